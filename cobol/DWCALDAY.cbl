000100******************************************************************
000200*                                                                *
000300*   P R O G R A M A :  D W C A L D A Y                           *
000400*                                                                *
000500******************************************************************
000600*-----------------------------------------------------------------
000700 IDENTIFICATION DIVISION.
000800*-----------------------------------------------------------------
000900 PROGRAM-ID.        DWCALDAY.
001000 AUTHOR.            WALTER C. SIQUEIRA.
001100 INSTALLATION.      COMPRAS-MERCADO - NUCLEO DE PROC. DE DADOS.
001200 DATE-WRITTEN.      14/06/1989.
001300 DATE-COMPILED.
001400 SECURITY.          USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
001500******************************************************************
001600* HISTORICO DE ALTERACOES                                       *
001700*-----------------------------------------------------------------
001800* DATA       RESP  CHAMADO    DESCRICAO                          CH
001900*-----------------------------------------------------------------
002000* 14/06/1989 WCS   SS-0212    ROTINA GENERICA DE CALENDARIO,     CL01
002100*                  VALIDA DIA DA SEMANA E ANO BISSEXTO PARA OS   CL01
002200*                  SISTEMAS DE FOLHA E ALMOXARIFADO.             CL01
002300* 03/09/1991 WCS   SS-0380    CORRECAO NA FORMULA DE CONGRUENCIA CL02
002400*                  DE ZELLER PARA OS MESES DE JANEIRO E          CL02
002500*                  FEVEREIRO (AJUSTE DE ANO-BASE).               CL02
002600* 22/01/1995 RSN    SS-0511    INCLUIDA VALIDACAO DE FAIXA DO    CL03
002700*                  ANO DE ENTRADA (1901-2099).                  CL03
002800* 30/06/1998 WCS   CR-Y2K03   REVISAO DO MILENIO: CAMPO DE ANO   CL04
002900*                  DE ENTRADA JA TRABALHAVA COM 4 DIGITOS NESTA  CL04
003000*                  ROTINA; REVISADOS OS TESTES DE REGRESSAO      CL04
003100*                  PARA DATAS A PARTIR DE 01/01/2000.            CL04
003200* 14/03/1999 WCS   CR-Y2K03   NENHUM AJUSTE ADICIONAL NECESSARIO CL05
003300*                  APOS OS TESTES; ROTINA CERTIFICADA PARA O    CL05
003400*                  ANO 2000.                                    CL05
003500* 22/11/2022 JPF   CR-0043    ROTINA REAPROVEITADA PELO PROJETO  CL06
003600*                  DW-BATCH (CARGA NOTURNA DO ARMAZEM DE DADOS)  CL06
003700*                  PARA GERACAO DA DIMENSAO DATA (DATEDIM).      CL06
003800*                  INCLUIDO O RETORNO DO TRIMESTRE E DO          CL06
003900*                  INDICADOR DE FIM-DE-SEMANA NA AREA DE         CL06
004000*                  LINKAGE.                                      CL06
004100* 09/03/2023 MRS   CR-0057    INCLUIDO O INDICADOR DE ANO        CL07
004200*                  BISSEXTO NA AREA DE RETORNO, USADO PELO       CL07
004300*                  DATEDIM PARA VALIDAR 29/02.                   CL07
004400******************************************************************
004500*-----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700*-----------------------------------------------------------------
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS DIGITO-VALIDO IS "0" THRU "9".
005200*-----------------------------------------------------------------
005300 DATA DIVISION.
005400*-----------------------------------------------------------------
005500 WORKING-STORAGE SECTION.
005600*-----------------------------------------------------------------
005700 01  WS-DATA-ENTRADA                 PIC 9(08).
005800 01  WS-DATA-ENTRADA-R   REDEFINES   WS-DATA-ENTRADA.
005900     05  WS-ANO-ENTRADA              PIC 9(04).
006000         88  WS-ANO-VALIDO           VALUE 1901 THRU 2099.
006100     05  WS-MES-ENTRADA              PIC 9(02).
006200         88  WS-MES-VALIDO           VALUE 01 THRU 12.
006300     05  WS-DIA-ENTRADA              PIC 9(02).
006400*-----------------------------------------------------------------
006500 01  WS-AUXILIARES-ZELLER.
006600     05  WS-ANO-BASE                 PIC 9(04) COMP.
006700     05  WS-ANO-BASE-R   REDEFINES   WS-ANO-BASE.
006800         10  WS-SECULO-J             PIC 9(02) COMP.
006900         10  WS-ANO-SECULO-K         PIC 9(02) COMP.
007000     05  WS-MES-AJUSTADO             PIC 9(02) COMP.
007100     05  WS-TERMO-MES                PIC 9(04) COMP.
007200     05  WS-TERMO-SEC                PIC 9(04) COMP.
007300     05  WS-SOMA-ZELLER              PIC 9(06) COMP.
007400     05  WS-SOMA-ZELLER-R REDEFINES  WS-SOMA-ZELLER.
007500         10  WS-SOMA-ZELLER-MIL      PIC 9(03) COMP.
007600         10  WS-SOMA-ZELLER-UNI      PIC 9(03) COMP.
007700     05  WS-QUOCIENTE                PIC 9(06) COMP.
007800     05  WS-DIA-SEMANA-H             PIC 9(02) COMP.
007900         88  WS-DIA-SABADO           VALUE 0.
008000         88  WS-DIA-DOMINGO          VALUE 1.
008100*-----------------------------------------------------------------
008200 01  WS-AUXILIARES-BISSEXTO.
008300     05  WS-RESTO-4                  PIC 9(04) COMP.
008400         88  WS-DIVISIVEL-4          VALUE 0.
008500     05  WS-RESTO-100                PIC 9(04) COMP.
008600         88  WS-DIVISIVEL-100        VALUE 0.
008700     05  WS-RESTO-400                PIC 9(04) COMP.
008800         88  WS-DIVISIVEL-400        VALUE 0.
008900     05  WS-QUOCIENTE-AUX            PIC 9(06) COMP.
009000     05  WS-IND-BISSEXTO             PIC X(01).
009100         88  WS-E-BISSEXTO           VALUE "S".
009200*-----------------------------------------------------------------
009300 LINKAGE SECTION.
009400*-----------------------------------------------------------------
009500 01  LKS-PARAMETRO-CALDAY.
009600     05  LKS-CALDAY-DATA             PIC 9(08).
009700     05  LKS-CALDAY-TRIMESTRE        PIC 9(01).
009800     05  LKS-CALDAY-FIM-SEMANA       PIC X(01).
009900     05  LKS-CALDAY-BISSEXTO         PIC X(01).
010000     05  LKS-CALDAY-RETORNO          PIC 9(01).
010100*-----------------------------------------------------------------
010200* LKS-CALDAY-DATA      = DATA NO FORMATO AAAAMMDD
010300* LKS-CALDAY-TRIMESTRE = 1 A 4
010400* LKS-CALDAY-FIM-SEMANA= "S" SABADO/DOMINGO, "N" DEMAIS DIAS
010500* LKS-CALDAY-BISSEXTO  = "S" ANO BISSEXTO, "N" ANO NORMAL
010600* LKS-CALDAY-RETORNO   = 0 PROCESSADO, 2 ANO/MES FORA DE FAIXA
010700*-----------------------------------------------------------------
010800*-----------------------------------------------------------------
010900 PROCEDURE DIVISION USING LKS-PARAMETRO-CALDAY.
011000*-----------------------------------------------------------------
011100 P000-INICIO.
011200     MOVE LKS-CALDAY-DATA        TO WS-DATA-ENTRADA
011300     IF NOT WS-ANO-VALIDO OR NOT WS-MES-VALIDO
011400         MOVE 2                  TO LKS-CALDAY-RETORNO
011500         GOBACK
011600     END-IF
011700     PERFORM P100-CALCULA-BISSEXTO THRU P100-FIM
011800     PERFORM P200-CALCULA-DIA-SEMANA THRU P200-FIM
011900     PERFORM P300-CALCULA-TRIMESTRE THRU P300-FIM
012000     MOVE 0                      TO LKS-CALDAY-RETORNO
012100     GOBACK.
012200*-----------------------------------------------------------------
012300 P100-CALCULA-BISSEXTO.
012400*    ANO BISSEXTO QUANDO DIVISIVEL POR 4 E (NAO DIVISIVEL POR
012500*    100 OU DIVISIVEL POR 400).
012600     DIVIDE WS-ANO-ENTRADA BY 4   GIVING WS-QUOCIENTE-AUX
012700                                  REMAINDER WS-RESTO-4
012800     DIVIDE WS-ANO-ENTRADA BY 100 GIVING WS-QUOCIENTE-AUX
012900                                  REMAINDER WS-RESTO-100
013000     DIVIDE WS-ANO-ENTRADA BY 400 GIVING WS-QUOCIENTE-AUX
013100                                  REMAINDER WS-RESTO-400
013200     IF WS-DIVISIVEL-4 AND (NOT WS-DIVISIVEL-100 OR
013300                            WS-DIVISIVEL-400)
013400         MOVE "S"                TO WS-IND-BISSEXTO
013500     ELSE
013600         MOVE "N"                TO WS-IND-BISSEXTO
013700     END-IF
013800     MOVE WS-IND-BISSEXTO        TO LKS-CALDAY-BISSEXTO.
013900 P100-FIM.
014000     EXIT.
014100*-----------------------------------------------------------------
014200 P200-CALCULA-DIA-SEMANA.
014300*    CONGRUENCIA DE ZELLER. JANEIRO E FEVEREIRO SAO TRATADOS
014400*    COMO MESES 13 E 14 DO ANO ANTERIOR.
014500     IF WS-MES-ENTRADA = 01 OR WS-MES-ENTRADA = 02
014600         COMPUTE WS-MES-AJUSTADO = WS-MES-ENTRADA + 12
014700         COMPUTE WS-ANO-BASE = WS-ANO-ENTRADA - 1
014800     ELSE
014900         MOVE WS-MES-ENTRADA     TO WS-MES-AJUSTADO
015000         MOVE WS-ANO-ENTRADA     TO WS-ANO-BASE
015100     END-IF
015200     COMPUTE WS-TERMO-MES =
015300             ((13 * (WS-MES-AJUSTADO + 1)) / 5)
015400     COMPUTE WS-TERMO-SEC = (WS-SECULO-J / 4)
015500     COMPUTE WS-SOMA-ZELLER =
015600             WS-DIA-ENTRADA + WS-TERMO-MES + WS-ANO-SECULO-K +
015700             (WS-ANO-SECULO-K / 4) + WS-TERMO-SEC +
015800             (5 * WS-SECULO-J)
015900     DISPLAY "SOMA DE ZELLER (DUMP): "
016000             WS-SOMA-ZELLER-MIL "/" WS-SOMA-ZELLER-UNI
016100     DIVIDE WS-SOMA-ZELLER BY 7  GIVING WS-QUOCIENTE
016200                                 REMAINDER WS-DIA-SEMANA-H
016300     IF WS-DIA-SABADO OR WS-DIA-DOMINGO
016400         MOVE "S"                TO LKS-CALDAY-FIM-SEMANA
016500     ELSE
016600         MOVE "N"                TO LKS-CALDAY-FIM-SEMANA
016700     END-IF.
016800 P200-FIM.
016900     EXIT.
017000*-----------------------------------------------------------------
017100 P300-CALCULA-TRIMESTRE.
017200*    TRIMESTRE = PARTE INTEIRA DE ((MES-1)/3) + 1.
017300     COMPUTE LKS-CALDAY-TRIMESTRE =
017400             ((WS-MES-ENTRADA - 1) / 3) + 1.
017500 P300-FIM.
017600     EXIT.
