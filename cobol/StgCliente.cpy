000100******************************************************************
000200* COPYBOOK   : StgCliente.cpy
000300* SISTEMA    : SISTEMA DE CARGA DO ARMAZEM DE DADOS (DW-BATCH)
000400* REGISTRO   : STG-CUSTOMER - CLIENTE EXTRAIDO DO STAGE
000500* TAMANHO    : 152 BYTES
000600*------------------------------------------------------------------
000700* ALTERACOES:
000800* 08/11/2022 - JPF - CR-0041  - LAYOUT INICIAL DO CLIENTE STAGE.
000900******************************************************************
001000 01  REG-STG-CUSTOMER.
001100     05  CUST-ID                     PIC 9(06).
001200     05  CUST-EMAIL                  PIC X(30).
001300     05  CUST-USERNAME               PIC X(15).
001400     05  CUST-FIRST-NAME             PIC X(15).
001500     05  CUST-LAST-NAME              PIC X(15).
001600     05  CUST-CITY                   PIC X(20).
001700     05  CUST-STREET                 PIC X(20).
001800     05  CUST-NUMBER                 PIC 9(05).
001900     05  CUST-ZIPCODE                PIC X(10).
002000     05  CUST-PHONE                  PIC X(15).
002100     05  FILLER                      PIC X(01).
