000100******************************************************************
000200* COPYBOOK   : DimCliente.cpy
000300* SISTEMA    : SISTEMA DE CARGA DO ARMAZEM DE DADOS (DW-BATCH)
000400* REGISTRO   : DIM-CUSTOMER - DIMENSAO CLIENTE (TIPO 2)
000500* TAMANHO    : 138 BYTES
000600* CHAVE      : DU-CUSTOMER-ID + DU-IS-CURRENT
000700*------------------------------------------------------------------
000800* ALTERACOES:
000900* 22/11/2022 - JPF - CR-0043  - LAYOUT INICIAL DA DIMENSAO
001000*                               CLIENTE.
001100* 05/03/2023 - MRS - CR-0061  - INCLUSAO DO DIGEST DE MUDANCA
001200*                               (DU-DATA-HASH) E DOS CAMPOS DE
001300*                               VIGENCIA TIPO 2 (DU-START-DATE,
001400*                               DU-END-DATE, DU-IS-CURRENT).
001500******************************************************************
001600 01  REG-DIM-CUSTOMER.
001700     05  DU-CUSTOMER-SK              PIC 9(09).
001800     05  DU-CUSTOMER-ID              PIC 9(06).
001900     05  DU-FULL-NAME                PIC X(31).
002000     05  DU-EMAIL                    PIC X(30).
002100     05  DU-PHONE                    PIC X(15).
002200     05  DU-CITY                     PIC X(20).
002300     05  DU-START-DATE               PIC 9(08).
002400     05  DU-END-DATE                 PIC 9(08).
002500     05  DU-IS-CURRENT               PIC X(01).
002600     05  DU-DATA-HASH                PIC 9(09).
002700     05  FILLER                      PIC X(01).
