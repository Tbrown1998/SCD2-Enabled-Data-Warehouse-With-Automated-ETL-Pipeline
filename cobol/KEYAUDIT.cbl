000100******************************************************************
000200*                                                                *
000300*   P R O G R A M A :  K E Y A U D I T                           *
000400*   AUDITORIA DE ESTRUTURA DE REGISTRO DA DIMENSAO PRODUTO       *
000500*                                                                *
000600******************************************************************
000700*-----------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.        KEYAUDIT.
001100 AUTHOR.            JOAO PAULO FERREIRA.
001200 INSTALLATION.      COMPRAS-MERCADO - NUCLEO DE PROC. DE DADOS.
001300 DATE-WRITTEN.      22/03/2023.
001400 DATE-COMPILED.
001500 SECURITY.          USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
001600******************************************************************
001700* HISTORICO DE ALTERACOES                                       *
001800*-----------------------------------------------------------------
001900* DATA       RESP  CHAMADO    DESCRICAO                          CH
002000*-----------------------------------------------------------------
002100* 22/03/2023 JPF   CR-0063    PRIMEIRA VERSAO - UTILITARIO DE     CL01
002200*                  BANCADA PARA CONFERENCIA DO LAYOUT DE DIM-     CL01
002300*                  PRODUCT APOS A MIGRACAO DO CADASTRO PARA O     CL01
002400*                  ARMAZEM DE DADOS. LISTA CADA CAMPO DO          CL01
002500*                  REGISTRO COM NOME, TIPO E VALOR LIDO. NAO E    CL01
002600*                  CHAMADO PELO MENU NOTURNO DW-BATCH0; USO POR   CL01
002700*                  DEMANDA DA EQUIPE DE SUPORTE.                  CL01
002800* 30/03/2023 MRS   CR-0063    INCLUIDA A CONTAGEM DE CAMPOS       CL02
002900*                  AUDITADOS NO TOTAL FINAL, A PEDIDO DO          CL02
003000*                  SUPORTE PARA CONFERIR SE A ROTINA PASSOU       CL02
003100*                  POR TODOS OS CAMPOS DO REGISTRO.               CL02
003200******************************************************************
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*-----------------------------------------------------------------
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS DIGITO-VALIDO IS "0" THRU "9".
004000*-----------------------------------------------------------------
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT DIMPROD  ASSIGN TO "DIMPROD"
004400                     ORGANIZATION   IS INDEXED
004500                     ACCESS         IS SEQUENTIAL
004600                     RECORD KEY     IS DP-PRODUCT-ID
004700                     FILE STATUS    IS WS-FS-DIMPROD.
004800*
004900     SELECT KEYAUDR  ASSIGN TO "KEYAUDR"
005000                     ORGANIZATION   IS LINE SEQUENTIAL
005100                     ACCESS         IS SEQUENTIAL.
005200*-----------------------------------------------------------------
005300 DATA DIVISION.
005400*-----------------------------------------------------------------
005500 FILE SECTION.
005600 FD  DIMPROD.
005700     COPY "DimProduto.cpy".
005800*
005900 FD  KEYAUDR.
006000 01  REG-KEYAUDR                     PIC X(80).
006100*-----------------------------------------------------------------
006200 WORKING-STORAGE SECTION.
006300*-----------------------------------------------------------------
006400 01  WS-REG-DIM-PRODUCT.
006500     COPY "DimProduto.cpy" REPLACING REG-DIM-PRODUCT
006600                           BY WS-REG-DIM-PRODUCT.
006700*-----------------------------------------------------------------
006800 01  WS-FS-DIMPROD                   PIC X(02).
006900     88  WS-FS-DIMPROD-OK            VALUE "00".
007000 01  WS-FS-DIMPROD-R     REDEFINES   WS-FS-DIMPROD.
007100     05  WS-FS-DIMPROD-CL            PIC 9(02).
007200*-----------------------------------------------------------------
007300 77  WS-FIM-DE-ARQUIVO               PIC X(01).
007400     88  FLAG-EOF                    VALUE "S".
007500*-----------------------------------------------------------------
007600 01  WS-SK-DIAG-X                    PIC 9(09).
007700 01  WS-SK-DIAG-R        REDEFINES   WS-SK-DIAG-X.
007800     05  WS-SK-ALTO                  PIC 9(04).
007900     05  WS-SK-BAIXO                 PIC 9(05).
008000*-----------------------------------------------------------------
008100 01  WS-ED-PRECO                     PIC -(05)9.99.
008200*-----------------------------------------------------------------
008300 01  WS-CONTADORES.
008400     05  WS-QTD-REGISTROS-LIDOS      PIC 9(07) COMP.
008500     05  WS-QTD-CAMPOS-AUDITADOS     PIC 9(07) COMP.
008600 01  WS-CONTADORES-R     REDEFINES   WS-CONTADORES.
008700     05  WS-CONT-ALFA OCCURS 2 TIMES PIC X(04).
008800*-----------------------------------------------------------------
008900 01  WS-LISTA-AUDITORIA.
009000     03  WS-LST-CAB-1.
009100         05  FILLER              PIC X(05)   VALUE SPACES.
009200         05  FILLER              PIC X(70)   VALUE ALL "=".
009300         05  FILLER              PIC X(05)   VALUE SPACES.
009400*
009500     03  WS-LST-CAB-2.
009600         05  FILLER              PIC X(05)   VALUE SPACES.
009700         05  FILLER              PIC X(39)   VALUE
009800             "AUDITORIA DE CAMPOS - DIM-PRODUCT (DIMPROD)".
009900*
010000     03  WS-LST-CAB-3.
010100         05  FILLER              PIC X(05)   VALUE SPACES.
010200         05  FILLER              PIC X(70)   VALUE ALL "=".
010300         05  FILLER              PIC X(05)   VALUE SPACES.
010400*
010500     03  WS-LST-CAB-4.
010600         05  FILLER              PIC X(05)   VALUE SPACES.
010700         05  FILLER              PIC X(10)   VALUE "CAMPO".
010800         05  FILLER              PIC X(02)   VALUE SPACES.
010900         05  FILLER              PIC X(15)   VALUE "TIPO".
011000         05  FILLER              PIC X(02)   VALUE SPACES.
011100         05  FILLER              PIC X(40)   VALUE "VALOR".
011200*
011300     03  WS-LST-CAB-5.
011400         05  FILLER              PIC X(05)   VALUE SPACES.
011500         05  FILLER              PIC X(10)   VALUE ALL "-".
011600         05  FILLER              PIC X(02)   VALUE SPACES.
011700         05  FILLER              PIC X(15)   VALUE ALL "-".
011800         05  FILLER              PIC X(02)   VALUE SPACES.
011900         05  FILLER              PIC X(40)   VALUE ALL "-".
012000*
012100     03  WS-LST-DET-1.
012200         05  FILLER              PIC X(05)   VALUE SPACES.
012300         05  WS-LISTA-CAMPO      PIC X(10)   VALUE SPACES.
012400         05  FILLER              PIC X(02)   VALUE SPACES.
012500         05  WS-LISTA-TIPO       PIC X(15)   VALUE SPACES.
012600         05  FILLER              PIC X(02)   VALUE SPACES.
012700         05  WS-LISTA-VALOR      PIC X(40)   VALUE SPACES.
012800*
012900     03  WS-LST-FINAL-0.
013000         05  FILLER              PIC X(05)   VALUE SPACES.
013100         05  FILLER              PIC X(70)   VALUE
013200             "NENHUM REGISTRO A AUDITAR".
013300*
013400     03  WS-LST-FINAL-1.
013500         05  FILLER              PIC X(05)   VALUE SPACES.
013600         05  FILLER              PIC X(25)   VALUE
013700             "REGISTROS AUDITADOS: ".
013800         05  WS-LISTA-QTD-REG    PIC ZZZ9 VALUE ZEROS.
013900         05  FILLER              PIC X(05)   VALUE SPACES.
014000         05  FILLER              PIC X(20)   VALUE
014100             "CAMPOS AUDITADOS: ".
014200         05  WS-LISTA-QTD-CAMPO  PIC ZZZZ9   VALUE ZEROS.
014300*-----------------------------------------------------------------
014400 LINKAGE SECTION.
014500*-----------------------------------------------------------------
014600 01  LK-COM-AREA-KEYAUDIT.
014700     05  LK-KA-REGISTROS-LIDOS       PIC 9(07).
014800     05  LK-KA-CAMPOS-AUDITADOS      PIC 9(07).
014900*-----------------------------------------------------------------
015000*-----------------------------------------------------------------
015100 PROCEDURE DIVISION USING LK-COM-AREA-KEYAUDIT.
015200*-----------------------------------------------------------------
015300 MAIN-PROCEDURE.
015400*
015500     PERFORM P100-INICIALIZA     THRU P100-FIM.
015600*
015700     PERFORM P300-AUDITA         THRU P300-FIM
015800         UNTIL FLAG-EOF.
015900*
016000     PERFORM P900-FIM.
016100*-----------------------------------------------------------------
016200 P100-INICIALIZA.
016300*
016400     MOVE ZEROS              TO WS-CONTADORES.
016500     MOVE "N"                TO WS-FIM-DE-ARQUIVO.
016600*
016700     OPEN INPUT  DIMPROD.
016800     IF NOT WS-FS-DIMPROD-OK THEN
016900         DISPLAY "ERRO NA ABERTURA DO ARQUIVO DIMPROD - FS: "
017000                 WS-FS-DIMPROD " (" WS-FS-DIMPROD-CL ")"
017100         PERFORM P900-FIM
017200     END-IF.
017300*
017400     OPEN OUTPUT KEYAUDR.
017500     WRITE REG-KEYAUDR   FROM WS-LST-CAB-1.
017600     WRITE REG-KEYAUDR   FROM WS-LST-CAB-2.
017700     WRITE REG-KEYAUDR   FROM WS-LST-CAB-3.
017800     WRITE REG-KEYAUDR   FROM WS-LST-CAB-4.
017900     WRITE REG-KEYAUDR   FROM WS-LST-CAB-5.
018000 P100-FIM.
018100     EXIT.
018200*-----------------------------------------------------------------
018300 P300-AUDITA.
018400*    LE O PROXIMO REGISTRO DE DIMPROD E EMITE UMA LINHA DE
018500*    RELATORIO POR CAMPO DO LAYOUT (NOME, TIPO E VALOR LIDO).
018600     READ DIMPROD NEXT RECORD INTO WS-REG-DIM-PRODUCT
018700         AT END
018800             MOVE "S"            TO WS-FIM-DE-ARQUIVO
018900             IF WS-QTD-REGISTROS-LIDOS = ZERO THEN
019000                 WRITE REG-KEYAUDR   FROM WS-LST-FINAL-0
019100             ELSE
019200                 MOVE WS-QTD-REGISTROS-LIDOS TO WS-LISTA-QTD-REG
019300                 MOVE WS-QTD-CAMPOS-AUDITADOS
019400                                     TO WS-LISTA-QTD-CAMPO
019500                 WRITE REG-KEYAUDR   FROM WS-LST-FINAL-1
019600             END-IF
019700         NOT AT END
019800             ADD 1               TO WS-QTD-REGISTROS-LIDOS
019900             MOVE DP-PRODUCT-SK  TO WS-SK-DIAG-X
020000             DISPLAY "AUDITANDO REGISTRO - SK: "
020100                     WS-SK-ALTO WS-SK-BAIXO
020200             PERFORM P310-AUDITA-CAMPOS THRU P310-FIM
020300     END-READ.
020400 P300-FIM.
020500     EXIT.
020600*-----------------------------------------------------------------
020700 P310-AUDITA-CAMPOS.
020800*    CADA MOVE/WRITE ABAIXO CORRESPONDE A UM CAMPO DO LAYOUT DE
020900*    DIM-PRODUCT. O FILLER DE PADDING NAO E UM CAMPO DE NEGOCIO
021000*    E NAO E AUDITADO.
021100     MOVE "DP-PRODUCT-SK"       TO WS-LISTA-CAMPO
021200     MOVE "NUMERICO"            TO WS-LISTA-TIPO
021300     MOVE DP-PRODUCT-SK         TO WS-LISTA-VALOR
021400     WRITE REG-KEYAUDR          FROM WS-LST-DET-1.
021500     ADD 1                      TO WS-QTD-CAMPOS-AUDITADOS.
021600*
021700     MOVE "DP-PRODUCT-ID"       TO WS-LISTA-CAMPO
021800     MOVE "NUMERICO"            TO WS-LISTA-TIPO
021900     MOVE DP-PRODUCT-ID         TO WS-LISTA-VALOR
022000     WRITE REG-KEYAUDR          FROM WS-LST-DET-1.
022100     ADD 1                      TO WS-QTD-CAMPOS-AUDITADOS.
022200*
022300     MOVE "DP-TITLE"            TO WS-LISTA-CAMPO
022400     MOVE "ALFANUMERICO"        TO WS-LISTA-TIPO
022500     MOVE DP-TITLE              TO WS-LISTA-VALOR
022600     WRITE REG-KEYAUDR          FROM WS-LST-DET-1.
022700     ADD 1                      TO WS-QTD-CAMPOS-AUDITADOS.
022800*
022900     MOVE "DP-CATEGORY"         TO WS-LISTA-CAMPO
023000     MOVE "ALFANUMERICO"        TO WS-LISTA-TIPO
023100     MOVE DP-CATEGORY           TO WS-LISTA-VALOR
023200     WRITE REG-KEYAUDR          FROM WS-LST-DET-1.
023300     ADD 1                      TO WS-QTD-CAMPOS-AUDITADOS.
023400*
023500     MOVE "DP-PRICE"            TO WS-LISTA-CAMPO
023600     MOVE "NUMERICO (V99)"      TO WS-LISTA-TIPO
023700     MOVE DP-PRICE              TO WS-ED-PRECO
023800     MOVE WS-ED-PRECO           TO WS-LISTA-VALOR
023900     WRITE REG-KEYAUDR          FROM WS-LST-DET-1.
024000     ADD 1                      TO WS-QTD-CAMPOS-AUDITADOS.
024100*
024200     MOVE "DP-DATA-HASH"        TO WS-LISTA-CAMPO
024300     MOVE "NUMERICO"            TO WS-LISTA-TIPO
024400     MOVE DP-DATA-HASH          TO WS-LISTA-VALOR
024500     WRITE REG-KEYAUDR          FROM WS-LST-DET-1.
024600     ADD 1                      TO WS-QTD-CAMPOS-AUDITADOS.
024700 P310-FIM.
024800     EXIT.
024900*-----------------------------------------------------------------
025000 P900-FIM.
025100*
025200     MOVE WS-QTD-REGISTROS-LIDOS     TO LK-KA-REGISTROS-LIDOS.
025300     MOVE WS-QTD-CAMPOS-AUDITADOS    TO LK-KA-CAMPOS-AUDITADOS.
025400     DISPLAY "CONTADORES KEYAUDIT (DUMP): "
025500             WS-CONT-ALFA (1) "/" WS-CONT-ALFA (2).
025600*
025700     CLOSE   DIMPROD
025800             KEYAUDR.
025900     GOBACK.
