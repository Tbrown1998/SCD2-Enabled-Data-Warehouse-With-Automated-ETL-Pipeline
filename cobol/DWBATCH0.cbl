000100******************************************************************
000200*                                                                *
000300*   P R O G R A M A :  D W B A T C H 0                           *
000400*   DRIVER DA CARGA NOTURNA DO ARMAZEM DE DADOS (DW-BATCH)       *
000500*                                                                *
000600******************************************************************
000700*-----------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.        DWBATCH0.
001100 AUTHOR.            JOAO PAULO FERREIRA.
001200 INSTALLATION.      COMPRAS-MERCADO - NUCLEO DE PROC. DE DADOS.
001300 DATE-WRITTEN.      18/11/2022.
001400 DATE-COMPILED.
001500 SECURITY.          USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
001600******************************************************************
001700* HISTORICO DE ALTERACOES                                       *
001800*-----------------------------------------------------------------
001900* DATA       RESP  CHAMADO    DESCRICAO                          CH
002000*-----------------------------------------------------------------
002100* 18/11/2022 JPF   CR-0041    PRIMEIRA VERSAO - DRIVER DA CARGA   CL01
002200*                  NOTURNA. SUBSTITUI O MENU INTERATIVO POR UMA   CL01
002300*                  SEQUENCIA FIXA DE CALL AOS PASSOS DA CARGA E   CL01
002400*                  MONTA O RELATORIO DE CONTROLE (CTLRPT).        CL01
002500* 25/11/2022 JPF   CR-0043    INCLUIDOS OS PASSOS CATUPS E        CL02
002600*                  DATEDIM NA SEQUENCIA; FAIXA DE DATAS DO        CL02
002700*                  CALENDARIO FIXADA EM WORKING-STORAGE.          CL02
002800* 16/03/2023 MRS   CR-0062    INCLUIDOS OS PASSOS CUSTSCD2,       CL03
002900*                  FACTSALE E FACTCART NA SEQUENCIA. A DATA DE    CL03
003000*                  EXECUCAO (SISTEMA) PASSOU A SER REPASSADA AO   CL03
003100*                  PASSO CUSTSCD2 VIA AREA DE LINKAGE.            CL03
003200* 22/03/2023 MRS   CR-0061    INCLUIDA A SECAO DE CARRINHOS DO    CL04
003300*                  RELATORIO DE CONTROLE, COM QUEBRA POR          CL04
003400*                  CARRINHO E TOTAIS, ALIMENTADA PELA TABELA DE   CL04
003500*                  RETORNO DO PASSO FACTCART.                     CL04
003600******************************************************************
003700*-----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS DIGITO-VALIDO IS "0" THRU "9".
004400*-----------------------------------------------------------------
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CTLRPT   ASSIGN TO "CTLRPT"
004800                     ORGANIZATION   IS LINE SEQUENTIAL
004900                     ACCESS         IS SEQUENTIAL.
005000*-----------------------------------------------------------------
005100 DATA DIVISION.
005200*-----------------------------------------------------------------
005300 FILE SECTION.
005400 FD  CTLRPT.
005500 01  REG-CTLRPT                      PIC X(132).
005600*-----------------------------------------------------------------
005700 WORKING-STORAGE SECTION.
005800*-----------------------------------------------------------------
005900 01  WS-DATA-SISTEMA                 PIC 9(08).
006000 01  WS-DATA-SISTEMA-R   REDEFINES   WS-DATA-SISTEMA.
006100     05  WS-DS-ANO                   PIC 9(04).
006200     05  WS-DS-MES                   PIC 9(02).
006300     05  WS-DS-DIA                   PIC 9(02).
006400*-----------------------------------------------------------------
006500 01  WS-COM-AREA-CARTFLAT.
006600     05  WS-CF-CARRINHOS-LIDOS       PIC 9(07).
006700     05  WS-CF-LINHAS-GRAVADAS       PIC 9(07).
006800     05  WS-CF-CARRINHOS-VAZIOS      PIC 9(07).
006900*
007000 01  WS-COM-AREA-DATEDIM.
007100     05  WS-DD-DATA-INICIAL          PIC 9(08).
007200     05  WS-DD-DATA-FINAL            PIC 9(08).
007300     05  WS-DD-DIAS-GERADOS          PIC 9(07).
007400     05  WS-DD-DIAS-EXISTENTES       PIC 9(07).
007500*
007600 01  WS-COM-AREA-PRODUPS.
007700     05  WS-PP-LIDOS                 PIC 9(07).
007800     05  WS-PP-INSERIDOS             PIC 9(07).
007900     05  WS-PP-ATUALIZADOS           PIC 9(07).
008000     05  WS-PP-INALTERADOS           PIC 9(07).
008100*
008200 01  WS-COM-AREA-STORUPS.
008300     05  WS-ST-LIDOS                 PIC 9(07).
008400     05  WS-ST-INSERIDOS             PIC 9(07).
008500     05  WS-ST-ATUALIZADOS           PIC 9(07).
008600     05  WS-ST-INALTERADOS           PIC 9(07).
008700*
008800 01  WS-COM-AREA-CATUPS.
008900     05  WS-CA-LIDOS                 PIC 9(07).
009000     05  WS-CA-INSERIDOS             PIC 9(07).
009100     05  WS-CA-IGNORADOS             PIC 9(07).
009200*
009300 01  WS-COM-AREA-CUSTSCD2.
009400     05  WS-CS-DATA-EXECUCAO         PIC 9(08).
009500     05  WS-CS-LIDOS                 PIC 9(07).
009600     05  WS-CS-NOVOS                 PIC 9(07).
009700     05  WS-CS-ALTERADOS             PIC 9(07).
009800     05  WS-CS-INALTERADOS           PIC 9(07).
009900*
010000 01  WS-COM-AREA-FACTSALE.
010100     05  WS-FV-LIDOS                 PIC 9(07).
010200     05  WS-FV-GRAVADOS              PIC 9(07).
010300     05  WS-FV-IGNORADOS             PIC 9(07).
010400     05  WS-FV-CHAVES-NAO-RESOLV     PIC 9(07).
010500*
010600 01  WS-COM-AREA-FACTCART.
010700     05  WS-CT-LIDOS                 PIC 9(07).
010800     05  WS-CT-GRAVADOS              PIC 9(07).
010900     05  WS-CT-IGNORADOS             PIC 9(07).
011000     05  WS-CT-ITENS-GRAVADOS        PIC 9(07).
011100     05  WS-CT-QTD-RPT               PIC 9(04).
011200     05  WS-CT-RPT-TAB OCCURS 3000 TIMES.
011300         10  WS-CT-RPT-CART-ID       PIC 9(06).
011400         10  WS-CT-RPT-TOTAL-ITENS   PIC 9(05).
011500         10  WS-CT-RPT-TOTAL-VALOR   PIC S9(07)V99.
011600*-----------------------------------------------------------------
011700 77  WS-IX-CARR                      PIC 9(04) COMP.
011800 01  WS-QTD-RPT-DIAG                 PIC 9(04) COMP.
011900 01  WS-QTD-RPT-DIAG-R   REDEFINES   WS-QTD-RPT-DIAG.
012000     05  WS-QTD-RPT-DIAG-ALTO        PIC 9(02) COMP.
012100     05  WS-QTD-RPT-DIAG-BAIXO       PIC 9(02) COMP.
012200 01  WS-CARR-TOT-CARRINHOS           PIC 9(05) COMP.
012300 01  WS-CARR-TOT-ITENS               PIC 9(07) COMP.
012400 01  WS-CARR-TOT-VALOR               PIC S9(09)V99.
012500*-----------------------------------------------------------------
012600 01  WS-TOTAIS-GERAIS.
012700     05  WS-TOT-LIDOS                PIC 9(09) COMP.
012800     05  WS-TOT-GRAVADOS             PIC 9(09) COMP.
012900 01  WS-TOTAIS-GERAIS-R  REDEFINES   WS-TOTAIS-GERAIS.
013000     05  WS-TOT-LIDOS-ALTO           PIC 9(05) COMP.
013100     05  WS-TOT-LIDOS-BAIXO          PIC 9(04) COMP.
013200     05  WS-TOT-GRAVADOS-ALTO        PIC 9(05) COMP.
013300     05  WS-TOT-GRAVADOS-BAIXO       PIC 9(04) COMP.
013400*-----------------------------------------------------------------
013500 01  WS-RELATORIO.
013600     03  WS-CAB-1.
013700         05  FILLER              PIC X(05)   VALUE SPACES.
013800         05  FILLER              PIC X(122)  VALUE ALL "=".
013900         05  FILLER              PIC X(05)   VALUE SPACES.
014000*
014100     03  WS-CAB-2.
014200         05  FILLER              PIC X(05)   VALUE SPACES.
014300         05  FILLER              PIC X(30)   VALUE
014400             "DW-BATCH0 - RELATORIO DE CONTROLE DA CARGA".
014500         05  FILLER              PIC X(15)   VALUE SPACES.
014600         05  FILLER              PIC X(12)   VALUE
014700             "DATA EXEC: ".
014800         05  WS-CAB-DIA          PIC 99      VALUE ZEROS.
014900         05  FILLER              PIC X(01)   VALUE "/".
015000         05  WS-CAB-MES          PIC 99      VALUE ZEROS.
015100         05  FILLER              PIC X(01)   VALUE "/".
015200         05  WS-CAB-ANO          PIC 9999    VALUE ZEROS.
015300         05  FILLER              PIC X(46)   VALUE SPACES.
015400*
015500     03  WS-CAB-3.
015600         05  FILLER              PIC X(05)   VALUE SPACES.
015700         05  FILLER              PIC X(122)  VALUE ALL "=".
015800         05  FILLER              PIC X(05)   VALUE SPACES.
015900*
016000     03  WS-CAB-4.
016100         05  FILLER              PIC X(05)   VALUE SPACES.
016200         05  FILLER              PIC X(12)   VALUE "PASSO".
016300         05  FILLER              PIC X(03)   VALUE SPACES.
016400         05  FILLER              PIC X(10)   VALUE "LIDOS".
016500         05  FILLER              PIC X(03)   VALUE SPACES.
016600         05  FILLER              PIC X(10)   VALUE "GRAV/NOVO".
016700         05  FILLER              PIC X(03)   VALUE SPACES.
016800         05  FILLER              PIC X(10)   VALUE "ATUAL/ALT".
016900         05  FILLER              PIC X(03)   VALUE SPACES.
017000         05  FILLER              PIC X(10)   VALUE "INALT/IGN".
017100         05  FILLER              PIC X(56)   VALUE SPACES.
017200*
017300     03  WS-DET-REPORT.
017400         05  FILLER              PIC X(05)   VALUE SPACES.
017500         05  WS-DET-PASSO        PIC X(12)   VALUE SPACES.
017600         05  FILLER              PIC X(03)   VALUE SPACES.
017700         05  WS-DET-LIDOS        PIC ZZZ,ZZ9 VALUE ZEROS.
017800         05  FILLER              PIC X(06)   VALUE SPACES.
017900         05  WS-DET-COL2         PIC ZZZ,ZZ9 VALUE ZEROS.
018000         05  FILLER              PIC X(06)   VALUE SPACES.
018100         05  WS-DET-COL3         PIC ZZZ,ZZ9 VALUE ZEROS.
018200         05  FILLER              PIC X(06)   VALUE SPACES.
018300         05  WS-DET-COL4         PIC ZZZ,ZZ9 VALUE ZEROS.
018400         05  FILLER              PIC X(56)   VALUE SPACES.
018500*
018600     03  WS-NOTA-REPORT.
018700         05  FILLER              PIC X(08)   VALUE SPACES.
018800         05  FILLER              PIC X(27)   VALUE
018900             "CHAVES NAO RESOLVIDAS: ".
019000         05  WS-NOTA-VALOR       PIC ZZZ,ZZ9 VALUE ZEROS.
019100         05  FILLER              PIC X(92)   VALUE SPACES.
019200*
019300     03  WS-CAB-CARRINHO.
019400         05  FILLER              PIC X(05)   VALUE SPACES.
019500         05  FILLER              PIC X(45)   VALUE
019600             "DETALHE DE CARRINHOS NOVOS - PASSO FACTCART".
019700         05  FILLER              PIC X(82)   VALUE SPACES.
019800*
019900     03  WS-CAB-CARRINHO-COL.
020000         05  FILLER              PIC X(05)   VALUE SPACES.
020100         05  FILLER              PIC X(10)   VALUE "CART-ID".
020200         05  FILLER              PIC X(05)   VALUE SPACES.
020300         05  FILLER              PIC X(10)   VALUE "ITENS".
020400         05  FILLER              PIC X(05)   VALUE SPACES.
020500         05  FILLER              PIC X(15)   VALUE "VALOR TOTAL".
020600         05  FILLER              PIC X(82)   VALUE SPACES.
020700*
020800     03  WS-DET-CARRINHO.
020900         05  FILLER              PIC X(05)   VALUE SPACES.
021000         05  WS-DC-CART-ID       PIC 9(06)   VALUE ZEROS.
021100         05  FILLER              PIC X(09)   VALUE SPACES.
021200         05  WS-DC-ITENS         PIC ZZ,ZZ9  VALUE ZEROS.
021300         05  FILLER              PIC X(07)   VALUE SPACES.
021400         05  WS-DC-VALOR         PIC -(07)9.99 VALUE ZEROS.
021500         05  FILLER              PIC X(75)   VALUE SPACES.
021600*
021700     03  WS-NENHUM-CARRINHO.
021800         05  FILLER              PIC X(05)   VALUE SPACES.
021900         05  FILLER              PIC X(40)   VALUE
022000             "NENHUM CARRINHO NOVO NESTA EXECUCAO".
022100         05  FILLER              PIC X(87)   VALUE SPACES.
022200*
022300     03  WS-TOTAL-CARRINHO.
022400         05  FILLER              PIC X(05)   VALUE SPACES.
022500         05  FILLER              PIC X(18)   VALUE
022600             "TOTAIS CARRINHOS: ".
022700         05  WS-TC-CARRINHOS     PIC ZZ,ZZ9  VALUE ZEROS.
022800         05  FILLER              PIC X(03)   VALUE SPACES.
022900         05  FILLER              PIC X(10)   VALUE "ITENS: ".
023000         05  WS-TC-ITENS         PIC ZZZ,ZZ9 VALUE ZEROS.
023100         05  FILLER              PIC X(03)   VALUE SPACES.
023200         05  FILLER              PIC X(10)   VALUE "VALOR: ".
023300         05  WS-TC-VALOR         PIC -(09)9.99 VALUE ZEROS.
023400         05  FILLER              PIC X(48)   VALUE SPACES.
023500*
023600     03  WS-LINHA-FINAL.
023700         05  FILLER              PIC X(05)   VALUE SPACES.
023800         05  FILLER              PIC X(122)  VALUE ALL "-".
023900         05  FILLER              PIC X(05)   VALUE SPACES.
024000*
024100     03  WS-LINHA-FINAL-TXT.
024200         05  FILLER              PIC X(05)   VALUE SPACES.
024300         05  FILLER              PIC X(20)   VALUE
024400             "TOTAL LIDOS: ".
024500         05  WS-LF-LIDOS         PIC ZZZ,ZZZ,ZZ9 VALUE ZEROS.
024600         05  FILLER              PIC X(05)   VALUE SPACES.
024700         05  FILLER              PIC X(20)   VALUE
024800             "TOTAL GRAVADOS: ".
024900         05  WS-LF-GRAVADOS      PIC ZZZ,ZZZ,ZZ9 VALUE ZEROS.
025000         05  FILLER              PIC X(67)   VALUE SPACES.
025100*-----------------------------------------------------------------
025200*-----------------------------------------------------------------
025300 PROCEDURE DIVISION.
025400*-----------------------------------------------------------------
025500 MAIN-PROCEDURE.
025600*
025700     PERFORM P100-INICIALIZA         THRU P100-FIM.
025800*
025900     PERFORM P210-PASSO-CARTFLAT     THRU P210-FIM.
026000     PERFORM P220-PASSO-DATEDIM      THRU P220-FIM.
026100     PERFORM P230-PASSO-PRODUPS      THRU P230-FIM.
026200     PERFORM P240-PASSO-STORUPS      THRU P240-FIM.
026300     PERFORM P250-PASSO-CATUPS       THRU P250-FIM.
026400     PERFORM P260-PASSO-CUSTSCD2     THRU P260-FIM.
026500     PERFORM P270-PASSO-FACTSALE     THRU P270-FIM.
026600     PERFORM P280-PASSO-FACTCART     THRU P280-FIM.
026700     PERFORM P650-SECAO-CARRINHO     THRU P650-FIM.
026800*
026900     PERFORM P700-TOTAIS-FINAIS      THRU P700-FIM.
027000*
027100     PERFORM P900-FIM.
027200*-----------------------------------------------------------------
027300 P100-INICIALIZA.
027400*
027500     MOVE ZEROS              TO WS-TOTAIS-GERAIS.
027600     ACCEPT WS-DATA-SISTEMA  FROM DATE YYYYMMDD.
027700*
027800     OPEN OUTPUT CTLRPT.
027900     PERFORM P500-CABECALHO  THRU P500-FIM.
028000 P100-FIM.
028100     EXIT.
028200*-----------------------------------------------------------------
028300 P500-CABECALHO.
028400*
028500     MOVE WS-DS-DIA          TO WS-CAB-DIA.
028600     MOVE WS-DS-MES          TO WS-CAB-MES.
028700     MOVE WS-DS-ANO          TO WS-CAB-ANO.
028800*
028900     WRITE REG-CTLRPT    FROM WS-CAB-1.
029000     WRITE REG-CTLRPT    FROM WS-CAB-2.
029100     WRITE REG-CTLRPT    FROM WS-CAB-3.
029200     WRITE REG-CTLRPT    FROM WS-CAB-4.
029300 P500-FIM.
029400     EXIT.
029500*-----------------------------------------------------------------
029600 P210-PASSO-CARTFLAT.
029700*
029800     MOVE ZEROS                  TO WS-COM-AREA-CARTFLAT.
029900     CALL "CARTFLAT" USING WS-COM-AREA-CARTFLAT.
030000*
030100     MOVE "CARTFLAT"             TO WS-DET-PASSO.
030200     MOVE WS-CF-CARRINHOS-LIDOS  TO WS-DET-LIDOS.
030300     MOVE WS-CF-LINHAS-GRAVADAS  TO WS-DET-COL2.
030400     MOVE ZERO                   TO WS-DET-COL3.
030500     MOVE WS-CF-CARRINHOS-VAZIOS TO WS-DET-COL4.
030600     PERFORM P600-DETALHE-PASSO  THRU P600-FIM.
030700*
030800     ADD WS-CF-CARRINHOS-LIDOS   TO WS-TOT-LIDOS.
030900     ADD WS-CF-LINHAS-GRAVADAS   TO WS-TOT-GRAVADOS.
031000 P210-FIM.
031100     EXIT.
031200*-----------------------------------------------------------------
031300 P220-PASSO-DATEDIM.
031400*
031500     MOVE ZEROS                  TO WS-COM-AREA-DATEDIM.
031600     MOVE 20230101               TO WS-DD-DATA-INICIAL.
031700     MOVE 20231231               TO WS-DD-DATA-FINAL.
031800     CALL "DATEDIM" USING WS-COM-AREA-DATEDIM.
031900*
032000     MOVE "DATEDIM"              TO WS-DET-PASSO.
032100     COMPUTE WS-DET-LIDOS = WS-DD-DIAS-GERADOS +
032200                            WS-DD-DIAS-EXISTENTES.
032300     MOVE WS-DD-DIAS-GERADOS     TO WS-DET-COL2.
032400     MOVE ZERO                   TO WS-DET-COL3.
032500     MOVE WS-DD-DIAS-EXISTENTES  TO WS-DET-COL4.
032600     PERFORM P600-DETALHE-PASSO  THRU P600-FIM.
032700*
032800     ADD WS-DET-LIDOS            TO WS-TOT-LIDOS.
032900     ADD WS-DD-DIAS-GERADOS      TO WS-TOT-GRAVADOS.
033000 P220-FIM.
033100     EXIT.
033200*-----------------------------------------------------------------
033300 P230-PASSO-PRODUPS.
033400*
033500     MOVE ZEROS                  TO WS-COM-AREA-PRODUPS.
033600     CALL "PRODUPS" USING WS-COM-AREA-PRODUPS.
033700*
033800     MOVE "PRODUPS"              TO WS-DET-PASSO.
033900     MOVE WS-PP-LIDOS            TO WS-DET-LIDOS.
034000     MOVE WS-PP-INSERIDOS        TO WS-DET-COL2.
034100     MOVE WS-PP-ATUALIZADOS      TO WS-DET-COL3.
034200     MOVE WS-PP-INALTERADOS      TO WS-DET-COL4.
034300     PERFORM P600-DETALHE-PASSO  THRU P600-FIM.
034400*
034500     ADD WS-PP-LIDOS             TO WS-TOT-LIDOS.
034600     COMPUTE WS-TOT-GRAVADOS = WS-TOT-GRAVADOS +
034700                    WS-PP-INSERIDOS + WS-PP-ATUALIZADOS.
034800 P230-FIM.
034900     EXIT.
035000*-----------------------------------------------------------------
035100 P240-PASSO-STORUPS.
035200*
035300     MOVE ZEROS                  TO WS-COM-AREA-STORUPS.
035400     CALL "STORUPS" USING WS-COM-AREA-STORUPS.
035500*
035600     MOVE "STORUPS"              TO WS-DET-PASSO.
035700     MOVE WS-ST-LIDOS            TO WS-DET-LIDOS.
035800     MOVE WS-ST-INSERIDOS        TO WS-DET-COL2.
035900     MOVE WS-ST-ATUALIZADOS      TO WS-DET-COL3.
036000     MOVE WS-ST-INALTERADOS      TO WS-DET-COL4.
036100     PERFORM P600-DETALHE-PASSO  THRU P600-FIM.
036200*
036300     ADD WS-ST-LIDOS             TO WS-TOT-LIDOS.
036400     COMPUTE WS-TOT-GRAVADOS = WS-TOT-GRAVADOS +
036500                    WS-ST-INSERIDOS + WS-ST-ATUALIZADOS.
036600 P240-FIM.
036700     EXIT.
036800*-----------------------------------------------------------------
036900 P250-PASSO-CATUPS.
037000*
037100     MOVE ZEROS                  TO WS-COM-AREA-CATUPS.
037200     CALL "CATUPS" USING WS-COM-AREA-CATUPS.
037300*
037400     MOVE "CATUPS"               TO WS-DET-PASSO.
037500     MOVE WS-CA-LIDOS            TO WS-DET-LIDOS.
037600     MOVE WS-CA-INSERIDOS        TO WS-DET-COL2.
037700     MOVE ZERO                   TO WS-DET-COL3.
037800     MOVE WS-CA-IGNORADOS        TO WS-DET-COL4.
037900     PERFORM P600-DETALHE-PASSO  THRU P600-FIM.
038000*
038100     ADD WS-CA-LIDOS             TO WS-TOT-LIDOS.
038200     ADD WS-CA-INSERIDOS         TO WS-TOT-GRAVADOS.
038300 P250-FIM.
038400     EXIT.
038500*-----------------------------------------------------------------
038600 P260-PASSO-CUSTSCD2.
038700*
038800     MOVE ZEROS                  TO WS-COM-AREA-CUSTSCD2.
038900     MOVE WS-DATA-SISTEMA        TO WS-CS-DATA-EXECUCAO.
039000     CALL "CUSTSCD2" USING WS-COM-AREA-CUSTSCD2.
039100*
039200     MOVE "CUSTSCD2"             TO WS-DET-PASSO.
039300     MOVE WS-CS-LIDOS            TO WS-DET-LIDOS.
039400     MOVE WS-CS-NOVOS            TO WS-DET-COL2.
039500     MOVE WS-CS-ALTERADOS        TO WS-DET-COL3.
039600     MOVE WS-CS-INALTERADOS      TO WS-DET-COL4.
039700     PERFORM P600-DETALHE-PASSO  THRU P600-FIM.
039800*
039900     ADD WS-CS-LIDOS             TO WS-TOT-LIDOS.
040000     COMPUTE WS-TOT-GRAVADOS = WS-TOT-GRAVADOS +
040100                               WS-CS-NOVOS + WS-CS-ALTERADOS.
040200 P260-FIM.
040300     EXIT.
040400*-----------------------------------------------------------------
040500 P270-PASSO-FACTSALE.
040600*
040700     MOVE ZEROS                  TO WS-COM-AREA-FACTSALE.
040800     CALL "FACTSALE" USING WS-COM-AREA-FACTSALE.
040900*
041000     MOVE "FACTSALE"             TO WS-DET-PASSO.
041100     MOVE WS-FV-LIDOS            TO WS-DET-LIDOS.
041200     MOVE WS-FV-GRAVADOS         TO WS-DET-COL2.
041300     MOVE ZERO                   TO WS-DET-COL3.
041400     MOVE WS-FV-IGNORADOS        TO WS-DET-COL4.
041500     PERFORM P600-DETALHE-PASSO  THRU P600-FIM.
041600*
041700     MOVE WS-FV-CHAVES-NAO-RESOLV TO WS-NOTA-VALOR.
041800     WRITE REG-CTLRPT            FROM WS-NOTA-REPORT.
041900*
042000     ADD WS-FV-LIDOS             TO WS-TOT-LIDOS.
042100     ADD WS-FV-GRAVADOS          TO WS-TOT-GRAVADOS.
042200 P270-FIM.
042300     EXIT.
042400*-----------------------------------------------------------------
042500 P280-PASSO-FACTCART.
042600*
042700     MOVE ZEROS                  TO WS-COM-AREA-FACTCART.
042800     CALL "FACTCART" USING WS-COM-AREA-FACTCART.
042900*
043000     MOVE "FACTCART"             TO WS-DET-PASSO.
043100     MOVE WS-CT-LIDOS            TO WS-DET-LIDOS.
043200     MOVE WS-CT-GRAVADOS         TO WS-DET-COL2.
043300     MOVE ZERO                   TO WS-DET-COL3.
043400     MOVE WS-CT-IGNORADOS        TO WS-DET-COL4.
043500     PERFORM P600-DETALHE-PASSO  THRU P600-FIM.
043600*
043700     ADD WS-CT-LIDOS             TO WS-TOT-LIDOS.
043800     ADD WS-CT-GRAVADOS          TO WS-TOT-GRAVADOS.
043900 P280-FIM.
044000     EXIT.
044100*-----------------------------------------------------------------
044200 P600-DETALHE-PASSO.
044300*
044400     WRITE REG-CTLRPT    FROM WS-DET-REPORT.
044500 P600-FIM.
044600     EXIT.
044700*-----------------------------------------------------------------
044800 P650-SECAO-CARRINHO.
044900*    QUEBRA DE CONTROLE DO PASSO FACTCART: UMA LINHA POR CARRINHO
045000*    NOVO NESTA EXECUCAO, SEGUIDA DA LINHA DE TOTAIS.
045100     WRITE REG-CTLRPT        FROM WS-CAB-CARRINHO.
045200     MOVE ZEROS              TO WS-CARR-TOT-CARRINHOS
045300                                WS-CARR-TOT-ITENS
045400                                WS-CARR-TOT-VALOR.
045500*
045600     MOVE WS-CT-QTD-RPT          TO WS-QTD-RPT-DIAG.
045700     DISPLAY "QTD CARRINHOS NO RETORNO DO FACTCART (DUMP): "
045800             WS-QTD-RPT-DIAG-ALTO "/" WS-QTD-RPT-DIAG-BAIXO.
045900     IF WS-CT-QTD-RPT > ZERO THEN
046000         WRITE REG-CTLRPT    FROM WS-CAB-CARRINHO-COL
046100         PERFORM P660-LINHA-CARRINHO THRU P660-FIM
046200             VARYING WS-IX-CARR FROM 1 BY 1
046300             UNTIL WS-IX-CARR > WS-CT-QTD-RPT
046400     ELSE
046500         WRITE REG-CTLRPT    FROM WS-NENHUM-CARRINHO
046600     END-IF.
046700*
046800     MOVE WS-CARR-TOT-CARRINHOS  TO WS-TC-CARRINHOS.
046900     MOVE WS-CARR-TOT-ITENS      TO WS-TC-ITENS.
047000     MOVE WS-CARR-TOT-VALOR      TO WS-TC-VALOR.
047100     WRITE REG-CTLRPT            FROM WS-TOTAL-CARRINHO.
047200 P650-FIM.
047300     EXIT.
047400*-----------------------------------------------------------------
047500 P660-LINHA-CARRINHO.
047600*
047700     MOVE WS-CT-RPT-CART-ID     (WS-IX-CARR) TO WS-DC-CART-ID.
047800     MOVE WS-CT-RPT-TOTAL-ITENS (WS-IX-CARR) TO WS-DC-ITENS.
047900     MOVE WS-CT-RPT-TOTAL-VALOR (WS-IX-CARR) TO WS-DC-VALOR.
048000     WRITE REG-CTLRPT           FROM WS-DET-CARRINHO.
048100*
048200     ADD 1                      TO WS-CARR-TOT-CARRINHOS.
048300     ADD WS-CT-RPT-TOTAL-ITENS (WS-IX-CARR) TO WS-CARR-TOT-ITENS.
048400     ADD WS-CT-RPT-TOTAL-VALOR (WS-IX-CARR) TO WS-CARR-TOT-VALOR.
048500 P660-FIM.
048600     EXIT.
048700*-----------------------------------------------------------------
048800 P700-TOTAIS-FINAIS.
048900*
049000     WRITE REG-CTLRPT        FROM WS-LINHA-FINAL.
049100     MOVE WS-TOT-LIDOS       TO WS-LF-LIDOS.
049200     MOVE WS-TOT-GRAVADOS    TO WS-LF-GRAVADOS.
049300     WRITE REG-CTLRPT        FROM WS-LINHA-FINAL-TXT.
049400 P700-FIM.
049500     EXIT.
049600*-----------------------------------------------------------------
049700 P900-FIM.
049800*
049900     DISPLAY "TOTAIS GERAIS DW-BATCH0 (DUMP): "
050000             WS-TOT-LIDOS-ALTO "." WS-TOT-LIDOS-BAIXO " / "
050100             WS-TOT-GRAVADOS-ALTO "." WS-TOT-GRAVADOS-BAIXO.
050200*
050300     CLOSE   CTLRPT.
050400     GOBACK.
