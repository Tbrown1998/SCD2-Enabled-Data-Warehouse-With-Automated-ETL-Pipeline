000100******************************************************************
000200* COPYBOOK   : FatoCarrinho.cpy
000300* SISTEMA    : SISTEMA DE CARGA DO ARMAZEM DE DADOS (DW-BATCH)
000400* REGISTRO   : FACT-CART - FATO CARRINHO
000500* TAMANHO    : 044 BYTES
000600* CHAVE      : FC-CART-ID (DEDUPE)
000700*------------------------------------------------------------------
000800* ALTERACOES:
000900* 30/03/2023 - MRS - CR-0063  - LAYOUT INICIAL DO FATO CARRINHO.
001000******************************************************************
001100 01  REG-FACT-CART.
001200     05  FC-CART-ID                  PIC 9(06).
001300     05  FC-CUSTOMER-SK              PIC 9(09).
001400     05  FC-DATE-ID                  PIC 9(08).
001500     05  FC-TOTAL-ITEMS              PIC 9(05).
001600     05  FC-TOTAL-VALUE              PIC S9(07)V99.
001700     05  FILLER                      PIC X(07).
