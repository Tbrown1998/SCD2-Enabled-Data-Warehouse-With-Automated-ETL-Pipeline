000100******************************************************************
000200* COPYBOOK   : RawCart.cpy
000300* SISTEMA    : SISTEMA DE CARGA DO ARMAZEM DE DADOS (DW-BATCH)
000400* REGISTRO   : RAW-CART - CARRINHO BRUTO (ENTRADA DO CARTFLAT)
000500* TAMANHO    : 067 BYTES
000600*------------------------------------------------------------------
000700* ALTERACOES:
000800* 08/11/2022 - JPF - CR-0041  - LAYOUT INICIAL DO CARRINHO BRUTO.
000900* 14/02/2023 - MRS - CR-0058  - AJUSTE DA TABELA CART-ITEM PARA
001000*                               5 OCORRENCIAS, CONFORME LIMITE DO
001100*                               SITE DE VENDAS.
001200******************************************************************
001300 01  REG-RAW-CART.
001400     05  CART-ID                     PIC 9(06).
001500     05  CART-USER-ID                PIC 9(06).
001600     05  CART-DATE                   PIC 9(08).
001700     05  CART-DATE-R     REDEFINES   CART-DATE.
001800         10  CART-DATE-AAAA          PIC 9(04).
001900         10  CART-DATE-MM            PIC 9(02).
002000         10  CART-DATE-DD            PIC 9(02).
002100     05  CART-ITEM-COUNT             PIC 9(02).
002200     05  CART-ITEM OCCURS 5 TIMES
002300                     INDEXED BY IX-CART-ITEM.
002400         10  ITEM-PRODUCT-ID         PIC 9(06).
002500         10  ITEM-QUANTITY           PIC 9(03).
