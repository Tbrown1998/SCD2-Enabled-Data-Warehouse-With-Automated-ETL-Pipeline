000100******************************************************************
000200*                                                                *
000300*   P R O G R A M A :  F A C T S A L E                           *
000400*   CARGA DO FATO VENDA (FACT-SALES) COM DEDUPE E RESOLUCAO      *
000500*   DE CHAVES SURROGATE                                         *
000600*                                                                *
000700******************************************************************
000800*-----------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.        FACTSALE.
001200 AUTHOR.            MARIA DO ROSARIO SANTOS.
001300 INSTALLATION.      COMPRAS-MERCADO - NUCLEO DE PROC. DE DADOS.
001400 DATE-WRITTEN.      30/03/2023.
001500 DATE-COMPILED.
001600 SECURITY.          USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
001700******************************************************************
001800* HISTORICO DE ALTERACOES                                       *
001900*-----------------------------------------------------------------
002000* DATA       RESP  CHAMADO    DESCRICAO                          CH
002100*-----------------------------------------------------------------
002200* 30/03/2023 MRS   CR-0063    PRIMEIRA VERSAO - ADAPTADA DA       CL01
002300*                  CARGA DE PRECOS DE PRODUTO (SCMP0300), NA      CL01
002400*                  PARTE DE LEITURA SEQUENCIAL DO ARQUIVO DE      CL01
002500*                  ENTRADA E GRAVACAO CONDICIONADA DO FATO.       CL01
002600* 03/04/2023 MRS   CR-0063    INCLUIDA A CARGA PREVIA DO FATO     CL02
002700*                  VENDA EXISTENTE EM TABELA, PARA TESTE DE       CL02
002800*                  DEDUPE PELA CHAVE NATURAL ANTES DE ABRIR O     CL02
002900*                  ARQUIVO EM EXTENSAO.                          CL02
003000* 10/04/2023 MRS   CR-0063    INCLUIDA A RESOLUCAO DAS CHAVES     CL03
003100*                  SURROGATE DE PRODUTO, CLIENTE VIGENTE E LOJA,  CL03
003200*                  COM CONTADOR PROPRIO DE CHAVES NAO            CL03
003300*                  RESOLVIDAS (CARREGA ASSIM MESMO COM SK=0).     CL03
003400******************************************************************
003500*-----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700*-----------------------------------------------------------------
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS DIGITO-VALIDO IS "0" THRU "9".
004200*-----------------------------------------------------------------
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT STGSALE  ASSIGN TO "STGSALE"
004600                     ORGANIZATION   IS SEQUENTIAL
004700                     ACCESS         IS SEQUENTIAL
004800                     FILE STATUS    IS WS-FS-STGSALE.
004900*
005000     SELECT DIMPROD  ASSIGN TO "DIMPROD"
005100                     ORGANIZATION   IS INDEXED
005200                     ACCESS         IS RANDOM
005300                     RECORD KEY     IS DP-PRODUCT-ID
005400                     FILE STATUS    IS WS-FS-DIMPROD.
005500*
005600     SELECT DIMCUST  ASSIGN TO "DIMCUST"
005700                     ORGANIZATION   IS INDEXED
005800                     ACCESS         IS DYNAMIC
005900                     RECORD KEY     IS DU-CUSTOMER-SK
006000                     ALTERNATE RECORD KEY IS DU-CUSTOMER-ID
006100                                     WITH DUPLICATES
006200                     FILE STATUS    IS WS-FS-DIMCUST.
006300*
006400     SELECT DIMSTORE ASSIGN TO "DIMSTORE"
006500                     ORGANIZATION   IS INDEXED
006600                     ACCESS         IS RANDOM
006700                     RECORD KEY     IS DS-STORE-ID
006800                     FILE STATUS    IS WS-FS-DIMSTORE.
006900*
007000     SELECT FACTSALE ASSIGN TO "FACTSALE"
007100                     ORGANIZATION   IS SEQUENTIAL
007200                     ACCESS         IS SEQUENTIAL
007300                     FILE STATUS    IS WS-FS-FACTSALE.
007400*-----------------------------------------------------------------
007500 DATA DIVISION.
007600*-----------------------------------------------------------------
007700 FILE SECTION.
007800 FD  STGSALE.
007900     COPY "StgVenda.cpy".
008000*
008100 FD  DIMPROD.
008200     COPY "DimProduto.cpy".
008300*
008400 FD  DIMCUST.
008500     COPY "DimCliente.cpy".
008600*
008700 FD  DIMSTORE.
008800     COPY "DimLoja.cpy".
008900*
009000 FD  FACTSALE.
009100     COPY "FatoVenda.cpy".
009200*-----------------------------------------------------------------
009300 WORKING-STORAGE SECTION.
009400*-----------------------------------------------------------------
009500 01  WS-FS-STGSALE                   PIC X(02).
009600     88  WS-FS-STGSALE-OK            VALUE "00".
009700*
009800 01  WS-FS-DIMPROD                   PIC X(02).
009900     88  WS-FS-DIMPROD-OK            VALUE "00".
010000*
010100 01  WS-FS-DIMCUST                   PIC X(02).
010200     88  WS-FS-DIMCUST-OK            VALUE "00".
010300*
010400 01  WS-FS-DIMSTORE                  PIC X(02).
010500     88  WS-FS-DIMSTORE-OK           VALUE "00".
010600*
010700 01  WS-FS-FACTSALE                  PIC X(02).
010800     88  WS-FS-FACTSALE-OK           VALUE "00".
010900     88  WS-FS-FACTSALE-NAO-EXISTE   VALUE "35".
011000 01  WS-FS-FACTSALE-R    REDEFINES   WS-FS-FACTSALE.
011100     05  WS-FS-FACTSALE-CL           PIC 9(02).
011200*-----------------------------------------------------------------
011300 77  WS-FIM-DE-ARQUIVO               PIC X(01).
011400     88  FLAG-EOF                    VALUE "S".
011500*
011600 01  WS-FIM-DE-VERSOES               PIC X(01).
011700     88  FLAG-FIM-VERSOES            VALUE "S".
011800*
011900 01  WS-ACHOU-VERSAO-ATUAL           PIC X(01).
012000     88  FLAG-ACHOU-ATUAL            VALUE "S".
012100*-----------------------------------------------------------------
012200 01  WS-QTD-TAB                      PIC 9(04) COMP.
012300 01  WS-IND-CARGA                    PIC 9(04) COMP.
012400 01  WS-ACHOU-NA-TABELA              PIC X(01).
012500     88  FLAG-ACHOU-TABELA           VALUE "S".
012600*-----------------------------------------------------------------
012700 01  TABELA-VENDAS-CARREGADAS.
012800     05  TAB-SALE-ID     OCCURS 1 TO 5000 TIMES
012900                         DEPENDING ON WS-QTD-TAB
013000                         INDEXED BY IX-VENDA
013100                         PIC 9(08).
013200*-----------------------------------------------------------------
013300 01  WS-CUST-ID-PROCURADO            PIC 9(06).
013400 01  WS-CUSTOMER-SK-RESOLVIDO        PIC 9(09) COMP.
013500 01  WS-CUSTOMER-SK-RESOLVIDO-X      PIC 9(09).
013600 01  WS-CUSTOMER-SK-RESOLVIDO-R REDEFINES
013700                                 WS-CUSTOMER-SK-RESOLVIDO-X.
013800     05  WS-CSK-RES-ALTO             PIC 9(04).
013900     05  WS-CSK-RES-BAIXO            PIC 9(05).
014000*-----------------------------------------------------------------
014100 01  WS-CONTADORES.
014200     05  WS-QTD-LIDOS                PIC 9(07) COMP.
014300     05  WS-QTD-GRAVADOS             PIC 9(07) COMP.
014400     05  WS-QTD-IGNORADOS            PIC 9(07) COMP.
014500     05  WS-QTD-CHAVES-NAO-RESOLV    PIC 9(07) COMP.
014600 01  WS-CONTADORES-R     REDEFINES   WS-CONTADORES.
014700     05  WS-CONT-ALFA OCCURS 4 TIMES PIC X(04).
014800*-----------------------------------------------------------------
014900 LINKAGE SECTION.
015000*-----------------------------------------------------------------
015100 01  LK-COM-AREA-FACTSALE.
015200     05  LK-FV-LIDOS                 PIC 9(07).
015300     05  LK-FV-GRAVADOS              PIC 9(07).
015400     05  LK-FV-IGNORADOS             PIC 9(07).
015500     05  LK-FV-CHAVES-NAO-RESOLV     PIC 9(07).
015600*-----------------------------------------------------------------
015700*-----------------------------------------------------------------
015800 PROCEDURE DIVISION USING LK-COM-AREA-FACTSALE.
015900*-----------------------------------------------------------------
016000 MAIN-PROCEDURE.
016100*
016200     PERFORM P100-INICIALIZA      THRU P100-FIM.
016300*
016400     PERFORM P300-PROCESSA-VENDA  THRU P300-FIM
016500         UNTIL FLAG-EOF.
016600*
016700     PERFORM P900-FIM.
016800*-----------------------------------------------------------------
016900 P100-INICIALIZA.
017000*
017100     MOVE ZEROS              TO WS-CONTADORES.
017200     MOVE ZERO               TO WS-QTD-TAB.
017300     MOVE "N"                TO WS-FIM-DE-ARQUIVO.
017400*
017500     PERFORM P110-CARREGA-VENDAS-GRAVADAS THRU P110-FIM.
017600*
017700     OPEN EXTEND FACTSALE.
017800     IF WS-FS-FACTSALE-NAO-EXISTE THEN
017900         OPEN OUTPUT FACTSALE
018000     END-IF
018100     IF NOT WS-FS-FACTSALE-OK THEN
018200         DISPLAY "ERRO NA ABERTURA DE FACTSALE - FS: "
018300                 WS-FS-FACTSALE
018400         PERFORM P900-FIM
018500     END-IF.
018600*
018700     OPEN INPUT STGSALE.
018800     IF NOT WS-FS-STGSALE-OK THEN
018900         DISPLAY "ERRO NA ABERTURA DE STGSALE - FS: "
019000                 WS-FS-STGSALE
019100         PERFORM P900-FIM
019200     END-IF.
019300*
019400     OPEN INPUT DIMPROD.
019500     OPEN INPUT DIMCUST.
019600     OPEN INPUT DIMSTORE.
019700     IF NOT WS-FS-DIMPROD-OK OR NOT WS-FS-DIMCUST-OK
019800             OR NOT WS-FS-DIMSTORE-OK THEN
019900         DISPLAY "ERRO NA ABERTURA DE UMA DIMENSAO - VERIFIQUE A "
020000                 "CARGA DAS DIMENSOES ANTES DO FATO VENDA"
020100         PERFORM P900-FIM
020200     END-IF.
020300 P100-FIM.
020400     EXIT.
020500*-----------------------------------------------------------------
020600 P110-CARREGA-VENDAS-GRAVADAS.
020700*    LE O FATO VENDA JA GRAVADO EM EXECUCOES ANTERIORES PARA
020800*    MONTAR A TABELA DE DEDUPE PELA CHAVE NATURAL FS-SALE-ID.
020900     OPEN INPUT FACTSALE.
021000     IF WS-FS-FACTSALE-NAO-EXISTE THEN
021100         CONTINUE
021200     ELSE
021300         IF NOT WS-FS-FACTSALE-OK THEN
021400             DISPLAY "ERRO NA LEITURA PREVIA DE FACTSALE - FS: "
021500                     WS-FS-FACTSALE
021600             PERFORM P900-FIM
021700         ELSE
021800             MOVE "N"        TO WS-FIM-DE-ARQUIVO
021900             PERFORM P115-LE-VENDA-EXISTENTE THRU P115-FIM
022000                 UNTIL FLAG-EOF
022100             MOVE "N"        TO WS-FIM-DE-ARQUIVO
022200             CLOSE FACTSALE
022300         END-IF
022400     END-IF.
022500 P110-FIM.
022600     EXIT.
022700*-----------------------------------------------------------------
022800 P115-LE-VENDA-EXISTENTE.
022900*
023000     READ FACTSALE
023100         AT END
023200             MOVE "S"        TO WS-FIM-DE-ARQUIVO
023300         NOT AT END
023400             ADD 1           TO WS-IND-CARGA
023500             IF WS-IND-CARGA > 5000 THEN
023600                 DISPLAY "*** LIMITE DA TABELA DE VENDAS ***"
023700                 PERFORM P900-FIM
023800             END-IF
023900             MOVE WS-IND-CARGA        TO WS-QTD-TAB
024000             MOVE FS-SALE-ID          TO TAB-SALE-ID (WS-IND-CARGA)
024100     END-READ.
024200 P115-FIM.
024300     EXIT.
024400*-----------------------------------------------------------------
024500 P300-PROCESSA-VENDA.
024600*
024700     READ STGSALE
024800         AT END
024900             MOVE "S"        TO WS-FIM-DE-ARQUIVO
025000         NOT AT END
025100             ADD 1           TO WS-QTD-LIDOS
025200             PERFORM P320-PROCURA-NA-TABELA THRU P320-FIM
025300             IF FLAG-ACHOU-TABELA THEN
025400                 ADD 1       TO WS-QTD-IGNORADOS
025500             ELSE
025600                 PERFORM P400-GRAVA-VENDA THRU P400-FIM
025700             END-IF
025800     END-READ.
025900 P300-FIM.
026000     EXIT.
026100*-----------------------------------------------------------------
026200 P320-PROCURA-NA-TABELA.
026300*    PESQUISA LINEAR NA TABELA DE VENDAS JA CARREGADAS. A TABELA
026400*    NAO E ORDENADA - SEGUE A ORDEM DE GRAVACAO NO FATO.
026500     MOVE "N"                TO WS-ACHOU-NA-TABELA.
026600     IF WS-QTD-TAB > 0 THEN
026700         SEARCH TAB-SALE-ID VARYING IX-VENDA
026800             AT END
026900                 CONTINUE
027000             WHEN TAB-SALE-ID (IX-VENDA) = SALE-ID
027100                 MOVE "S"     TO WS-ACHOU-NA-TABELA
027200         END-SEARCH
027300     END-IF.
027400 P320-FIM.
027500     EXIT.
027600*-----------------------------------------------------------------
027700 P400-GRAVA-VENDA.
027800*
027900     MOVE ZERO               TO FS-PRODUCT-SK.
028000     MOVE ZERO               TO FS-CUSTOMER-SK.
028100     MOVE ZERO               TO FS-STORE-SK.
028200     MOVE "N"                TO WS-ACHOU-VERSAO-ATUAL.
028300*
028400     MOVE SALE-PRODUCT-ID    TO DP-PRODUCT-ID.
028500     READ DIMPROD
028600         INVALID KEY
028700             CONTINUE
028800         NOT INVALID KEY
028900             MOVE DP-PRODUCT-SK     TO FS-PRODUCT-SK
029000     END-READ.
029100*
029200     MOVE SALE-STORE-ID      TO DS-STORE-ID.
029300     READ DIMSTORE
029400         INVALID KEY
029500             CONTINUE
029600         NOT INVALID KEY
029700             MOVE DS-STORE-SK       TO FS-STORE-SK
029800     END-READ.
029900*
030000     PERFORM P410-RESOLVE-CLIENTE-VIGENTE THRU P410-FIM.
030100     MOVE WS-CUSTOMER-SK-RESOLVIDO   TO FS-CUSTOMER-SK.
030200*
030300     IF FS-PRODUCT-SK = ZERO OR FS-CUSTOMER-SK = ZERO
030400             OR FS-STORE-SK = ZERO THEN
030500         ADD 1                TO WS-QTD-CHAVES-NAO-RESOLV
030600         MOVE WS-CUSTOMER-SK-RESOLVIDO TO WS-CUSTOMER-SK-RESOLVIDO-X
030700         DISPLAY "VENDA " SALE-ID " COM CHAVE NAO RESOLVIDA - "
030800                 "SK CLIENTE: " WS-CSK-RES-ALTO WS-CSK-RES-BAIXO
030900     END-IF.
031000*
031100     MOVE SALE-ID             TO FS-SALE-ID.
031200     MOVE SALE-DATE           TO FS-DATE-ID.
031300     MOVE SALE-QUANTITY       TO FS-QUANTITY.
031400     MOVE SALE-PRICE          TO FS-PRICE.
031500     COMPUTE FS-TOTAL-AMOUNT  = SALE-PRICE * SALE-QUANTITY.
031600*
031700     WRITE REG-FACT-SALES.
031800     IF WS-FS-FACTSALE-OK THEN
031900         ADD 1                TO WS-QTD-GRAVADOS
032000     ELSE
032100         DISPLAY "ERRO NA GRAVACAO DE FACTSALE - FS: "
032200                 WS-FS-FACTSALE " (" WS-FS-FACTSALE-CL ")"
032300     END-IF.
032400 P400-FIM.
032500     EXIT.
032600*-----------------------------------------------------------------
032700 P410-RESOLVE-CLIENTE-VIGENTE.
032800*    LOCALIZA A VERSAO VIGENTE (DU-IS-CURRENT = 'Y') DO CLIENTE
032900*    PELA CHAVE ALTERNATIVA DU-CUSTOMER-ID, COM DUPLICIDADE.
033000     MOVE ZERO               TO WS-CUSTOMER-SK-RESOLVIDO.
033100     MOVE "N"                TO WS-ACHOU-VERSAO-ATUAL.
033200     MOVE "N"                TO WS-FIM-DE-VERSOES.
033300     MOVE SALE-USER-ID       TO WS-CUST-ID-PROCURADO.
033400     MOVE SALE-USER-ID       TO DU-CUSTOMER-ID.
033500*
033600     START DIMCUST KEY IS EQUAL TO DU-CUSTOMER-ID
033700         INVALID KEY
033800             MOVE "S"        TO WS-FIM-DE-VERSOES
033900     END-START.
034000*
034100     PERFORM P415-LE-PROXIMA-VERSAO THRU P415-FIM
034200         UNTIL FLAG-FIM-VERSOES OR FLAG-ACHOU-ATUAL.
034300*
034400     IF FLAG-ACHOU-ATUAL THEN
034500         MOVE DU-CUSTOMER-SK TO WS-CUSTOMER-SK-RESOLVIDO
034600     END-IF.
034700 P410-FIM.
034800     EXIT.
034900*-----------------------------------------------------------------
035000 P415-LE-PROXIMA-VERSAO.
035100*
035200     READ DIMCUST NEXT RECORD
035300         AT END
035400             MOVE "S"        TO WS-FIM-DE-VERSOES
035500         NOT AT END
035600             IF DU-CUSTOMER-ID NOT = WS-CUST-ID-PROCURADO THEN
035700                 MOVE "S"    TO WS-FIM-DE-VERSOES
035800             ELSE
035900                 IF DU-IS-CURRENT = "Y" THEN
036000                     MOVE "S" TO WS-ACHOU-VERSAO-ATUAL
036100                 END-IF
036200             END-IF
036300     END-READ.
036400 P415-FIM.
036500     EXIT.
036600*-----------------------------------------------------------------
036700 P900-FIM.
036800*
036900     MOVE WS-QTD-LIDOS                TO LK-FV-LIDOS.
037000     MOVE WS-QTD-GRAVADOS             TO LK-FV-GRAVADOS.
037100     MOVE WS-QTD-IGNORADOS            TO LK-FV-IGNORADOS.
037200     MOVE WS-QTD-CHAVES-NAO-RESOLV    TO LK-FV-CHAVES-NAO-RESOLV.
037300     DISPLAY "CONTADORES FACTSALE (DUMP): "
037400             WS-CONT-ALFA (1) "/" WS-CONT-ALFA (2) "/"
037500             WS-CONT-ALFA (3) "/" WS-CONT-ALFA (4).
037600*
037700     CLOSE   STGSALE
037800             DIMPROD
037900             DIMCUST
038000             DIMSTORE
038100             FACTSALE.
038200     GOBACK.
