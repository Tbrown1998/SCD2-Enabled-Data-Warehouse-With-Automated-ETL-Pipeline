000100******************************************************************
000200*                                                                *
000300*   P R O G R A M A :  D A T E D I M                             *
000400*   GERACAO DA DIMENSAO CALENDARIO (DIM-DATE)                    *
000500*                                                                *
000600******************************************************************
000700*-----------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.        DATEDIM.
001100 AUTHOR.            MARIA DO ROSARIO SANTOS.
001200 INSTALLATION.      COMPRAS-MERCADO - NUCLEO DE PROC. DE DADOS.
001300 DATE-WRITTEN.      23/11/2022.
001400 DATE-COMPILED.
001500 SECURITY.          USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
001600******************************************************************
001700* HISTORICO DE ALTERACOES                                       *
001800*-----------------------------------------------------------------
001900* DATA       RESP  CHAMADO    DESCRICAO                          CH
002000*-----------------------------------------------------------------
002100* 23/11/2022 JPF   CR-0043    PRIMEIRA VERSAO - PASSO 2 DA CARGA CL01
002200*                  NOTURNA DW-BATCH. GERA UMA LINHA DE CALENDARIO CL01
002300*                  POR DIA ENTRE UMA DATA INICIAL E UMA DATA      CL01
002400*                  FINAL RECEBIDAS NA AREA DE LINKAGE.            CL01
002500* 09/03/2023 MRS   CR-0057    SUBSTITUIDA A VALIDACAO PROPRIA     CL02
002600*                  DE BISSEXTO/DIA-DA-SEMANA PELA CHAMADA DA      CL02
002700*                  ROTINA CENTRAL DWCALDAY, JA CERTIFICADA        CL02
002800*                  PELO NUCLEO PARA O PROBLEMA DO ANO 2000.       CL02
002900* 14/03/2023 MRS   CR-0057    INCLUIDO O AVANCO DE DATA POR       CL03
003000*                  TABELA DE DIAS-NO-MES, AJUSTADA PARA           CL03
003100*                  FEVEREIRO BISSEXTO CONFORME RETORNO DO         CL03
003200*                  DWCALDAY.                                     CL03
003300******************************************************************
003400*-----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600*-----------------------------------------------------------------
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS DIGITO-VALIDO IS "0" THRU "9".
004100*-----------------------------------------------------------------
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT DIMDATE  ASSIGN TO "DIMDATE"
004500                     ORGANIZATION   IS INDEXED
004600                     ACCESS         IS RANDOM
004700                     RECORD KEY     IS DD-DATE-ID
004800                     FILE STATUS    IS WS-FS-DIMDATE.
004900*-----------------------------------------------------------------
005000 DATA DIVISION.
005100*-----------------------------------------------------------------
005200 FILE SECTION.
005300 FD  DIMDATE.
005400     COPY "DimData.cpy".
005500*-----------------------------------------------------------------
005600 WORKING-STORAGE SECTION.
005700*-----------------------------------------------------------------
005800 01  WS-FS-DIMDATE                   PIC X(02).
005900     88  WS-FS-DIMDATE-OK            VALUE "00".
006000     88  WS-FS-DIMDATE-DUPLICADA     VALUE "22".
006100     88  WS-FS-DIMDATE-NAO-EXISTE    VALUE "35".
006200 01  WS-FS-DIMDATE-R     REDEFINES   WS-FS-DIMDATE.
006300     05  WS-FS-DIMDATE-CL            PIC 9(02).
006400*-----------------------------------------------------------------
006500 01  WS-DATA-CORRENTE                PIC 9(08).
006600 01  WS-DATA-CORRENTE-R  REDEFINES   WS-DATA-CORRENTE.
006700     05  WS-DC-ANO                   PIC 9(04).
006800     05  WS-DC-MES                   PIC 9(02).
006900     05  WS-DC-DIA                   PIC 9(02).
007000*-----------------------------------------------------------------
007100 01  WS-TAB-DIAS-NO-MES.
007200     05  WS-DIAS-MES     OCCURS 12 TIMES PIC 9(02) COMP
007300                         INDEXED BY IX-MES
007400                         VALUES ARE 31 28 31 30 31 30
007500                                     31 31 30 31 30 31.
007600 01  WS-TAB-DIAS-NO-MES-R REDEFINES WS-TAB-DIAS-NO-MES.
007700     05  WS-DIAS-MES-ALFA OCCURS 12 TIMES PIC X(02).
007800*-----------------------------------------------------------------
007900 77  WS-FIM-DO-PERIODO               PIC X(01).
008000     88  FLAG-FIM-PERIODO            VALUE "S".
008100*-----------------------------------------------------------------
008200 01  WS-AREA-PARAMETRO-CALDAY.
008300     05  WS-CALDAY-DATA              PIC 9(08).
008400     05  WS-CALDAY-TRIMESTRE         PIC 9(01).
008500     05  WS-CALDAY-FIM-SEMANA        PIC X(01).
008600     05  WS-CALDAY-BISSEXTO          PIC X(01).
008700     05  WS-CALDAY-RETORNO           PIC 9(01).
008800*-----------------------------------------------------------------
008900 01  WS-CONTADORES.
009000     05  WS-QTD-DIAS-GERADOS         PIC 9(07) COMP.
009100     05  WS-QTD-DIAS-EXISTENTES      PIC 9(07) COMP.
009200*-----------------------------------------------------------------
009300 LINKAGE SECTION.
009400*-----------------------------------------------------------------
009500 01  LK-COM-AREA-DATEDIM.
009600     05  LK-DD-DATA-INICIAL          PIC 9(08).
009700     05  LK-DD-DATA-FINAL            PIC 9(08).
009800     05  LK-DD-DIAS-GERADOS          PIC 9(07).
009900     05  LK-DD-DIAS-EXISTENTES       PIC 9(07).
010000*-----------------------------------------------------------------
010100*-----------------------------------------------------------------
010200 PROCEDURE DIVISION USING LK-COM-AREA-DATEDIM.
010300*-----------------------------------------------------------------
010400 MAIN-PROCEDURE.
010500*
010600     PERFORM P100-INICIALIZA     THRU P100-FIM.
010700*
010800     PERFORM P300-PROCESSA-DIA   THRU P300-FIM
010900         UNTIL FLAG-FIM-PERIODO.
011000*
011100     PERFORM P900-FIM.
011200*-----------------------------------------------------------------
011300 P100-INICIALIZA.
011400*
011500     MOVE ZEROS              TO WS-CONTADORES.
011600     MOVE "N"                TO WS-FIM-DO-PERIODO.
011700     MOVE LK-DD-DATA-INICIAL TO WS-DATA-CORRENTE.
011800*
011900     OPEN I-O DIMDATE.
012000     IF WS-FS-DIMDATE-NAO-EXISTE THEN
012100         OPEN OUTPUT DIMDATE
012200     END-IF
012300     IF NOT WS-FS-DIMDATE-OK THEN
012400         DISPLAY "ERRO NA ABERTURA DO ARQUIVO DIMDATE - FS: "
012500                 WS-FS-DIMDATE
012600         PERFORM P900-FIM
012700     END-IF.
012800 P100-FIM.
012900     EXIT.
013000*-----------------------------------------------------------------
013100 P300-PROCESSA-DIA.
013200*
013300     IF WS-DATA-CORRENTE > LK-DD-DATA-FINAL THEN
013400         MOVE "S"            TO WS-FIM-DO-PERIODO
013500     ELSE
013600         PERFORM P310-CHAMA-CALDAY  THRU P310-FIM
013700         PERFORM P320-MONTA-REGISTRO THRU P320-FIM
013800         PERFORM P330-GRAVA-SE-NOVA THRU P330-FIM
013900         PERFORM P340-AVANCA-DATA    THRU P340-FIM
014000     END-IF.
014100 P300-FIM.
014200     EXIT.
014300*-----------------------------------------------------------------
014400 P310-CHAMA-CALDAY.
014500*
014600     MOVE WS-DATA-CORRENTE   TO WS-CALDAY-DATA.
014700     CALL "DWCALDAY" USING WS-AREA-PARAMETRO-CALDAY.
014800     IF WS-CALDAY-RETORNO NOT = 0 THEN
014900         DISPLAY "DATA FORA DE FAIXA REJEITADA POR DWCALDAY: "
015000                 WS-DATA-CORRENTE
015100     END-IF.
015200 P310-FIM.
015300     EXIT.
015400*-----------------------------------------------------------------
015500 P320-MONTA-REGISTRO.
015600*
015700     MOVE WS-DATA-CORRENTE   TO DD-DATE-ID.
015800     MOVE WS-DC-DIA          TO DD-DAY.
015900     MOVE WS-DC-MES          TO DD-MONTH.
016000     MOVE WS-DC-ANO          TO DD-YEAR.
016100     MOVE WS-CALDAY-TRIMESTRE      TO DD-QUARTER.
016200     MOVE WS-CALDAY-FIM-SEMANA     TO DD-IS-WEEKEND.
016300 P320-FIM.
016400     EXIT.
016500*-----------------------------------------------------------------
016600 P330-GRAVA-SE-NOVA.
016700*    A GRAVACAO SERVE DE PROPRIO TESTE DE EXISTENCIA: SE A DATA
016800*    JA ESTIVER NA DIMENSAO, O WRITE RETORNA FS=22 (CHAVE
016900*    DUPLICADA) E A LINHA E DESCARTADA, SEM ERRO.
017000     WRITE REG-DIM-DATE.
017100     IF WS-FS-DIMDATE-OK THEN
017200         ADD 1                TO WS-QTD-DIAS-GERADOS
017300     ELSE
017400         IF WS-FS-DIMDATE-DUPLICADA THEN
017500             ADD 1            TO WS-QTD-DIAS-EXISTENTES
017600         ELSE
017700             DISPLAY "ERRO NA GRAVACAO DE DIMDATE - FS: "
017800                     WS-FS-DIMDATE " (" WS-FS-DIMDATE-CL ")"
017900         END-IF
018000     END-IF.
018100 P330-FIM.
018200     EXIT.
018300*-----------------------------------------------------------------
018400 P340-AVANCA-DATA.
018500*    AVANCA A DATA CORRENTE EM UM DIA, TRATANDO VIRADA DE MES E
018600*    DE ANO. FEVEREIRO USA 29 DIAS QUANDO O ANO E BISSEXTO
018700*    SEGUNDO O RETORNO DO DWCALDAY.
018800     SET IX-MES TO WS-DC-MES.
018900     IF WS-DC-MES = 02 AND WS-CALDAY-BISSEXTO = "S" THEN
019000         IF WS-DC-DIA < 29 THEN
019100             ADD 1           TO WS-DC-DIA
019200         ELSE
019300             MOVE 1          TO WS-DC-DIA
019400             ADD 1           TO WS-DC-MES
019500         END-IF
019600     ELSE
019700         IF WS-DC-DIA < WS-DIAS-MES (IX-MES) THEN
019800             ADD 1           TO WS-DC-DIA
019900         ELSE
020000             MOVE 1          TO WS-DC-DIA
020100             ADD 1           TO WS-DC-MES
020200         END-IF
020300     END-IF.
020400     IF WS-DC-MES > 12 THEN
020500         MOVE 1              TO WS-DC-MES
020600         ADD 1               TO WS-DC-ANO
020700     END-IF.
020800 P340-FIM.
020900     EXIT.
021000*-----------------------------------------------------------------
021100 P900-FIM.
021200*
021300     MOVE WS-QTD-DIAS-GERADOS        TO LK-DD-DIAS-GERADOS.
021400     MOVE WS-QTD-DIAS-EXISTENTES     TO LK-DD-DIAS-EXISTENTES.
021500     DISPLAY "TABELA DE DIAS DO MES (ALFA): "
021600             WS-DIAS-MES-ALFA (1) "/" WS-DIAS-MES-ALFA (2) "/"
021700             WS-DIAS-MES-ALFA (3) "/" WS-DIAS-MES-ALFA (4) "/"
021800             WS-DIAS-MES-ALFA (5) "/" WS-DIAS-MES-ALFA (6) "/"
021900             WS-DIAS-MES-ALFA (7) "/" WS-DIAS-MES-ALFA (8) "/"
022000             WS-DIAS-MES-ALFA (9) "/" WS-DIAS-MES-ALFA (10) "/"
022100             WS-DIAS-MES-ALFA (11) "/" WS-DIAS-MES-ALFA (12).
022200     CLOSE   DIMDATE.
022300     GOBACK.
