000100******************************************************************
000200*                                                                *
000300*   P R O G R A M A :  D W D I G E S T                           *
000400*                                                                *
000500******************************************************************
000600*-----------------------------------------------------------------
000700 IDENTIFICATION DIVISION.
000800*-----------------------------------------------------------------
000900 PROGRAM-ID.        DWDIGEST.
001000 AUTHOR.            WALTER C. SIQUEIRA.
001100 INSTALLATION.      COMPRAS-MERCADO - NUCLEO DE PROC. DE DADOS.
001200 DATE-WRITTEN.      21/09/1990.
001300 DATE-COMPILED.
001400 SECURITY.          USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
001500******************************************************************
001600* HISTORICO DE ALTERACOES                                       *
001700*-----------------------------------------------------------------
001800* DATA       RESP  CHAMADO    DESCRICAO                          CH
001900*-----------------------------------------------------------------
002000* 21/09/1990 WCS   SS-0298    ROTINA GENERICA DE DIGITO          CL01
002100*                  VERIFICADOR, BASEADA NO CALCULO DO EAN-13,    CL01
002200*                  REAPROVEITAVEL POR QUALQUER CADASTRO COM      CL01
002300*                  CAMPO DE CODIGO DE BARRAS.                    CL01
002400* 11/02/1993 RSN    SS-0447    CORRIGIDO ARREDONDAMENTO NO       CL02
002500*                  CALCULO DO RESTO QUANDO A SOMA DOS DIGITOS    CL02
002600*                  EXCEDIA 9999.                                 CL02
002700* 30/06/1998 WCS   CR-Y2K04   REVISAO DO MILENIO: ROTINA NAO     CL03
002800*                  MANIPULA DATAS, SEM IMPACTO. CERTIFICADA      CL03
002900*                  PARA O ANO 2000 SEM ALTERACAO.                CL03
003000* 05/03/2023 MRS   CR-0061    ROTINA REAPROVEITADA PELO PROJETO  CL04
003100*                  DW-BATCH (CARGA NOTURNA DO ARMAZEM DE DADOS)  CL04
003200*                  PARA GERAR O DIGEST DE MUDANCA (DATA-HASH)    CL04
003300*                  USADO NO UPSERT DAS DIMENSOES PRODUTO, LOJA   CL04
003400*                  E CLIENTE. O CAMPO DE ENTRADA PASSOU A        CL04
003500*                  RECEBER UMA LINHA DE TEXTO COM OS ATRIBUTOS   CL04
003600*                  RASTREADOS JA CONCATENADOS PELO CHAMADOR.     CL04
003700* 18/03/2023 MRS   CR-0061    AMPLIADA A AREA DE ENTRADA DE      CL05
003800*                  X(060) PARA X(120) PARA COMPORTAR OS          CL05
003900*                  ATRIBUTOS DO CLIENTE (NOME, E-MAIL, FONE E    CL05
004000*                  CIDADE CONCATENADOS).                        CL05
004100******************************************************************
004200*-----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400*-----------------------------------------------------------------
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS CARACTER-NUMERICO IS "0" THRU "9".
004900*-----------------------------------------------------------------
005000 DATA DIVISION.
005100*-----------------------------------------------------------------
005200 WORKING-STORAGE SECTION.
005300*-----------------------------------------------------------------
005400 01  WS-TEXTO-ENTRADA                PIC X(120).
005500 01  WS-TEXTO-ENTRADA-R  REDEFINES   WS-TEXTO-ENTRADA.
005600     05  WS-CARACTER     OCCURS 120 TIMES
005700                         INDEXED BY WS-IX-CAR
005800                         PIC X(01).
005900*-----------------------------------------------------------------
006000 01  WS-TAB-CARACTERES-X.
006100     05  FILLER PIC X(64) VALUE
006200     "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz./".
006300 01  WS-TAB-CARACTERES   REDEFINES   WS-TAB-CARACTERES-X.
006400     05  WS-TAB-CARACTERE OCCURS 64 TIMES
006500                         INDEXED BY WS-IX-TAB
006600                         PIC X(01).
006700*-----------------------------------------------------------------
006800 01  WS-AUXILIARES-DIGEST.
006900     05  WS-IND-POSICAO              PIC 9(03) COMP.
007000     05  WS-CODIGO-CARACTER          PIC 9(03) COMP.
007100     05  WS-PESO-POSICAO             PIC 9(03) COMP.
007200     05  WS-PARCELA                  PIC 9(09) COMP.
007300     05  WS-SOMA-PARES               PIC 9(09) COMP.
007400     05  WS-SOMA-IMPARES              PIC 9(09) COMP.
007500     05  WS-SOMA-GERAL               PIC 9(09) COMP.
007600     05  WS-SOMA-GERAL-R REDEFINES   WS-SOMA-GERAL.
007700         10  WS-SOMA-GERAL-ALTA      PIC 9(04) COMP.
007800         10  WS-SOMA-GERAL-BAIXA     PIC 9(05) COMP.
007900     05  WS-QUOCIENTE                PIC 9(09) COMP.
008000     05  WS-RESTO                    PIC 9(09) COMP.
008100         88  WS-RESTO-ZERO           VALUE 0.
008200*-----------------------------------------------------------------
008300 LINKAGE SECTION.
008400*-----------------------------------------------------------------
008500 01  LKS-PARAMETRO-DIGEST.
008600     05  LKS-DIGEST-TEXTO            PIC X(120).
008700     05  LKS-DIGEST-VALOR            PIC 9(09).
008800     05  LKS-DIGEST-RETORNO          PIC 9(01).
008900*-----------------------------------------------------------------
009000* LKS-DIGEST-TEXTO   = ATRIBUTOS RASTREADOS, JA CONCATENADOS
009100*                      PELO CHAMADOR, SEPARADOS POR "/".
009200* LKS-DIGEST-VALOR   = DIGEST NUMERICO CALCULADO (9 DIGITOS)
009300* LKS-DIGEST-RETORNO = 0 - PROCESSADO COM SUCESSO
009400*-----------------------------------------------------------------
009500*-----------------------------------------------------------------
009600 PROCEDURE DIVISION USING LKS-PARAMETRO-DIGEST.
009700*-----------------------------------------------------------------
009800 P000-INICIO.
009900     MOVE LKS-DIGEST-TEXTO       TO WS-TEXTO-ENTRADA
010000     MOVE ZEROS                  TO WS-SOMA-PARES
010100                                    WS-SOMA-IMPARES
010200     PERFORM P100-ACUMULA-CARACTERES THRU P100-FIM
010300         VARYING WS-IND-POSICAO FROM 1 BY 1
010400         UNTIL WS-IND-POSICAO > 120
010500     COMPUTE WS-SOMA-GERAL =
010600             (WS-SOMA-PARES * 3) + WS-SOMA-IMPARES
010700     DISPLAY "SOMA GERAL DO DIGEST (DUMP): "
010800             WS-SOMA-GERAL-ALTA "/" WS-SOMA-GERAL-BAIXA
010900     DIVIDE WS-SOMA-GERAL BY 999999999 GIVING WS-QUOCIENTE
011000                                        REMAINDER WS-RESTO
011100     MOVE WS-RESTO                TO LKS-DIGEST-VALOR
011200     MOVE 0                        TO LKS-DIGEST-RETORNO
011300     GOBACK.
011400*-----------------------------------------------------------------
011500 P100-ACUMULA-CARACTERES.
011600*    CADA POSICAO DO TEXTO PESA PELO SEU CODIGO NA TABELA DE
011700*    CARACTERES (WS-TAB-CARACTERE) MULTIPLICADO PELA PROPRIA
011800*    POSICAO, NA MESMA LOGICA DE PESOS PARES/IMPARES DO
011900*    DIGITO VERIFICADOR EAN-13. CARACTERES FORA DA TABELA
012000*    (ESPACOS, ACENTOS) PESAM ZERO.
012100     SET WS-IX-CAR               TO WS-IND-POSICAO
012200     MOVE ZERO                   TO WS-CODIGO-CARACTER
012300     SET WS-IX-TAB               TO 1
012400     SEARCH WS-TAB-CARACTERE
012500         AT END
012600             MOVE ZERO         TO WS-CODIGO-CARACTER
012700         WHEN WS-TAB-CARACTERE (WS-IX-TAB) =
012800              WS-CARACTER (WS-IX-CAR)
012900             SET WS-CODIGO-CARACTER FROM WS-IX-TAB
013000     END-SEARCH
013100     MOVE WS-IND-POSICAO         TO WS-PESO-POSICAO
013200     COMPUTE WS-PARCELA = WS-CODIGO-CARACTER * WS-PESO-POSICAO
013300     DIVIDE WS-IND-POSICAO BY 2  GIVING WS-QUOCIENTE
013400                                 REMAINDER WS-RESTO
013500     IF WS-RESTO-ZERO
013600         ADD WS-PARCELA          TO WS-SOMA-PARES
013700     ELSE
013800         ADD WS-PARCELA          TO WS-SOMA-IMPARES
013900     END-IF.
014000 P100-FIM.
014100     EXIT.
