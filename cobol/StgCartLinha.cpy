000100******************************************************************
000200* COPYBOOK   : StgCartLinha.cpy
000300* SISTEMA    : SISTEMA DE CARGA DO ARMAZEM DE DADOS (DW-BATCH)
000400* REGISTRO   : STG-CART-LINE - LINHA DE CARRINHO ACHATADA
000500* TAMANHO    : 029 BYTES
000600* CHAVE      : CL-CART-ID (ORDENACAO PARA O FACTCART)
000700*------------------------------------------------------------------
000800* ALTERACOES:
000900* 20/02/2023 - MRS - CR-0058  - LAYOUT INICIAL DA LINHA DE
001000*                               CARRINHO ACHATADA, SAIDA DO
001100*                               PASSO CARTFLAT.
001200******************************************************************
001300 01  REG-STG-CART-LINE.
001400     05  CL-CART-ID                  PIC 9(06).
001500     05  CL-USER-ID                  PIC 9(06).
001600     05  CL-DATE                     PIC 9(08).
001700     05  CL-DATE-R       REDEFINES   CL-DATE.
001800         10  CL-DATE-AAAA            PIC 9(04).
001900         10  CL-DATE-MM              PIC 9(02).
002000         10  CL-DATE-DD              PIC 9(02).
002100     05  CL-PRODUCT-ID               PIC 9(06).
002200     05  CL-QUANTITY                 PIC 9(03).
