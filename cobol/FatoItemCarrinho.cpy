000100******************************************************************
000200* COPYBOOK   : FatoItemCarrinho.cpy
000300* SISTEMA    : SISTEMA DE CARGA DO ARMAZEM DE DADOS (DW-BATCH)
000400* REGISTRO   : FACT-CART-ITEM - FATO ITEM DO CARRINHO
000500* TAMANHO    : 027 BYTES
000600*------------------------------------------------------------------
000700* ALTERACOES:
000800* 30/03/2023 - MRS - CR-0063  - LAYOUT INICIAL DO FATO ITEM DE
000900*                               CARRINHO.
001000******************************************************************
001100 01  REG-FACT-CART-ITEM.
001200     05  FCI-CART-ID                 PIC 9(06).
001300     05  FCI-PRODUCT-SK              PIC 9(09).
001400     05  FCI-QUANTITY                PIC 9(03).
001500     05  FCI-LINE-VALUE              PIC S9(07)V99.
