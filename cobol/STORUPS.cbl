000100******************************************************************
000200*                                                                *
000300*   P R O G R A M A :  S T O R U P S                             *
000400*   UPSERT TIPO 1 DA DIMENSAO LOJA (DIM-STORE)                   *
000500*                                                                *
000600******************************************************************
000700*-----------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.        STORUPS.
001100 AUTHOR.            JOAO PAULO FERREIRA.
001200 INSTALLATION.      COMPRAS-MERCADO - NUCLEO DE PROC. DE DADOS.
001300 DATE-WRITTEN.      24/11/2022.
001400 DATE-COMPILED.
001500 SECURITY.          USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
001600******************************************************************
001700* HISTORICO DE ALTERACOES                                       *
001800*-----------------------------------------------------------------
001900* DATA       RESP  CHAMADO    DESCRICAO                          CH
002000*-----------------------------------------------------------------
002100* 24/11/2022 JPF   CR-0043    PRIMEIRA VERSAO - PASSO DA CARGA    CL01
002200*                  NOTURNA DW-BATCH, ADAPTADA DO CADASTRO DE      CL01
002300*                  TIPOS DE PRODUTO (ALTERACAO). ARQUIVO-MESTRE   CL01
002400*                  INDEXADO PELA CHAVE NATURAL DA LOJA.           CL01
002500* 05/03/2023 MRS   CR-0061    INCLUIDO O CALCULO DO DIGEST VIA    CL02
002600*                  DWDIGEST PARA DETECTAR MUDANCA DE ATRIBUTOS    CL02
002700*                  (NOME, LOCALIZACAO, PAIS) ANTES DO REWRITE.    CL02
002800* 11/03/2023 MRS   CR-0061    ADICIONADA A FASE DE VARREDURA      CL03
002900*                  SEQUENCIAL INICIAL PARA OBTER O MAIOR          CL03
003000*                  SURROGATE KEY JA GRAVADO, USADO NA GERACAO     CL03
003100*                  DE NOVAS CHAVES.                               CL03
003200******************************************************************
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*-----------------------------------------------------------------
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS DIGITO-VALIDO IS "0" THRU "9".
004000*-----------------------------------------------------------------
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT STGSTORE ASSIGN TO "STGSTORE"
004400                     ORGANIZATION   IS SEQUENTIAL
004500                     ACCESS         IS SEQUENTIAL
004600                     FILE STATUS    IS WS-FS-STGSTORE.
004700*
004800     SELECT DIMSTORE ASSIGN TO "DIMSTORE"
004900                     ORGANIZATION   IS INDEXED
005000                     ACCESS         IS DYNAMIC
005100                     RECORD KEY     IS DS-STORE-ID
005200                     FILE STATUS    IS WS-FS-DIMSTORE.
005300*-----------------------------------------------------------------
005400 DATA DIVISION.
005500*-----------------------------------------------------------------
005600 FILE SECTION.
005700 FD  STGSTORE.
005800     COPY "StgLoja.cpy".
005900*
006000 FD  DIMSTORE.
006100     COPY "DimLoja.cpy".
006200*-----------------------------------------------------------------
006300 WORKING-STORAGE SECTION.
006400*-----------------------------------------------------------------
006500 01  WS-REG-STG-STORE.
006600     COPY "StgLoja.cpy" REPLACING REG-STG-STORE BY WS-REG-STG-STORE.
006700*-----------------------------------------------------------------
006800 01  WS-FS-STGSTORE                  PIC X(02).
006900     88  WS-FS-STGSTORE-OK           VALUE "00".
007000*
007100 01  WS-FS-DIMSTORE                  PIC X(02).
007200     88  WS-FS-DIMSTORE-OK           VALUE "00".
007300     88  WS-FS-DIMSTORE-NAO-EXISTE   VALUE "35".
007400 01  WS-FS-DIMSTORE-R    REDEFINES   WS-FS-DIMSTORE.
007500     05  WS-FS-DIMSTORE-CL           PIC 9(02).
007600*-----------------------------------------------------------------
007700 77  WS-FIM-DE-ARQUIVO               PIC X(01).
007800     88  FLAG-EOF                    VALUE "S".
007900*-----------------------------------------------------------------
008000 01  WS-AREA-PARAMETRO-DIGEST.
008100     05  WS-DIGEST-TEXTO             PIC X(120).
008200     05  WS-DIGEST-VALOR             PIC 9(09).
008300     05  WS-DIGEST-VALOR-R REDEFINES WS-DIGEST-VALOR.
008400         10  WS-DIGEST-VALOR-ALTO    PIC 9(04).
008500         10  WS-DIGEST-VALOR-BAIXO   PIC 9(05).
008600     05  WS-DIGEST-RETORNO           PIC 9(01).
008700*-----------------------------------------------------------------
008800 01  WS-PROX-SURROGATE-KEY           PIC 9(09) COMP.
008900*-----------------------------------------------------------------
009000 01  WS-CONTADORES.
009100     05  WS-QTD-LIDOS                PIC 9(07) COMP.
009200     05  WS-QTD-INSERIDOS            PIC 9(07) COMP.
009300     05  WS-QTD-ATUALIZADOS          PIC 9(07) COMP.
009400     05  WS-QTD-INALTERADOS          PIC 9(07) COMP.
009500 01  WS-CONTADORES-R     REDEFINES   WS-CONTADORES.
009600     05  WS-CONT-ALFA OCCURS 4 TIMES PIC X(04).
009700*-----------------------------------------------------------------
009800 LINKAGE SECTION.
009900*-----------------------------------------------------------------
010000 01  LK-COM-AREA-STORUPS.
010100     05  LK-ST-LIDOS                 PIC 9(07).
010200     05  LK-ST-INSERIDOS             PIC 9(07).
010300     05  LK-ST-ATUALIZADOS           PIC 9(07).
010400     05  LK-ST-INALTERADOS           PIC 9(07).
010500*-----------------------------------------------------------------
010600*-----------------------------------------------------------------
010700 PROCEDURE DIVISION USING LK-COM-AREA-STORUPS.
010800*-----------------------------------------------------------------
010900 MAIN-PROCEDURE.
011000*
011100     PERFORM P100-INICIALIZA     THRU P100-FIM.
011200*
011300     PERFORM P300-PROCESSA-LOJA  THRU P300-FIM
011400         UNTIL FLAG-EOF.
011500*
011600     PERFORM P900-FIM.
011700*-----------------------------------------------------------------
011800 P100-INICIALIZA.
011900*
012000     MOVE ZEROS              TO WS-CONTADORES.
012100     MOVE ZERO               TO WS-PROX-SURROGATE-KEY.
012200     MOVE "N"                TO WS-FIM-DE-ARQUIVO.
012300*
012400     OPEN INPUT STGSTORE.
012500     IF NOT WS-FS-STGSTORE-OK THEN
012600         DISPLAY "ERRO NA ABERTURA DE STGSTORE - FS: "
012700                 WS-FS-STGSTORE
012800         PERFORM P900-FIM
012900     END-IF.
013000*
013100     OPEN I-O DIMSTORE.
013200     IF WS-FS-DIMSTORE-NAO-EXISTE THEN
013300         OPEN OUTPUT DIMSTORE
013400         CLOSE DIMSTORE
013500         OPEN I-O DIMSTORE
013600     END-IF
013700     IF NOT WS-FS-DIMSTORE-OK THEN
013800         DISPLAY "ERRO NA ABERTURA DE DIMSTORE - FS: "
013900                 WS-FS-DIMSTORE
014000         PERFORM P900-FIM
014100     END-IF.
014200*
014300     PERFORM P110-LOCALIZA-MAIOR-SK THRU P110-FIM.
014400 P100-FIM.
014500     EXIT.
014600*-----------------------------------------------------------------
014700 P110-LOCALIZA-MAIOR-SK.
014800*    VARREDURA SEQUENCIAL DO ARQUIVO-MESTRE PARA OBTER O MAIOR
014900*    SURROGATE KEY JA ATRIBUIDO, USADO COMO BASE PARA AS NOVAS
015000*    CHAVES DESTA EXECUCAO.
015100     MOVE "N"                TO WS-FIM-DE-ARQUIVO.
015200     PERFORM P115-LE-PROXIMO-MESTRE THRU P115-FIM
015300         UNTIL FLAG-EOF.
015400     MOVE "N"                TO WS-FIM-DE-ARQUIVO.
015500 P110-FIM.
015600     EXIT.
015700*-----------------------------------------------------------------
015800 P115-LE-PROXIMO-MESTRE.
015900*
016000     READ DIMSTORE NEXT RECORD
016100         AT END
016200             MOVE "S"        TO WS-FIM-DE-ARQUIVO
016300         NOT AT END
016400             IF DS-STORE-SK > WS-PROX-SURROGATE-KEY THEN
016500                 MOVE DS-STORE-SK TO WS-PROX-SURROGATE-KEY
016600             END-IF
016700     END-READ.
016800 P115-FIM.
016900     EXIT.
017000*-----------------------------------------------------------------
017100 P300-PROCESSA-LOJA.
017200*
017300     READ STGSTORE INTO WS-REG-STG-STORE
017400         AT END
017500             MOVE "S"        TO WS-FIM-DE-ARQUIVO
017600         NOT AT END
017700             ADD 1           TO WS-QTD-LIDOS
017800             PERFORM P310-CALCULA-DIGEST THRU P310-FIM
017900             MOVE STORE-ID   TO DS-STORE-ID
018000             READ DIMSTORE   KEY IS DS-STORE-ID
018100                 INVALID KEY
018200                     PERFORM P320-INSERE THRU P320-FIM
018300                 NOT INVALID KEY
018400                     PERFORM P330-AVALIA-MUDANCA THRU P330-FIM
018500             END-READ
018600     END-READ.
018700 P300-FIM.
018800     EXIT.
018900*-----------------------------------------------------------------
019000 P310-CALCULA-DIGEST.
019100*
019200     MOVE SPACES             TO WS-DIGEST-TEXTO.
019300     STRING STORE-NAME       DELIMITED BY SIZE
019400             "/"             DELIMITED BY SIZE
019500             STORE-LOCATION  DELIMITED BY SIZE
019600             "/"             DELIMITED BY SIZE
019700             STORE-COUNTRY   DELIMITED BY SIZE
019800         INTO WS-DIGEST-TEXTO
019900     END-STRING.
020000     CALL "DWDIGEST" USING WS-AREA-PARAMETRO-DIGEST.
020100 P310-FIM.
020200     EXIT.
020300*-----------------------------------------------------------------
020400 P320-INSERE.
020500*
020600     ADD 1                        TO WS-PROX-SURROGATE-KEY.
020700     MOVE WS-PROX-SURROGATE-KEY   TO DS-STORE-SK.
020800     MOVE STORE-ID                TO DS-STORE-ID.
020900     MOVE STORE-NAME              TO DS-STORE-NAME.
021000     MOVE STORE-LOCATION          TO DS-LOCATION.
021100     MOVE STORE-COUNTRY           TO DS-COUNTRY.
021200     MOVE WS-DIGEST-VALOR         TO DS-DATA-HASH.
021300*
021400     WRITE REG-DIM-STORE.
021500     IF WS-FS-DIMSTORE-OK THEN
021600         ADD 1                    TO WS-QTD-INSERIDOS
021700     ELSE
021800         DISPLAY "ERRO NA INCLUSAO DE DIMSTORE - FS: "
021900                 WS-FS-DIMSTORE
022000     END-IF.
022100 P320-FIM.
022200     EXIT.
022300*-----------------------------------------------------------------
022400 P330-AVALIA-MUDANCA.
022500*
022600     IF DS-DATA-HASH = WS-DIGEST-VALOR THEN
022700         ADD 1                    TO WS-QTD-INALTERADOS
022800     ELSE
022900         MOVE STORE-NAME          TO DS-STORE-NAME
023000         MOVE STORE-LOCATION      TO DS-LOCATION
023100         MOVE STORE-COUNTRY       TO DS-COUNTRY
023200         MOVE WS-DIGEST-VALOR     TO DS-DATA-HASH
023300*
023400         REWRITE REG-DIM-STORE
023500         IF WS-FS-DIMSTORE-OK THEN
023600             ADD 1                TO WS-QTD-ATUALIZADOS
023700         ELSE
023800             DISPLAY "ERRO NA ATUALIZACAO DE DIMSTORE - FS: "
023900                     WS-FS-DIMSTORE " (" WS-FS-DIMSTORE-CL ")"
024000         END-IF
024100     END-IF.
024200 P330-FIM.
024300     EXIT.
024400*-----------------------------------------------------------------
024500 P900-FIM.
024600*
024700     MOVE WS-QTD-LIDOS            TO LK-ST-LIDOS.
024800     MOVE WS-QTD-INSERIDOS        TO LK-ST-INSERIDOS.
024900     MOVE WS-QTD-ATUALIZADOS      TO LK-ST-ATUALIZADOS.
025000     MOVE WS-QTD-INALTERADOS      TO LK-ST-INALTERADOS.
025100     DISPLAY "ULTIMO DIGEST COMPARADO: "
025200             WS-DIGEST-VALOR-ALTO WS-DIGEST-VALOR-BAIXO.
025300     DISPLAY "CONTADORES STORUPS (DUMP): "
025400             WS-CONT-ALFA (1) "/" WS-CONT-ALFA (2) "/"
025500             WS-CONT-ALFA (3) "/" WS-CONT-ALFA (4).
025600*
025700     CLOSE   STGSTORE
025800             DIMSTORE.
025900     GOBACK.
