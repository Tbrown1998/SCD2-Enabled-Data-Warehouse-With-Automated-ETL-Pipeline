000100******************************************************************
000200* COPYBOOK   : DimLoja.cpy
000300* SISTEMA    : SISTEMA DE CARGA DO ARMAZEM DE DADOS (DW-BATCH)
000400* REGISTRO   : DIM-STORE - DIMENSAO LOJA (TIPO 1)
000500* TAMANHO    : 084 BYTES
000600* CHAVE      : DS-STORE-ID (UNICA)
000700*------------------------------------------------------------------
000800* ALTERACOES:
000900* 22/11/2022 - JPF - CR-0043  - LAYOUT INICIAL DA DIMENSAO LOJA.
001000* 05/03/2023 - MRS - CR-0061  - INCLUSAO DO DIGEST DE MUDANCA
001100*                               (DS-DATA-HASH) PARA O UPSERT
001200*                               TIPO 1.
001300******************************************************************
001400 01  REG-DIM-STORE.
001500     05  DS-STORE-SK                 PIC 9(09).
001600     05  DS-STORE-ID                 PIC 9(06).
001700     05  DS-STORE-NAME               PIC X(25).
001800     05  DS-LOCATION                 PIC X(20).
001900     05  DS-COUNTRY                  PIC X(15).
002000     05  DS-DATA-HASH                PIC 9(09).
