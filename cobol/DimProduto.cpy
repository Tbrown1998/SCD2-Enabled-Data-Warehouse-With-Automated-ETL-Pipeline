000100******************************************************************
000200* COPYBOOK   : DimProduto.cpy
000300* SISTEMA    : SISTEMA DE CARGA DO ARMAZEM DE DADOS (DW-BATCH)
000400* REGISTRO   : DIM-PRODUCT - DIMENSAO PRODUTO (TIPO 1)
000500* TAMANHO    : 092 BYTES
000600* CHAVE      : DP-PRODUCT-ID (UNICA)
000700*------------------------------------------------------------------
000800* ALTERACOES:
000900* 22/11/2022 - JPF - CR-0043  - LAYOUT INICIAL DA DIMENSAO PRODUTO.
001000* 05/03/2023 - MRS - CR-0061  - INCLUSAO DO DIGEST DE MUDANCA
001100*                               (DP-DATA-HASH) PARA O UPSERT
001200*                               TIPO 1.
001300******************************************************************
001400 01  REG-DIM-PRODUCT.
001500     05  DP-PRODUCT-SK               PIC 9(09).
001600     05  DP-PRODUCT-ID               PIC 9(06).
001700     05  DP-TITLE                    PIC X(40).
001800     05  DP-CATEGORY                 PIC X(20).
001900     05  DP-PRICE                    PIC S9(05)V99.
002000     05  DP-DATA-HASH                PIC 9(09).
002100     05  FILLER                      PIC X(01).
