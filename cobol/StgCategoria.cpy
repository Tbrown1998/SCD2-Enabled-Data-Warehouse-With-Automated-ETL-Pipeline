000100******************************************************************
000200* COPYBOOK   : StgCategoria.cpy
000300* SISTEMA    : SISTEMA DE CARGA DO ARMAZEM DE DADOS (DW-BATCH)
000400* REGISTRO   : STG-CATEGORY - CATEGORIA EXTRAIDA DO STAGE
000500* TAMANHO    : 020 BYTES
000600*------------------------------------------------------------------
000700* ALTERACOES:
000800* 08/11/2022 - JPF - CR-0041  - LAYOUT INICIAL DA CATEGORIA STAGE.
000900******************************************************************
001000 01  REG-STG-CATEGORY.
001100     05  CAT-NAME                    PIC X(20).
