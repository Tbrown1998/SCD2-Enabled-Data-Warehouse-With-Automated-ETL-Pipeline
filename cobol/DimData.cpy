000100******************************************************************
000200* COPYBOOK   : DimData.cpy
000300* SISTEMA    : SISTEMA DE CARGA DO ARMAZEM DE DADOS (DW-BATCH)
000400* REGISTRO   : DIM-DATE - DIMENSAO CALENDARIO
000500* TAMANHO    : 018 BYTES
000600* CHAVE      : DD-DATE-ID (UNICA)
000700*------------------------------------------------------------------
000800* ALTERACOES:
000900* 22/11/2022 - JPF - CR-0043  - LAYOUT INICIAL DA DIMENSAO DATA.
001000* 01/12/1998 - WCS - CR-Y2K02 - ANO EXPANDIDO PARA 4 DIGITOS
001100*                               (DD-YEAR) ANTES DA VIRADA DO
001200*                               SECULO. NAO HA MAIS CAMPO DE
001300*                               ANO COM 2 DIGITOS NESTE LAYOUT.
001400******************************************************************
001500 01  REG-DIM-DATE.
001600     05  DD-DATE-ID                  PIC 9(08).
001700     05  DD-DATE-ID-R    REDEFINES   DD-DATE-ID.
001800         10  DD-DATE-ID-AAAA         PIC 9(04).
001900         10  DD-DATE-ID-MM           PIC 9(02).
002000         10  DD-DATE-ID-DD           PIC 9(02).
002100     05  DD-DAY                      PIC 9(02).
002200     05  DD-MONTH                    PIC 9(02).
002300     05  DD-YEAR                     PIC 9(04).
002400     05  DD-QUARTER                  PIC 9(01).
002500     05  DD-IS-WEEKEND               PIC X(01).
