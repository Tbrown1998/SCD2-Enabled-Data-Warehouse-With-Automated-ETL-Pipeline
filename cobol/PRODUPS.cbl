000100******************************************************************
000200*                                                                *
000300*   P R O G R A M A :  P R O D U P S                             *
000400*   UPSERT TIPO 1 DA DIMENSAO PRODUTO (DIM-PRODUCT)              *
000500*                                                                *
000600******************************************************************
000700*-----------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.        PRODUPS.
001100 AUTHOR.            JOAO PAULO FERREIRA.
001200 INSTALLATION.      COMPRAS-MERCADO - NUCLEO DE PROC. DE DADOS.
001300 DATE-WRITTEN.      28/11/2022.
001400 DATE-COMPILED.
001500 SECURITY.          USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
001600******************************************************************
001700* HISTORICO DE ALTERACOES                                       *
001800*-----------------------------------------------------------------
001900* DATA       RESP  CHAMADO    DESCRICAO                          CH
002000*-----------------------------------------------------------------
002100* 28/11/2022 JPF   CR-0043    PRIMEIRA VERSAO - PASSO DA CARGA    CL01
002200*                  NOTURNA DW-BATCH, ADAPTADA DA LISTAGEM DE      CL01
002300*                  PRODUTOS QUE CARREGAVA O MESTRE EM TABELA E    CL01
002400*                  ORDENAVA POR SORT INTERNO. AQUI A TABELA       CL01
002500*                  SERVE DE INDICE PARA LOCALIZACAO DO PRODUTO    CL01
002600*                  JA CARREGADO NA DIMENSAO.                      CL01
002700* 05/03/2023 MRS   CR-0061    INCLUIDO O CALCULO DO DIGEST VIA    CL02
002800*                  DWDIGEST (TITULO, CATEGORIA, PRECO) PARA       CL02
002900*                  DECIDIR ENTRE INCLUSAO, ATUALIZACAO OU         CL02
003000*                  NENHUMA ACAO.                                  CL02
003100* 18/03/2023 MRS   CR-0061    TABELA PASSOU A SER ORDENADA PELO   CL03
003200*                  VERBO SORT E PESQUISADA POR SEARCH ALL, NO     CL03
003300*                  MESMO PADRAO DA LISTAGEM ORIGINAL.             CL03
003400******************************************************************
003500*-----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700*-----------------------------------------------------------------
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS DIGITO-VALIDO IS "0" THRU "9".
004200*-----------------------------------------------------------------
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT STGPROD  ASSIGN TO "STGPROD"
004600                     ORGANIZATION   IS SEQUENTIAL
004700                     ACCESS         IS SEQUENTIAL
004800                     FILE STATUS    IS WS-FS-STGPROD.
004900*
005000     SELECT DIMPROD  ASSIGN TO "DIMPROD"
005100                     ORGANIZATION   IS INDEXED
005200                     ACCESS         IS DYNAMIC
005300                     RECORD KEY     IS DP-PRODUCT-ID
005400                     FILE STATUS    IS WS-FS-DIMPROD.
005500*-----------------------------------------------------------------
005600 DATA DIVISION.
005700*-----------------------------------------------------------------
005800 FILE SECTION.
005900 FD  STGPROD.
006000     COPY "StgProduto.cpy".
006100*
006200 FD  DIMPROD.
006300     COPY "DimProduto.cpy".
006400*-----------------------------------------------------------------
006500 WORKING-STORAGE SECTION.
006600*-----------------------------------------------------------------
006700 01  WS-REG-STG-PRODUCT.
006800     COPY "StgProduto.cpy"
006900         REPLACING REG-STG-PRODUCT BY WS-REG-STG-PRODUCT.
007000*-----------------------------------------------------------------
007100 01  WS-FS-STGPROD                   PIC X(02).
007200     88  WS-FS-STGPROD-OK            VALUE "00".
007300*
007400 01  WS-FS-DIMPROD                   PIC X(02).
007500     88  WS-FS-DIMPROD-OK            VALUE "00".
007600     88  WS-FS-DIMPROD-NAO-EXISTE    VALUE "35".
007700 01  WS-FS-DIMPROD-R     REDEFINES   WS-FS-DIMPROD.
007800     05  WS-FS-DIMPROD-CL            PIC 9(02).
007900*-----------------------------------------------------------------
008000 77  WS-FIM-DE-ARQUIVO               PIC X(01).
008100     88  FLAG-EOF                    VALUE "S".
008200*-----------------------------------------------------------------
008300 01  WS-QTD-TAB                      PIC 9(04) COMP.
008400 01  WS-IND-CARGA                    PIC 9(04) COMP.
008500*-----------------------------------------------------------------
008600 01  TABELA-PRODUTOS.
008700     05  TAB-PRODUTOS    OCCURS 1 TO 2000 TIMES
008800                         DEPENDING ON WS-QTD-TAB
008900                         ASCENDING KEY IS TAB-PRODUCT-ID
009000                         INDEXED BY IX-PROD.
009100         10  TAB-PRODUCT-ID          PIC 9(06).
009200         10  TAB-PRODUCT-SK          PIC 9(09) COMP.
009300         10  TAB-DATA-HASH           PIC 9(09).
009400*-----------------------------------------------------------------
009500 01  WS-PROX-SURROGATE-KEY           PIC 9(09) COMP.
009600*-----------------------------------------------------------------
009700 01  WS-AREA-PARAMETRO-DIGEST.
009800     05  WS-DIGEST-TEXTO             PIC X(120).
009900     05  WS-DIGEST-VALOR             PIC 9(09).
010000     05  WS-DIGEST-VALOR-R REDEFINES WS-DIGEST-VALOR.
010100         10  WS-DIGEST-VALOR-ALTO    PIC 9(04).
010200         10  WS-DIGEST-VALOR-BAIXO   PIC 9(05).
010300     05  WS-DIGEST-RETORNO           PIC 9(01).
010400*-----------------------------------------------------------------
010500 01  WS-DIGEST-PRECO-ALFA            PIC 9(07)V99.
010600 01  WS-DIGEST-PRECO-ALFA-X  REDEFINES WS-DIGEST-PRECO-ALFA
010700                                     PIC X(09).
010800*-----------------------------------------------------------------
010900 01  WS-CONTADORES.
011000     05  WS-QTD-LIDOS                PIC 9(07) COMP.
011100     05  WS-QTD-INSERIDOS            PIC 9(07) COMP.
011200     05  WS-QTD-ATUALIZADOS          PIC 9(07) COMP.
011300     05  WS-QTD-INALTERADOS          PIC 9(07) COMP.
011400 01  WS-CONTADORES-R     REDEFINES   WS-CONTADORES.
011500     05  WS-CONT-ALFA OCCURS 4 TIMES PIC X(04).
011600*-----------------------------------------------------------------
011700 LINKAGE SECTION.
011800*-----------------------------------------------------------------
011900 01  LK-COM-AREA-PRODUPS.
012000     05  LK-PP-LIDOS                 PIC 9(07).
012100     05  LK-PP-INSERIDOS             PIC 9(07).
012200     05  LK-PP-ATUALIZADOS           PIC 9(07).
012300     05  LK-PP-INALTERADOS           PIC 9(07).
012400*-----------------------------------------------------------------
012500*-----------------------------------------------------------------
012600 PROCEDURE DIVISION USING LK-COM-AREA-PRODUPS.
012700*-----------------------------------------------------------------
012800 MAIN-PROCEDURE.
012900*
013000     PERFORM P100-INICIALIZA      THRU P100-FIM.
013100*
013200     PERFORM P200-CARREGA-TABELA  THRU P200-FIM
013300         UNTIL FLAG-EOF.
013400*
013500     PERFORM P250-ORDENA-TABELA   THRU P250-FIM.
013600*
013700     MOVE "N"                     TO WS-FIM-DE-ARQUIVO.
013800*
013900     PERFORM P300-PROCESSA-PRODUTO THRU P300-FIM
014000         UNTIL FLAG-EOF.
014100*
014200     PERFORM P900-FIM.
014300*-----------------------------------------------------------------
014400 P100-INICIALIZA.
014500*
014600     MOVE ZEROS              TO WS-CONTADORES.
014700     MOVE ZERO               TO WS-PROX-SURROGATE-KEY.
014800     MOVE ZERO               TO WS-QTD-TAB.
014900     MOVE "N"                TO WS-FIM-DE-ARQUIVO.
015000*
015100     OPEN I-O DIMPROD.
015200     IF WS-FS-DIMPROD-NAO-EXISTE THEN
015300         OPEN OUTPUT DIMPROD
015400         CLOSE DIMPROD
015500         OPEN I-O DIMPROD
015600     END-IF
015700     IF NOT WS-FS-DIMPROD-OK THEN
015800         DISPLAY "ERRO NA ABERTURA DE DIMPROD - FS: "
015900                 WS-FS-DIMPROD
016000         PERFORM P900-FIM
016100     END-IF.
016200*
016300     OPEN INPUT STGPROD.
016400     IF NOT WS-FS-STGPROD-OK THEN
016500         DISPLAY "ERRO NA ABERTURA DE STGPROD - FS: "
016600                 WS-FS-STGPROD
016700         PERFORM P900-FIM
016800     END-IF.
016900 P100-FIM.
017000     EXIT.
017100*-----------------------------------------------------------------
017200 P200-CARREGA-TABELA.
017300*    VARREDURA SEQUENCIAL DO MESTRE PARA MONTAR O INDICE EM
017400*    MEMORIA (CHAVE, SURROGATE KEY, DIGEST ATUAL) E LOCALIZAR O
017500*    MAIOR SURROGATE KEY JA ATRIBUIDO.
017600     READ DIMPROD NEXT RECORD
017700         AT END
017800             MOVE "S"            TO WS-FIM-DE-ARQUIVO
017900         NOT AT END
018000             ADD 1               TO WS-IND-CARGA
018100             IF WS-IND-CARGA > 2000 THEN
018200                 DISPLAY "*** LIMITE DA TABELA DE PRODUTOS ***"
018300                 PERFORM P900-FIM
018400             END-IF
018500             MOVE WS-IND-CARGA            TO WS-QTD-TAB
018600             MOVE DP-PRODUCT-ID   TO TAB-PRODUCT-ID (WS-IND-CARGA)
018700             MOVE DP-PRODUCT-SK   TO TAB-PRODUCT-SK (WS-IND-CARGA)
018800             MOVE DP-DATA-HASH    TO TAB-DATA-HASH  (WS-IND-CARGA)
018900             IF DP-PRODUCT-SK > WS-PROX-SURROGATE-KEY THEN
019000                 MOVE DP-PRODUCT-SK TO WS-PROX-SURROGATE-KEY
019100             END-IF
019200     END-READ.
019300 P200-FIM.
019400     EXIT.
019500*-----------------------------------------------------------------
019600 P250-ORDENA-TABELA.
019700*
019800     IF WS-QTD-TAB > 0 THEN
019900         SORT TAB-PRODUTOS ON ASCENDING KEY TAB-PRODUCT-ID
020000     END-IF.
020100 P250-FIM.
020200     EXIT.
020300*-----------------------------------------------------------------
020400 P300-PROCESSA-PRODUTO.
020500*
020600     READ STGPROD INTO WS-REG-STG-PRODUCT
020700         AT END
020800             MOVE "S"        TO WS-FIM-DE-ARQUIVO
020900         NOT AT END
021000             ADD 1           TO WS-QTD-LIDOS
021100             PERFORM P310-CALCULA-DIGEST THRU P310-FIM
021200             PERFORM P320-LOCALIZA-NA-TABELA THRU P320-FIM
021300     END-READ.
021400 P300-FIM.
021500     EXIT.
021600*-----------------------------------------------------------------
021700 P310-CALCULA-DIGEST.
021800*
021900     MOVE PROD-PRICE         TO WS-DIGEST-PRECO-ALFA.
022000     MOVE SPACES             TO WS-DIGEST-TEXTO.
022100     STRING PROD-TITLE       DELIMITED BY SIZE
022200             "/"             DELIMITED BY SIZE
022300             PROD-CATEGORY   DELIMITED BY SIZE
022400             "/"             DELIMITED BY SIZE
022500             WS-DIGEST-PRECO-ALFA-X  DELIMITED BY SIZE
022600         INTO WS-DIGEST-TEXTO
022700     END-STRING.
022800     CALL "DWDIGEST" USING WS-AREA-PARAMETRO-DIGEST.
022900 P310-FIM.
023000     EXIT.
023100*-----------------------------------------------------------------
023200 P320-LOCALIZA-NA-TABELA.
023300*
023400     IF WS-QTD-TAB = 0 THEN
023500         PERFORM P330-INSERE THRU P330-FIM
023600     ELSE
023700         SEARCH ALL TAB-PRODUTOS
023800             AT END
023900                 PERFORM P330-INSERE THRU P330-FIM
024000             WHEN TAB-PRODUCT-ID (IX-PROD) = PROD-ID
024100                 PERFORM P340-AVALIA-MUDANCA THRU P340-FIM
024200         END-SEARCH
024300     END-IF.
024400 P320-FIM.
024500     EXIT.
024600*-----------------------------------------------------------------
024700 P330-INSERE.
024800*
024900     ADD 1                        TO WS-PROX-SURROGATE-KEY.
025000     MOVE WS-PROX-SURROGATE-KEY   TO DP-PRODUCT-SK.
025100     MOVE PROD-ID                 TO DP-PRODUCT-ID.
025200     MOVE PROD-TITLE              TO DP-TITLE.
025300     MOVE PROD-CATEGORY           TO DP-CATEGORY.
025400     MOVE PROD-PRICE              TO DP-PRICE.
025500     MOVE WS-DIGEST-VALOR         TO DP-DATA-HASH.
025600*
025700     WRITE REG-DIM-PRODUCT.
025800     IF WS-FS-DIMPROD-OK THEN
025900         ADD 1                    TO WS-QTD-INSERIDOS
026000     ELSE
026100         DISPLAY "ERRO NA INCLUSAO DE DIMPROD - FS: "
026200                 WS-FS-DIMPROD
026300     END-IF.
026400 P330-FIM.
026500     EXIT.
026600*-----------------------------------------------------------------
026700 P340-AVALIA-MUDANCA.
026800*
026900     IF TAB-DATA-HASH (IX-PROD) = WS-DIGEST-VALOR THEN
027000         ADD 1                    TO WS-QTD-INALTERADOS
027100     ELSE
027200         MOVE PROD-ID             TO DP-PRODUCT-ID
027300         READ DIMPROD KEY IS DP-PRODUCT-ID
027400             INVALID KEY
027500                 DISPLAY "PRODUTO DESAPARECEU DO MESTRE: "
027600                         PROD-ID
027700             NOT INVALID KEY
027800                 MOVE PROD-TITLE      TO DP-TITLE
027900                 MOVE PROD-CATEGORY   TO DP-CATEGORY
028000                 MOVE PROD-PRICE      TO DP-PRICE
028100                 MOVE WS-DIGEST-VALOR TO DP-DATA-HASH
028200*
028300                 REWRITE REG-DIM-PRODUCT
028400                 IF WS-FS-DIMPROD-OK THEN
028500                     ADD 1            TO WS-QTD-ATUALIZADOS
028600                 ELSE
028700                     DISPLAY "ERRO NA ATUALIZACAO DE DIMPROD - FS: "
028800                             WS-FS-DIMPROD " (" WS-FS-DIMPROD-CL ")"
028900                 END-IF
029000         END-READ
029100     END-IF.
029200 P340-FIM.
029300     EXIT.
029400*-----------------------------------------------------------------
029500 P900-FIM.
029600*
029700     MOVE WS-QTD-LIDOS            TO LK-PP-LIDOS.
029800     MOVE WS-QTD-INSERIDOS        TO LK-PP-INSERIDOS.
029900     MOVE WS-QTD-ATUALIZADOS      TO LK-PP-ATUALIZADOS.
030000     MOVE WS-QTD-INALTERADOS      TO LK-PP-INALTERADOS.
030100     DISPLAY "ULTIMO DIGEST COMPARADO: "
030200             WS-DIGEST-VALOR-ALTO WS-DIGEST-VALOR-BAIXO.
030300     DISPLAY "CONTADORES PRODUPS (DUMP): "
030400             WS-CONT-ALFA (1) "/" WS-CONT-ALFA (2) "/"
030500             WS-CONT-ALFA (3) "/" WS-CONT-ALFA (4).
030600*
030700     CLOSE   STGPROD
030800             DIMPROD.
030900     GOBACK.
