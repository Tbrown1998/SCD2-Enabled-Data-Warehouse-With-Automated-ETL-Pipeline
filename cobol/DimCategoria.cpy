000100******************************************************************
000200* COPYBOOK   : DimCategoria.cpy
000300* SISTEMA    : SISTEMA DE CARGA DO ARMAZEM DE DADOS (DW-BATCH)
000400* REGISTRO   : DIM-CATEGORY - DIMENSAO CATEGORIA (TIPO 1)
000500* TAMANHO    : 029 BYTES
000600* CHAVE      : DC-CATEGORY-NAME (UNICA)
000700*------------------------------------------------------------------
000800* ALTERACOES:
000900* 22/11/2022 - JPF - CR-0043  - LAYOUT INICIAL DA DIMENSAO
001000*                               CATEGORIA.
001100******************************************************************
001200 01  REG-DIM-CATEGORY.
001300     05  DC-CATEGORY-SK              PIC 9(09).
001400     05  DC-CATEGORY-NAME            PIC X(20).
