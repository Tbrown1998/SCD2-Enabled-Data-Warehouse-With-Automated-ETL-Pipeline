000100******************************************************************
000200* COPYBOOK   : FatoVenda.cpy
000300* SISTEMA    : SISTEMA DE CARGA DO ARMAZEM DE DADOS (DW-BATCH)
000400* REGISTRO   : FACT-SALES - FATO VENDA
000500* TAMANHO    : 070 BYTES
000600* CHAVE      : FS-SALE-ID (DEDUPE)
000700*------------------------------------------------------------------
000800* ALTERACOES:
000900* 30/03/2023 - MRS - CR-0063  - LAYOUT INICIAL DO FATO VENDA.
001000******************************************************************
001100 01  REG-FACT-SALES.
001200     05  FS-SALE-ID                  PIC 9(08).
001300     05  FS-PRODUCT-SK               PIC 9(09).
001400     05  FS-CUSTOMER-SK              PIC 9(09).
001500     05  FS-STORE-SK                 PIC 9(09).
001600     05  FS-DATE-ID                  PIC 9(08).
001700     05  FS-QUANTITY                 PIC 9(03).
001800     05  FS-PRICE                    PIC S9(05)V99.
001900     05  FS-TOTAL-AMOUNT             PIC S9(07)V99.
002000     05  FILLER                      PIC X(08).
