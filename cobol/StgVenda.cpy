000100******************************************************************
000200* COPYBOOK   : StgVenda.cpy
000300* SISTEMA    : SISTEMA DE CARGA DO ARMAZEM DE DADOS (DW-BATCH)
000400* REGISTRO   : STG-SALE - VENDA EXTRAIDA DO STAGE
000500* TAMANHO    : 044 BYTES
000600* CHAVE      : SALE-ID (DEDUPE NO FACTSALE)
000700*------------------------------------------------------------------
000800* ALTERACOES:
000900* 15/11/2022 - JPF - CR-0042  - LAYOUT INICIAL DA VENDA STAGE.
001000******************************************************************
001100 01  REG-STG-SALE.
001200     05  SALE-ID                     PIC 9(08).
001300     05  SALE-PRODUCT-ID             PIC 9(06).
001400     05  SALE-USER-ID                PIC 9(06).
001500     05  SALE-STORE-ID               PIC 9(06).
001600     05  SALE-DATE                   PIC 9(08).
001700     05  SALE-DATE-R     REDEFINES   SALE-DATE.
001800         10  SALE-DATE-AAAA          PIC 9(04).
001900         10  SALE-DATE-MM            PIC 9(02).
002000         10  SALE-DATE-DD            PIC 9(02).
002100     05  SALE-QUANTITY               PIC 9(03).
002200     05  SALE-PRICE                  PIC S9(05)V99.
