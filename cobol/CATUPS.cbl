000100******************************************************************
000200*                                                                *
000300*   P R O G R A M A :  C A T U P S                               *
000400*   INCLUSAO DE CATEGORIAS NOVAS NA DIMENSAO CATEGORIA           *
000500*                                                                *
000600******************************************************************
000700*-----------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.        CATUPS.
001100 AUTHOR.            JOAO PAULO FERREIRA.
001200 INSTALLATION.      COMPRAS-MERCADO - NUCLEO DE PROC. DE DADOS.
001300 DATE-WRITTEN.      25/11/2022.
001400 DATE-COMPILED.
001500 SECURITY.          USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
001600******************************************************************
001700* HISTORICO DE ALTERACOES                                       *
001800*-----------------------------------------------------------------
001900* DATA       RESP  CHAMADO    DESCRICAO                          CH
002000*-----------------------------------------------------------------
002100* 25/11/2022 JPF   CR-0043    PRIMEIRA VERSAO - PASSO DA CARGA    CL01
002200*                  NOTURNA DW-BATCH, ADAPTADA DO CADASTRO DE      CL01
002300*                  TIPOS DE PRODUTO (INCLUSAO). SO INCLUI NOMES   CL01
002400*                  DE CATEGORIA AINDA NAO CADASTRADOS; NAO HA     CL01
002500*                  ATUALIZACAO - O NOME E O PROPRIO REGISTRO.     CL01
002600* 16/03/2023 MRS   CR-0062    A CHAVE GRAVADA PASSOU A SER O      CL02
002700*                  NOME DA CATEGORIA (DC-CATEGORY-NAME), SEM      CL02
002800*                  TRUNCAMENTO DE ESPACOS A DIREITA, CONFORME     CL02
002900*                  NOTA DE IMPLANTACAO CR-0062.                   CL02
003000******************************************************************
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS DIGITO-VALIDO IS "0" THRU "9".
003800*-----------------------------------------------------------------
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT STGCAT   ASSIGN TO "STGCAT"
004200                     ORGANIZATION   IS SEQUENTIAL
004300                     ACCESS         IS SEQUENTIAL
004400                     FILE STATUS    IS WS-FS-STGCAT.
004500*
004600     SELECT DIMCAT   ASSIGN TO "DIMCAT"
004700                     ORGANIZATION   IS INDEXED
004800                     ACCESS         IS RANDOM
004900                     RECORD KEY     IS DC-CATEGORY-NAME
005000                     FILE STATUS    IS WS-FS-DIMCAT.
005100*-----------------------------------------------------------------
005200 DATA DIVISION.
005300*-----------------------------------------------------------------
005400 FILE SECTION.
005500 FD  STGCAT.
005600     COPY "StgCategoria.cpy".
005700*
005800 FD  DIMCAT.
005900     COPY "DimCategoria.cpy".
006000*-----------------------------------------------------------------
006100 WORKING-STORAGE SECTION.
006200*-----------------------------------------------------------------
006300 01  WS-FS-STGCAT                    PIC X(02).
006400     88  WS-FS-STGCAT-OK             VALUE "00".
006500*
006600 01  WS-FS-DIMCAT                    PIC X(02).
006700     88  WS-FS-DIMCAT-OK             VALUE "00".
006800     88  WS-FS-DIMCAT-DUPLICADA      VALUE "22".
006900     88  WS-FS-DIMCAT-NAO-EXISTE     VALUE "35".
007000 01  WS-FS-DIMCAT-R      REDEFINES   WS-FS-DIMCAT.
007100     05  WS-FS-DIMCAT-CL             PIC 9(02).
007200*-----------------------------------------------------------------
007300 77  WS-FIM-DE-ARQUIVO               PIC X(01).
007400     88  FLAG-EOF                    VALUE "S".
007500*-----------------------------------------------------------------
007600 01  WS-PROX-SURROGATE-KEY           PIC 9(09) COMP.
007700 01  WS-PROX-SURROGATE-KEY-X         PIC 9(09).
007800 01  WS-PROX-SURROGATE-KEY-R REDEFINES WS-PROX-SURROGATE-KEY-X.
007900     05  WS-PROX-SK-ALTO             PIC 9(04).
008000     05  WS-PROX-SK-BAIXO            PIC 9(05).
008100*-----------------------------------------------------------------
008200 01  WS-CONTADORES.
008300     05  WS-QTD-LIDOS                PIC 9(07) COMP.
008400     05  WS-QTD-INSERIDOS            PIC 9(07) COMP.
008500     05  WS-QTD-IGNORADOS            PIC 9(07) COMP.
008600 01  WS-CONTADORES-R     REDEFINES   WS-CONTADORES.
008700     05  WS-CONT-ALFA OCCURS 3 TIMES PIC X(04).
008800*-----------------------------------------------------------------
008900 LINKAGE SECTION.
009000*-----------------------------------------------------------------
009100 01  LK-COM-AREA-CATUPS.
009200     05  LK-CA-LIDOS                 PIC 9(07).
009300     05  LK-CA-INSERIDOS             PIC 9(07).
009400     05  LK-CA-IGNORADOS             PIC 9(07).
009500*-----------------------------------------------------------------
009600*-----------------------------------------------------------------
009700 PROCEDURE DIVISION USING LK-COM-AREA-CATUPS.
009800*-----------------------------------------------------------------
009900 MAIN-PROCEDURE.
010000*
010100     PERFORM P100-INICIALIZA     THRU P100-FIM.
010200*
010300     PERFORM P300-PROCESSA-CATEGORIA THRU P300-FIM
010400         UNTIL FLAG-EOF.
010500*
010600     PERFORM P900-FIM.
010700*-----------------------------------------------------------------
010800 P100-INICIALIZA.
010900*
011000     MOVE ZEROS              TO WS-CONTADORES.
011100     MOVE ZERO               TO WS-PROX-SURROGATE-KEY.
011200     MOVE "N"                TO WS-FIM-DE-ARQUIVO.
011300*
011400     OPEN INPUT STGCAT.
011500     IF NOT WS-FS-STGCAT-OK THEN
011600         DISPLAY "ERRO NA ABERTURA DE STGCAT - FS: "
011700                 WS-FS-STGCAT
011800         PERFORM P900-FIM
011900     END-IF.
012000*
012100     OPEN I-O DIMCAT.
012200     IF WS-FS-DIMCAT-NAO-EXISTE THEN
012300         OPEN OUTPUT DIMCAT
012400         CLOSE DIMCAT
012500         OPEN I-O DIMCAT
012600     END-IF
012700     IF NOT WS-FS-DIMCAT-OK THEN
012800         DISPLAY "ERRO NA ABERTURA DE DIMCAT - FS: "
012900                 WS-FS-DIMCAT
013000         PERFORM P900-FIM
013100     END-IF.
013200*
013300     PERFORM P110-LOCALIZA-MAIOR-SK THRU P110-FIM.
013400 P100-FIM.
013500     EXIT.
013600*-----------------------------------------------------------------
013700 P110-LOCALIZA-MAIOR-SK.
013800*
013900     MOVE "N"                TO WS-FIM-DE-ARQUIVO.
014000     PERFORM P115-LE-PROXIMO-MESTRE THRU P115-FIM
014100         UNTIL FLAG-EOF.
014200     MOVE "N"                TO WS-FIM-DE-ARQUIVO.
014300 P110-FIM.
014400     EXIT.
014500*-----------------------------------------------------------------
014600 P115-LE-PROXIMO-MESTRE.
014700*
014800     READ DIMCAT NEXT RECORD
014900         AT END
015000             MOVE "S"        TO WS-FIM-DE-ARQUIVO
015100         NOT AT END
015200             IF DC-CATEGORY-SK > WS-PROX-SURROGATE-KEY THEN
015300                 MOVE DC-CATEGORY-SK TO WS-PROX-SURROGATE-KEY
015400             END-IF
015500     END-READ.
015600 P115-FIM.
015700     EXIT.
015800*-----------------------------------------------------------------
015900 P300-PROCESSA-CATEGORIA.
016000*
016100     READ STGCAT
016200         AT END
016300             MOVE "S"        TO WS-FIM-DE-ARQUIVO
016400         NOT AT END
016500             ADD 1           TO WS-QTD-LIDOS
016600             PERFORM P310-INCLUI-SE-NOVA THRU P310-FIM
016700     END-READ.
016800 P300-FIM.
016900     EXIT.
017000*-----------------------------------------------------------------
017100 P310-INCLUI-SE-NOVA.
017200*    A GRAVACAO SERVE DE PROPRIO TESTE DE EXISTENCIA: CATEGORIA
017300*    JA CADASTRADA RETORNA FS=22 (CHAVE DUPLICADA) E E IGNORADA.
017400     ADD 1                        TO WS-PROX-SURROGATE-KEY.
017500     MOVE WS-PROX-SURROGATE-KEY   TO DC-CATEGORY-SK.
017600     MOVE CAT-NAME                TO DC-CATEGORY-NAME.
017700*
017800     WRITE REG-DIM-CATEGORY.
017900     IF WS-FS-DIMCAT-OK THEN
018000         ADD 1                    TO WS-QTD-INSERIDOS
018100     ELSE
018200         SUBTRACT 1               FROM WS-PROX-SURROGATE-KEY
018300         IF WS-FS-DIMCAT-DUPLICADA THEN
018400             ADD 1                TO WS-QTD-IGNORADOS
018500         ELSE
018600             MOVE WS-PROX-SURROGATE-KEY  TO WS-PROX-SURROGATE-KEY-X
018700             DISPLAY "ERRO NA INCLUSAO DE DIMCAT - FS: "
018800                     WS-FS-DIMCAT " (" WS-FS-DIMCAT-CL ")"
018900                     " ULTIMA SK TENTADA: " WS-PROX-SK-ALTO
019000                     WS-PROX-SK-BAIXO
019100         END-IF
019200     END-IF.
019300 P310-FIM.
019400     EXIT.
019500*-----------------------------------------------------------------
019600 P900-FIM.
019700*
019800     MOVE WS-QTD-LIDOS            TO LK-CA-LIDOS.
019900     MOVE WS-QTD-INSERIDOS        TO LK-CA-INSERIDOS.
020000     MOVE WS-QTD-IGNORADOS        TO LK-CA-IGNORADOS.
020100     DISPLAY "CONTADORES CATUPS (DUMP): "
020200             WS-CONT-ALFA (1) "/" WS-CONT-ALFA (2) "/"
020300             WS-CONT-ALFA (3).
020400*
020500     CLOSE   STGCAT
020600             DIMCAT.
020700     GOBACK.
