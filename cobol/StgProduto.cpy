000100******************************************************************
000200* COPYBOOK   : StgProduto.cpy
000300* SISTEMA    : SISTEMA DE CARGA DO ARMAZEM DE DADOS (DW-BATCH)
000400* REGISTRO   : STG-PRODUCT - PRODUTO EXTRAIDO DO STAGE
000500* TAMANHO    : 158 BYTES
000600*------------------------------------------------------------------
000700* ALTERACOES:
000800* 08/11/2022 - JPF - CR-0041  - LAYOUT INICIAL DO PRODUTO STAGE.
000900* 30/06/1999 - WCS - CR-Y2K01 - REVISAO DO MILENIO: LAYOUT NAO
001000*                               CARREGA DATA, SEM IMPACTO NESTE
001100*                               REGISTRO.
001200******************************************************************
001300 01  REG-STG-PRODUCT.
001400     05  PROD-ID                     PIC 9(06).
001500     05  PROD-TITLE                  PIC X(40).
001600     05  PROD-PRICE                  PIC S9(05)V99.
001700     05  PROD-CATEGORY               PIC X(20).
001800     05  PROD-RATING-RATE            PIC 9V9.
001900     05  PROD-RATING-COUNT           PIC 9(05).
002000     05  PROD-DESC-TEXT              PIC X(39).
002100     05  PROD-IMAGE-TEXT             PIC X(39).
