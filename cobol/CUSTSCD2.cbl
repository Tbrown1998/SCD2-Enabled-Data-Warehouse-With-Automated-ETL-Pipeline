000100******************************************************************
000200*                                                                *
000300*   P R O G R A M A :  C U S T S C D 2                           *
000400*   UPSERT TIPO 2 DA DIMENSAO CLIENTE (DIM-CUSTOMER)             *
000500*                                                                *
000600******************************************************************
000700*-----------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.        CUSTSCD2.
001100 AUTHOR.            JOAO PAULO FERREIRA.
001200 INSTALLATION.      COMPRAS-MERCADO - NUCLEO DE PROC. DE DADOS.
001300 DATE-WRITTEN.      29/11/2022.
001400 DATE-COMPILED.
001500 SECURITY.          USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
001600******************************************************************
001700* HISTORICO DE ALTERACOES                                       *
001800*-----------------------------------------------------------------
001900* DATA       RESP  CHAMADO    DESCRICAO                          CH
002000*-----------------------------------------------------------------
002100* 29/11/2022 JPF   CR-0043    PRIMEIRA VERSAO - PASSO DA CARGA    CL01
002200*                  NOTURNA DW-BATCH, ADAPTADA DA ALTERACAO DE     CL01
002300*                  CADASTRO DE PRODUTOS (LEITURA POR CHAVE,       CL01
002400*                  REWRITE CONDICIONADO). TELAS REMOVIDAS -       CL01
002500*                  PASSO E TOTALMENTE EM LOTE.                    CL01
002600* 07/03/2023 MRS   CR-0061    INCLUIDO O CALCULO DO DIGEST VIA    CL02
002700*                  DWDIGEST (NOME COMPLETO, EMAIL, TELEFONE,      CL02
002800*                  CIDADE) PARA DECIDIR ENTRE NOVA VERSAO E       CL02
002900*                  NENHUMA ACAO.                                  CL02
003000* 20/03/2023 MRS   CR-0063    TRANSFORMADO O CADASTRO SIMPLES EM  CL03
003100*                  MANUTENCAO TIPO 2: A VERSAO VIGENTE E          CL03
003200*                  LOCALIZADA PELA CHAVE ALTERNATIVA DU-CUSTOMER- CL03
003300*                  -ID (COM DUPLICIDADE), A CHAVE PRIMARIA PASSOU CL03
003400*                  A SER O SURROGATE KEY, UNICO POR VERSAO.       CL03
003500* 27/03/2023 MRS   CR-0063    A DATA DE EXECUCAO DO LOTE PASSOU A CL04
003600*                  SER RECEBIDA NA AREA DE LINKAGE, USADA COMO    CL04
003700*                  DATA DE ABERTURA E DE FECHAMENTO DE VERSAO.    CL04
003800******************************************************************
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS DIGITO-VALIDO IS "0" THRU "9".
004600*-----------------------------------------------------------------
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT STGCUST  ASSIGN TO "STGCUST"
005000                     ORGANIZATION   IS SEQUENTIAL
005100                     ACCESS         IS SEQUENTIAL
005200                     FILE STATUS    IS WS-FS-STGCUST.
005300*
005400     SELECT DIMCUST  ASSIGN TO "DIMCUST"
005500                     ORGANIZATION   IS INDEXED
005600                     ACCESS         IS DYNAMIC
005700                     RECORD KEY     IS DU-CUSTOMER-SK
005800                     ALTERNATE RECORD KEY IS DU-CUSTOMER-ID
005900                                     WITH DUPLICATES
006000                     FILE STATUS    IS WS-FS-DIMCUST.
006100*-----------------------------------------------------------------
006200 DATA DIVISION.
006300*-----------------------------------------------------------------
006400 FILE SECTION.
006500 FD  STGCUST.
006600     COPY "StgCliente.cpy".
006700*
006800 FD  DIMCUST.
006900     COPY "DimCliente.cpy".
007000*-----------------------------------------------------------------
007100 WORKING-STORAGE SECTION.
007200*-----------------------------------------------------------------
007300 01  WS-REG-STG-CUSTOMER.
007400     COPY "StgCliente.cpy"
007500         REPLACING REG-STG-CUSTOMER BY WS-REG-STG-CUSTOMER.
007600*-----------------------------------------------------------------
007700 01  WS-FS-STGCUST                   PIC X(02).
007800     88  WS-FS-STGCUST-OK            VALUE "00".
007900*
008000 01  WS-FS-DIMCUST                   PIC X(02).
008100     88  WS-FS-DIMCUST-OK            VALUE "00".
008200     88  WS-FS-DIMCUST-NAO-EXISTE    VALUE "35".
008300 01  WS-FS-DIMCUST-R     REDEFINES   WS-FS-DIMCUST.
008400     05  WS-FS-DIMCUST-CL            PIC 9(02).
008500*-----------------------------------------------------------------
008600 77  WS-FIM-DE-ARQUIVO               PIC X(01).
008700     88  FLAG-EOF                    VALUE "S".
008800*
008900 01  WS-FIM-DE-VERSOES               PIC X(01).
009000     88  FLAG-FIM-VERSOES            VALUE "S".
009100*
009200 01  WS-ACHOU-VERSAO-ATUAL           PIC X(01).
009300     88  FLAG-ACHOU-ATUAL            VALUE "S".
009400*-----------------------------------------------------------------
009500 01  WS-CUST-ID-PROCURADO            PIC 9(06).
009600 01  WS-FULL-NAME-NOVO               PIC X(31).
009700*-----------------------------------------------------------------
009800 01  WS-PROX-SURROGATE-KEY           PIC 9(09) COMP.
009900*-----------------------------------------------------------------
010000 01  WS-AREA-PARAMETRO-DIGEST.
010100     05  WS-DIGEST-TEXTO             PIC X(120).
010200     05  WS-DIGEST-VALOR             PIC 9(09).
010300     05  WS-DIGEST-VALOR-R REDEFINES WS-DIGEST-VALOR.
010400         10  WS-DIGEST-VALOR-ALTO    PIC 9(04).
010500         10  WS-DIGEST-VALOR-BAIXO   PIC 9(05).
010600     05  WS-DIGEST-RETORNO           PIC 9(01).
010700*-----------------------------------------------------------------
010800 01  WS-CONTADORES.
010900     05  WS-QTD-LIDOS                PIC 9(07) COMP.
011000     05  WS-QTD-NOVOS                PIC 9(07) COMP.
011100     05  WS-QTD-ALTERADOS            PIC 9(07) COMP.
011200     05  WS-QTD-INALTERADOS          PIC 9(07) COMP.
011300 01  WS-CONTADORES-R     REDEFINES   WS-CONTADORES.
011400     05  WS-CONT-ALFA OCCURS 4 TIMES PIC X(04).
011500*-----------------------------------------------------------------
011600 LINKAGE SECTION.
011700*-----------------------------------------------------------------
011800 01  LK-COM-AREA-CUSTSCD2.
011900     05  LK-CS-DATA-EXECUCAO         PIC 9(08).
012000     05  LK-CS-LIDOS                 PIC 9(07).
012100     05  LK-CS-NOVOS                 PIC 9(07).
012200     05  LK-CS-ALTERADOS             PIC 9(07).
012300     05  LK-CS-INALTERADOS           PIC 9(07).
012400*-----------------------------------------------------------------
012500*-----------------------------------------------------------------
012600 PROCEDURE DIVISION USING LK-COM-AREA-CUSTSCD2.
012700*-----------------------------------------------------------------
012800 MAIN-PROCEDURE.
012900*
013000     PERFORM P100-INICIALIZA      THRU P100-FIM.
013100*
013200     PERFORM P300-PROCESSA-CLIENTE THRU P300-FIM
013300         UNTIL FLAG-EOF.
013400*
013500     PERFORM P900-FIM.
013600*-----------------------------------------------------------------
013700 P100-INICIALIZA.
013800*
013900     MOVE ZEROS              TO WS-CONTADORES.
014000     MOVE ZERO               TO WS-PROX-SURROGATE-KEY.
014100     MOVE "N"                TO WS-FIM-DE-ARQUIVO.
014200*
014300     OPEN I-O DIMCUST.
014400     IF WS-FS-DIMCUST-NAO-EXISTE THEN
014500         OPEN OUTPUT DIMCUST
014600         CLOSE DIMCUST
014700         OPEN I-O DIMCUST
014800     END-IF
014900     IF NOT WS-FS-DIMCUST-OK THEN
015000         DISPLAY "ERRO NA ABERTURA DE DIMCUST - FS: "
015100                 WS-FS-DIMCUST
015200         PERFORM P900-FIM
015300     END-IF.
015400*
015500     OPEN INPUT STGCUST.
015600     IF NOT WS-FS-STGCUST-OK THEN
015700         DISPLAY "ERRO NA ABERTURA DE STGCUST - FS: "
015800                 WS-FS-STGCUST
015900         PERFORM P900-FIM
016000     END-IF.
016100*
016200     PERFORM P110-LOCALIZA-MAIOR-SK THRU P110-FIM.
016300 P100-FIM.
016400     EXIT.
016500*-----------------------------------------------------------------
016600 P110-LOCALIZA-MAIOR-SK.
016700*    VARREDURA SEQUENCIAL DO MESTRE, PELA CHAVE PRIMARIA, PARA
016800*    OBTER O MAIOR SURROGATE KEY JA ATRIBUIDO A UMA VERSAO.
016900     MOVE "N"                TO WS-FIM-DE-ARQUIVO.
017000     PERFORM P115-LE-PROXIMO-MESTRE THRU P115-FIM
017100         UNTIL FLAG-EOF.
017200     MOVE "N"                TO WS-FIM-DE-ARQUIVO.
017300 P110-FIM.
017400     EXIT.
017500*-----------------------------------------------------------------
017600 P115-LE-PROXIMO-MESTRE.
017700*
017800     READ DIMCUST NEXT RECORD
017900         AT END
018000             MOVE "S"        TO WS-FIM-DE-ARQUIVO
018100         NOT AT END
018200             IF DU-CUSTOMER-SK > WS-PROX-SURROGATE-KEY THEN
018300                 MOVE DU-CUSTOMER-SK TO WS-PROX-SURROGATE-KEY
018400             END-IF
018500     END-READ.
018600 P115-FIM.
018700     EXIT.
018800*-----------------------------------------------------------------
018900 P300-PROCESSA-CLIENTE.
019000*
019100     READ STGCUST INTO WS-REG-STG-CUSTOMER
019200         AT END
019300             MOVE "S"        TO WS-FIM-DE-ARQUIVO
019400         NOT AT END
019500             ADD 1           TO WS-QTD-LIDOS
019600             PERFORM P305-MONTA-NOME-COMPLETO THRU P305-FIM
019700             PERFORM P310-CALCULA-DIGEST      THRU P310-FIM
019800             PERFORM P320-LOCALIZA-VERSAO-ATUAL THRU P320-FIM
019900             PERFORM P330-AVALIA-VERSAO       THRU P330-FIM
020000     END-READ.
020100 P300-FIM.
020200     EXIT.
020300*-----------------------------------------------------------------
020400 P305-MONTA-NOME-COMPLETO.
020500*    NOME COMPLETO = PRIMEIRO NOME SEM ESPACOS A DIREITA, UM
020600*    ESPACO, SOBRENOME SEM ESPACOS A DIREITA. O STRING COM
020700*    DELIMITED BY SPACE FAZ O TRIM SEM USAR FUNCAO INTRINSECA.
020800     MOVE SPACES             TO WS-FULL-NAME-NOVO.
020900     STRING CUST-FIRST-NAME  DELIMITED BY SPACE
021000             " "             DELIMITED BY SIZE
021100             CUST-LAST-NAME  DELIMITED BY SPACE
021200         INTO WS-FULL-NAME-NOVO
021300     END-STRING.
021400 P305-FIM.
021500     EXIT.
021600*-----------------------------------------------------------------
021700 P310-CALCULA-DIGEST.
021800*
021900     MOVE SPACES             TO WS-DIGEST-TEXTO.
022000     STRING WS-FULL-NAME-NOVO  DELIMITED BY SIZE
022100             "/"               DELIMITED BY SIZE
022200             CUST-EMAIL        DELIMITED BY SIZE
022300             "/"               DELIMITED BY SIZE
022400             CUST-PHONE        DELIMITED BY SIZE
022500             "/"               DELIMITED BY SIZE
022600             CUST-CITY         DELIMITED BY SIZE
022700         INTO WS-DIGEST-TEXTO
022800     END-STRING.
022900     CALL "DWDIGEST" USING WS-AREA-PARAMETRO-DIGEST.
023000 P310-FIM.
023100     EXIT.
023200*-----------------------------------------------------------------
023300 P320-LOCALIZA-VERSAO-ATUAL.
023400*    PERCORRE AS VERSOES DO CLIENTE PELA CHAVE ALTERNATIVA
023500*    DU-CUSTOMER-ID (QUE ADMITE DUPLICIDADE) ATE ENCONTRAR A
023600*    VERSAO COM DU-IS-CURRENT = 'Y' OU ESGOTAR AS VERSOES DESSE
023700*    CLIENTE.
023800     MOVE "N"                TO WS-ACHOU-VERSAO-ATUAL.
023900     MOVE "N"                TO WS-FIM-DE-VERSOES.
024000     MOVE CUST-ID            TO WS-CUST-ID-PROCURADO.
024100     MOVE CUST-ID            TO DU-CUSTOMER-ID.
024200*
024300     START DIMCUST KEY IS EQUAL TO DU-CUSTOMER-ID
024400         INVALID KEY
024500             MOVE "S"        TO WS-FIM-DE-VERSOES
024600     END-START.
024700*
024800     PERFORM P325-LE-PROXIMA-VERSAO THRU P325-FIM
024900         UNTIL FLAG-FIM-VERSOES OR FLAG-ACHOU-ATUAL.
025000 P320-FIM.
025100     EXIT.
025200*-----------------------------------------------------------------
025300 P325-LE-PROXIMA-VERSAO.
025400*
025500     READ DIMCUST NEXT RECORD
025600         AT END
025700             MOVE "S"        TO WS-FIM-DE-VERSOES
025800         NOT AT END
025900             IF DU-CUSTOMER-ID NOT = WS-CUST-ID-PROCURADO THEN
026000                 MOVE "S"    TO WS-FIM-DE-VERSOES
026100             ELSE
026200                 IF DU-IS-CURRENT = "Y" THEN
026300                     MOVE "S" TO WS-ACHOU-VERSAO-ATUAL
026400                 END-IF
026500             END-IF
026600     END-READ.
026700 P325-FIM.
026800     EXIT.
026900*-----------------------------------------------------------------
027000 P330-AVALIA-VERSAO.
027100*
027200     IF NOT FLAG-ACHOU-ATUAL THEN
027300         PERFORM P400-INSERE-VERSAO-NOVA  THRU P400-FIM
027400     ELSE
027500         IF DU-DATA-HASH = WS-DIGEST-VALOR THEN
027600             ADD 1                TO WS-QTD-INALTERADOS
027700         ELSE
027800             PERFORM P410-FECHA-VERSAO-ATUAL THRU P410-FIM
027900             PERFORM P400-INSERE-VERSAO-NOVA THRU P400-FIM
028000         END-IF
028100     END-IF.
028200 P330-FIM.
028300     EXIT.
028400*-----------------------------------------------------------------
028500 P400-INSERE-VERSAO-NOVA.
028600*
028700     ADD 1                        TO WS-PROX-SURROGATE-KEY.
028800     MOVE WS-PROX-SURROGATE-KEY   TO DU-CUSTOMER-SK.
028900     MOVE CUST-ID                 TO DU-CUSTOMER-ID.
029000     MOVE WS-FULL-NAME-NOVO       TO DU-FULL-NAME.
029100     MOVE CUST-EMAIL              TO DU-EMAIL.
029200     MOVE CUST-PHONE              TO DU-PHONE.
029300     MOVE CUST-CITY               TO DU-CITY.
029400     MOVE LK-CS-DATA-EXECUCAO     TO DU-START-DATE.
029500     MOVE 99999999                TO DU-END-DATE.
029600     MOVE "Y"                     TO DU-IS-CURRENT.
029700     MOVE WS-DIGEST-VALOR         TO DU-DATA-HASH.
029800*
029900     WRITE REG-DIM-CUSTOMER.
030000     IF WS-FS-DIMCUST-OK THEN
030100         ADD 1                    TO WS-QTD-NOVOS
030200     ELSE
030300         DISPLAY "ERRO NA INCLUSAO DE DIMCUST - FS: "
030400                 WS-FS-DIMCUST " (" WS-FS-DIMCUST-CL ")"
030500     END-IF.
030600 P400-FIM.
030700     EXIT.
030800*-----------------------------------------------------------------
030900 P410-FECHA-VERSAO-ATUAL.
031000*    A AREA DE REGISTRO AINDA CONTEM A VERSAO VIGENTE, LOCALIZADA
031100*    POR P325. FECHA-A NA DATA DE EXECUCAO DO LOTE E REGRAVA PELA
031200*    CHAVE PRIMARIA (SURROGATE KEY), QUE PERMANECE INALTERADA.
031300     MOVE LK-CS-DATA-EXECUCAO     TO DU-END-DATE.
031400     MOVE "N"                     TO DU-IS-CURRENT.
031500*
031600     REWRITE REG-DIM-CUSTOMER.
031700     IF WS-FS-DIMCUST-OK THEN
031800         ADD 1                    TO WS-QTD-ALTERADOS
031900     ELSE
032000         DISPLAY "ERRO NO FECHAMENTO DE VERSAO DIMCUST - FS: "
032100                 WS-FS-DIMCUST
032200     END-IF.
032300 P410-FIM.
032400     EXIT.
032500*-----------------------------------------------------------------
032600 P900-FIM.
032700*
032800     MOVE WS-QTD-LIDOS            TO LK-CS-LIDOS.
032900     MOVE WS-QTD-NOVOS            TO LK-CS-NOVOS.
033000     MOVE WS-QTD-ALTERADOS        TO LK-CS-ALTERADOS.
033100     MOVE WS-QTD-INALTERADOS      TO LK-CS-INALTERADOS.
033200     DISPLAY "ULTIMO DIGEST COMPARADO: "
033300             WS-DIGEST-VALOR-ALTO WS-DIGEST-VALOR-BAIXO.
033400     DISPLAY "CONTADORES CUSTSCD2 (DUMP): "
033500             WS-CONT-ALFA (1) "/" WS-CONT-ALFA (2) "/"
033600             WS-CONT-ALFA (3) "/" WS-CONT-ALFA (4).
033700*
033800     CLOSE   STGCUST
033900             DIMCUST.
034000     GOBACK.
