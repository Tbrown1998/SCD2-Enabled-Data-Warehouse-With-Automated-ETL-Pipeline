000100******************************************************************
000200*                                                                *
000300*   P R O G R A M A :  C A R T F L A T                           *
000400*   ACHATAMENTO DE CARRINHOS DE COMPRA PARA O STAGE              *
000500*                                                                *
000600******************************************************************
000700*-----------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.        CARTFLAT.
001100 AUTHOR.            MARIA DO ROSARIO SANTOS.
001200 INSTALLATION.      COMPRAS-MERCADO - NUCLEO DE PROC. DE DADOS.
001300 DATE-WRITTEN.      08/11/2022.
001400 DATE-COMPILED.
001500 SECURITY.          USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
001600******************************************************************
001700* HISTORICO DE ALTERACOES                                       *
001800*-----------------------------------------------------------------
001900* DATA       RESP  CHAMADO    DESCRICAO                          CH
002000*-----------------------------------------------------------------
002100* 08/11/2022 JPF   CR-0041    PRIMEIRA VERSAO - PASSO 1 DA CARGA CL01
002200*                  NOTURNA DW-BATCH. LE O CARRINHO BRUTO (RAW-   CL01
002300*                  CART) E GRAVA UMA LINHA POR ITEM EM STG-      CL01
002400*                  CART-LINE.                                    CL01
002500* 14/02/2023 MRS   CR-0058    INCLUIDA CONTAGEM SEPARADA DE      CL02
002600*                  CARRINHOS COM ZERO ITENS (AVISO, NAO GRAVA    CL02
002700*                  LINHA) E DEVOLUCAO DOS CONTADORES AO          CL02
002800*                  PROGRAMA DWBATCH0 VIA LK-COM-AREA.            CL02
002900* 21/02/2023 MRS   CR-0058    CORRIGIDO LIMITE DA TABELA DE      CL03
003000*                  ITENS: SLOTS ALEM DE CART-ITEM-COUNT SAO      CL03
003100*                  IGNORADOS MESMO QUANDO NAO-BRANCOS.           CL03
003200******************************************************************
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*-----------------------------------------------------------------
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS DIGITO-VALIDO IS "0" THRU "9".
004000*-----------------------------------------------------------------
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT RAWCART  ASSIGN TO "RAWCART"
004400                     ORGANIZATION   IS SEQUENTIAL
004500                     ACCESS         IS SEQUENTIAL
004600                     FILE STATUS    IS WS-FS-RAWCART.
004700*
004800     SELECT STGCLIN  ASSIGN TO "STGCLIN"
004900                     ORGANIZATION   IS SEQUENTIAL
005000                     ACCESS         IS SEQUENTIAL
005100                     FILE STATUS    IS WS-FS-STGCLIN.
005200*-----------------------------------------------------------------
005300 DATA DIVISION.
005400*-----------------------------------------------------------------
005500 FILE SECTION.
005600 FD  RAWCART.
005700     COPY "RawCart.cpy".
005800*
005900 FD  STGCLIN.
006000     COPY "StgCartLinha.cpy".
006100*-----------------------------------------------------------------
006200 WORKING-STORAGE SECTION.
006300*-----------------------------------------------------------------
006400 01  WS-REG-RAW-CART.
006500     COPY "RawCart.cpy" REPLACING REG-RAW-CART BY WS-REG-RAW-CART.
006600*
006700 01  WS-REG-STG-CART-LINE.
006800     COPY "StgCartLinha.cpy"
006900         REPLACING REG-STG-CART-LINE BY WS-REG-STG-CART-LINE.
007000*-----------------------------------------------------------------
007100 01  WS-FS-RAWCART                   PIC X(02).
007200     88  WS-FS-RAWCART-OK            VALUE "00".
007300 01  WS-FS-RAWCART-R     REDEFINES   WS-FS-RAWCART.
007400     05  WS-FS-RAWCART-CL            PIC 9(02).
007500*
007600 01  WS-FS-STGCLIN                   PIC X(02).
007700     88  WS-FS-STGCLIN-OK            VALUE "00".
007800*-----------------------------------------------------------------
007900 77  WS-FIM-DE-ARQUIVO               PIC X(01).
008000     88  FLAG-EOF                    VALUE "S".
008100*-----------------------------------------------------------------
008200 01  WS-CONTADORES.
008300     05  WS-QTD-CARRINHOS-LIDOS      PIC 9(07) COMP.
008400     05  WS-QTD-LINHAS-GRAVADAS      PIC 9(07) COMP.
008500     05  WS-QTD-CARRINHOS-VAZIOS     PIC 9(07) COMP.
008600 01  WS-CONTADORES-R     REDEFINES   WS-CONTADORES.
008700     05  WS-CONT-ALFA OCCURS 3 TIMES PIC X(04).
008800*-----------------------------------------------------------------
008900 01  WS-CART-ID-DIAG-X               PIC 9(06).
009000 01  WS-CART-ID-DIAG-R   REDEFINES   WS-CART-ID-DIAG-X.
009100     05  WS-CID-ALTO                 PIC 9(03).
009200     05  WS-CID-BAIXO                PIC 9(03).
009300*-----------------------------------------------------------------
009400 01  WS-IX-ITEM                      PIC 9(02) COMP.
009500*-----------------------------------------------------------------
009600 LINKAGE SECTION.
009700*-----------------------------------------------------------------
009800 01  LK-COM-AREA-CARTFLAT.
009900     05  LK-CF-CARRINHOS-LIDOS       PIC 9(07).
010000     05  LK-CF-LINHAS-GRAVADAS       PIC 9(07).
010100     05  LK-CF-CARRINHOS-VAZIOS      PIC 9(07).
010200*-----------------------------------------------------------------
010300*-----------------------------------------------------------------
010400 PROCEDURE DIVISION USING LK-COM-AREA-CARTFLAT.
010500*-----------------------------------------------------------------
010600 MAIN-PROCEDURE.
010700*
010800     PERFORM P100-INICIALIZA     THRU P100-FIM.
010900*
011000     PERFORM P300-PROCESSA-CARRINHO THRU P300-FIM
011100         UNTIL FLAG-EOF.
011200*
011300     PERFORM P900-FIM.
011400*-----------------------------------------------------------------
011500 P100-INICIALIZA.
011600*
011700     MOVE ZEROS              TO WS-CONTADORES.
011800     MOVE "N"                TO WS-FIM-DE-ARQUIVO.
011900*
012000     OPEN INPUT  RAWCART.
012100     IF NOT WS-FS-RAWCART-OK THEN
012200         DISPLAY "ERRO NA ABERTURA DO ARQUIVO RAWCART - FS: "
012300                 WS-FS-RAWCART " (" WS-FS-RAWCART-CL ")"
012400         PERFORM P900-FIM
012500     END-IF.
012600*
012700     OPEN OUTPUT STGCLIN.
012800     IF NOT WS-FS-STGCLIN-OK THEN
012900         DISPLAY "ERRO NA ABERTURA DO ARQUIVO STGCLIN - FS: "
013000                 WS-FS-STGCLIN
013100         PERFORM P900-FIM
013200     END-IF.
013300 P100-FIM.
013400     EXIT.
013500*-----------------------------------------------------------------
013600 P300-PROCESSA-CARRINHO.
013700*
013800     READ RAWCART INTO WS-REG-RAW-CART
013900         AT END
014000             MOVE "S"        TO WS-FIM-DE-ARQUIVO
014100         NOT AT END
014200             ADD 1           TO WS-QTD-CARRINHOS-LIDOS
014300             IF CART-ITEM-COUNT = ZERO
014400                 ADD 1       TO WS-QTD-CARRINHOS-VAZIOS
014500                 MOVE CART-ID TO WS-CART-ID-DIAG-X
014600                 DISPLAY "CARRINHO SEM ITENS - ID: "
014700                         WS-CID-ALTO WS-CID-BAIXO
014800             ELSE
014900                 PERFORM P310-GRAVA-ITEM THRU P310-FIM
015000                     VARYING WS-IX-ITEM FROM 1 BY 1
015100                     UNTIL WS-IX-ITEM > CART-ITEM-COUNT
015200             END-IF
015300     END-READ.
015400 P300-FIM.
015500     EXIT.
015600*-----------------------------------------------------------------
015700 P310-GRAVA-ITEM.
015800*    GRAVA UMA LINHA POR ITEM, NA ORDEM ARMAZENADA. SLOTS ALEM
015900*    DE CART-ITEM-COUNT NAO SAO ALCANCADOS POR ESTE PERFORM.
016000     MOVE CART-ID             TO CL-CART-ID
016100     MOVE CART-USER-ID        TO CL-USER-ID
016200     MOVE CART-DATE           TO CL-DATE
016300     MOVE ITEM-PRODUCT-ID (WS-IX-ITEM)       TO CL-PRODUCT-ID
016400     MOVE ITEM-QUANTITY   (WS-IX-ITEM)       TO CL-QUANTITY
016500*
016600     WRITE REG-STG-CART-LINE FROM WS-REG-STG-CART-LINE.
016700     IF WS-FS-STGCLIN-OK THEN
016800         ADD 1                TO WS-QTD-LINHAS-GRAVADAS
016900     ELSE
017000         DISPLAY "ERRO NA GRAVACAO DE STGCLIN - FS: "
017100                 WS-FS-STGCLIN
017200     END-IF.
017300 P310-FIM.
017400     EXIT.
017500*-----------------------------------------------------------------
017600 P900-FIM.
017700*
017800     MOVE WS-QTD-CARRINHOS-LIDOS     TO LK-CF-CARRINHOS-LIDOS.
017900     MOVE WS-QTD-LINHAS-GRAVADAS     TO LK-CF-LINHAS-GRAVADAS.
018000     MOVE WS-QTD-CARRINHOS-VAZIOS    TO LK-CF-CARRINHOS-VAZIOS.
018100     DISPLAY "CONTADORES CARTFLAT (DUMP): "
018200             WS-CONT-ALFA (1) "/" WS-CONT-ALFA (2) "/"
018300             WS-CONT-ALFA (3).
018400*
018500     CLOSE   RAWCART
018600             STGCLIN.
018700     GOBACK.
