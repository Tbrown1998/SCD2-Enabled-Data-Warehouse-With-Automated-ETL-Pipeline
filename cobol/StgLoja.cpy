000100******************************************************************
000200* COPYBOOK   : StgLoja.cpy
000300* SISTEMA    : SISTEMA DE CARGA DO ARMAZEM DE DADOS (DW-BATCH)
000400* REGISTRO   : STG-STORE - LOJA EXTRAIDA DO STAGE
000500* TAMANHO    : 066 BYTES
000600*------------------------------------------------------------------
000700* ALTERACOES:
000800* 08/11/2022 - JPF - CR-0041  - LAYOUT INICIAL DA LOJA STAGE.
000900******************************************************************
001000 01  REG-STG-STORE.
001100     05  STORE-ID                    PIC 9(06).
001200     05  STORE-NAME                  PIC X(25).
001300     05  STORE-LOCATION              PIC X(20).
001400     05  STORE-COUNTRY               PIC X(15).
