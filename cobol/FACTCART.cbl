000100******************************************************************
000200*                                                                *
000300*   P R O G R A M A :  F A C T C A R T                           *
000400*   CARGA DO FATO CARRINHO (FACT-CART / FACT-CART-ITEM) COM       *
000500*   DEDUPE E QUEBRA DE CONTROLE POR CARRINHO                      *
000600*                                                                *
000700******************************************************************
000800*-----------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.        FACTCART.
001200 AUTHOR.            MARIA DO ROSARIO SANTOS.
001300 INSTALLATION.      COMPRAS-MERCADO - NUCLEO DE PROC. DE DADOS.
001400 DATE-WRITTEN.      12/04/2023.
001500 DATE-COMPILED.
001600 SECURITY.          USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
001700******************************************************************
001800* HISTORICO DE ALTERACOES                                       *
001900*-----------------------------------------------------------------
002000* DATA       RESP  CHAMADO    DESCRICAO                          CH
002100*-----------------------------------------------------------------
002200* 12/04/2023 MRS   CR-0064    PRIMEIRA VERSAO - PASSO DA CARGA     CL01
002300*                  NOTURNA DW-BATCH. QUEBRA DE CONTROLE POR        CL01
002400*                  CARRINHO ADAPTADA DO RELATORIO DE LISTA DE      CL01
002500*                  COMPRAS (SCMP0410), SUBSTITUINDO A COMPARACAO   CL01
002600*                  COM WS-TP-PRD-ANT/WS-CD-PRD-ANT PELA COMPARACAO CL01
002700*                  COM O CARRINHO ANTERIOR (WS-CART-ID-ANT). O     CL01
002800*                  ARQUIVO STG-CART-LINE JA CHEGA ORDENADO POR     CL01
002900*                  CARRINHO (SAIDA DO CARTFLAT), DISPENSANDO O     CL01
003000*                  VERBO SORT.                                    CL01
003100* 18/04/2023 MRS   CR-0064    INCLUIDA A CARGA PREVIA DO FATO      CL02
003200*                  CARRINHO EXISTENTE EM TABELA, PARA PULAR O      CL02
003300*                  GRUPO INTEIRO QUANDO O CARRINHO JA FOI          CL02
003400*                  GRAVADO EM EXECUCAO ANTERIOR.                   CL02
003500* 24/04/2023 MRS   CR-0064    INCLUIDA A RESOLUCAO DO CLIENTE      CL03
003600*                  VIGENTE DO CARRINHO E DO PRODUTO/PRECO DE       CL03
003700*                  CADA ITEM, COM CONTADOR DE ITENS GRAVADOS.      CL03
003800******************************************************************
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS DIGITO-VALIDO IS "0" THRU "9".
004600*-----------------------------------------------------------------
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT STGCLIN  ASSIGN TO "STGCLIN"
005000                     ORGANIZATION   IS SEQUENTIAL
005100                     ACCESS         IS SEQUENTIAL
005200                     FILE STATUS    IS WS-FS-STGCLIN.
005300*
005400     SELECT DIMPROD  ASSIGN TO "DIMPROD"
005500                     ORGANIZATION   IS INDEXED
005600                     ACCESS         IS RANDOM
005700                     RECORD KEY     IS DP-PRODUCT-ID
005800                     FILE STATUS    IS WS-FS-DIMPROD.
005900*
006000     SELECT DIMCUST  ASSIGN TO "DIMCUST"
006100                     ORGANIZATION   IS INDEXED
006200                     ACCESS         IS DYNAMIC
006300                     RECORD KEY     IS DU-CUSTOMER-SK
006400                     ALTERNATE RECORD KEY IS DU-CUSTOMER-ID
006500                                     WITH DUPLICATES
006600                     FILE STATUS    IS WS-FS-DIMCUST.
006700*
006800     SELECT FACTCART ASSIGN TO "FACTCART"
006900                     ORGANIZATION   IS SEQUENTIAL
007000                     ACCESS         IS SEQUENTIAL
007100                     FILE STATUS    IS WS-FS-FACTCART.
007200*
007300     SELECT FACTCITM ASSIGN TO "FACTCITM"
007400                     ORGANIZATION   IS SEQUENTIAL
007500                     ACCESS         IS SEQUENTIAL
007600                     FILE STATUS    IS WS-FS-FACTCITM.
007700*-----------------------------------------------------------------
007800 DATA DIVISION.
007900*-----------------------------------------------------------------
008000 FILE SECTION.
008100 FD  STGCLIN.
008200     COPY "StgCartLinha.cpy".
008300*
008400 FD  DIMPROD.
008500     COPY "DimProduto.cpy".
008600*
008700 FD  DIMCUST.
008800     COPY "DimCliente.cpy".
008900*
009000 FD  FACTCART.
009100     COPY "FatoCarrinho.cpy".
009200*
009300 FD  FACTCITM.
009400     COPY "FatoItemCarrinho.cpy".
009500*-----------------------------------------------------------------
009600 WORKING-STORAGE SECTION.
009700*-----------------------------------------------------------------
009800 01  WS-REG-STG-CART-LINE.
009900     COPY "StgCartLinha.cpy"
010000         REPLACING REG-STG-CART-LINE BY WS-REG-STG-CART-LINE.
010100*-----------------------------------------------------------------
010200 01  WS-FS-STGCLIN                   PIC X(02).
010300     88  WS-FS-STGCLIN-OK            VALUE "00".
010400*
010500 01  WS-FS-DIMPROD                   PIC X(02).
010600     88  WS-FS-DIMPROD-OK            VALUE "00".
010700*
010800 01  WS-FS-DIMCUST                   PIC X(02).
010900     88  WS-FS-DIMCUST-OK            VALUE "00".
011000*
011100 01  WS-FS-FACTCART                  PIC X(02).
011200     88  WS-FS-FACTCART-OK           VALUE "00".
011300     88  WS-FS-FACTCART-NAO-EXISTE   VALUE "35".
011400 01  WS-FS-FACTCART-R    REDEFINES   WS-FS-FACTCART.
011500     05  WS-FS-FACTCART-CL           PIC 9(02).
011600*
011700 01  WS-FS-FACTCITM                  PIC X(02).
011800     88  WS-FS-FACTCITM-OK           VALUE "00".
011900     88  WS-FS-FACTCITM-NAO-EXISTE   VALUE "35".
012000*-----------------------------------------------------------------
012100 77  WS-FIM-DE-ARQUIVO               PIC X(01).
012200     88  FLAG-EOF                    VALUE "S".
012300*
012400 01  WS-FIM-DE-VERSOES               PIC X(01).
012500     88  FLAG-FIM-VERSOES            VALUE "S".
012600*
012700 01  WS-ACHOU-VERSAO-ATUAL           PIC X(01).
012800     88  FLAG-ACHOU-ATUAL            VALUE "S".
012900*
013000 01  WS-PULA-CARRINHO                PIC X(01).
013100     88  FLAG-PULA-CARRINHO          VALUE "S".
013200*
013300 01  WS-ACHOU-NA-TABELA              PIC X(01).
013400     88  FLAG-ACHOU-TABELA           VALUE "S".
013500*-----------------------------------------------------------------
013600 01  WS-QTD-TAB                      PIC 9(04) COMP.
013700 01  WS-IND-CARGA                    PIC 9(04) COMP.
013800*-----------------------------------------------------------------
013900 01  TABELA-CARRINHOS-CARREGADOS.
014000     05  TAB-CART-ID     OCCURS 1 TO 3000 TIMES
014100                         DEPENDING ON WS-QTD-TAB
014200                         INDEXED BY IX-CART
014300                         PIC 9(06).
014400*-----------------------------------------------------------------
014500 01  WS-CART-ID-ANT                  PIC 9(06).
014600*-----------------------------------------------------------------
014700 01  WS-CUST-ID-PROCURADO            PIC 9(06).
014800 01  WS-CUSTOMER-SK-RESOLVIDO        PIC 9(09) COMP.
014900*-----------------------------------------------------------------
015000 01  WS-PRODUTO-SK-RESOLVIDO         PIC 9(09) COMP.
015100 01  WS-PRODUTO-PRECO-RESOLVIDO      PIC S9(05)V99.
015200 01  WS-PRODUTO-SK-RESOLVIDO-X       PIC 9(09).
015300 01  WS-PRODUTO-SK-RESOLVIDO-R REDEFINES
015400                                 WS-PRODUTO-SK-RESOLVIDO-X.
015500     05  WS-PSK-RES-ALTO             PIC 9(04).
015600     05  WS-PSK-RES-BAIXO            PIC 9(05).
015700*-----------------------------------------------------------------
015800 01  WS-GRUPO-ATUAL.
015900     05  WS-GA-CART-ID               PIC 9(06).
016000     05  WS-GA-CUSTOMER-SK           PIC 9(09) COMP.
016100     05  WS-GA-DATE-ID               PIC 9(08).
016200     05  WS-GA-TOTAL-ITENS           PIC 9(05) COMP.
016300     05  WS-GA-TOTAL-VALOR           PIC S9(07)V99.
016400*-----------------------------------------------------------------
016500 01  WS-QTD-RPT-TAB                  PIC 9(04) COMP.
016600 01  WS-IX-RPT                       PIC 9(04) COMP.
016700 01  TABELA-RELATORIO-CARRINHOS.
016800     05  TAB-RPT-CARRINHO OCCURS 1 TO 3000 TIMES
016900                         DEPENDING ON WS-QTD-RPT-TAB.
017000         10  TAB-RPT-CART-ID         PIC 9(06).
017100         10  TAB-RPT-TOTAL-ITENS     PIC 9(05).
017200         10  TAB-RPT-TOTAL-VALOR     PIC S9(07)V99.
017300*-----------------------------------------------------------------
017400 01  WS-CONTADORES.
017500     05  WS-QTD-LIDOS                PIC 9(07) COMP.
017600     05  WS-QTD-GRAVADOS             PIC 9(07) COMP.
017700     05  WS-QTD-IGNORADOS            PIC 9(07) COMP.
017800     05  WS-QTD-ITENS-GRAVADOS       PIC 9(07) COMP.
017900 01  WS-CONTADORES-R     REDEFINES   WS-CONTADORES.
018000     05  WS-CONT-ALFA OCCURS 4 TIMES PIC X(04).
018100*-----------------------------------------------------------------
018200 LINKAGE SECTION.
018300*-----------------------------------------------------------------
018400 01  LK-COM-AREA-FACTCART.
018500     05  LK-CT-LIDOS                 PIC 9(07).
018600     05  LK-CT-GRAVADOS              PIC 9(07).
018700     05  LK-CT-IGNORADOS             PIC 9(07).
018800     05  LK-CT-ITENS-GRAVADOS        PIC 9(07).
018900     05  LK-CT-QTD-RPT               PIC 9(04).
019000     05  LK-CT-RPT-TAB OCCURS 3000 TIMES.
019100         10  LK-CT-RPT-CART-ID       PIC 9(06).
019200         10  LK-CT-RPT-TOTAL-ITENS   PIC 9(05).
019300         10  LK-CT-RPT-TOTAL-VALOR   PIC S9(07)V99.
019400*-----------------------------------------------------------------
019500*-----------------------------------------------------------------
019600 PROCEDURE DIVISION USING LK-COM-AREA-FACTCART.
019700*-----------------------------------------------------------------
019800 MAIN-PROCEDURE.
019900*
020000     PERFORM P100-INICIALIZA          THRU P100-FIM.
020100*
020200     PERFORM P200-PROCESSA-1A-LINHA   THRU P200-FIM.
020300*
020400     PERFORM P300-PROCESSA-PROX-LINHA THRU P300-FIM
020500         UNTIL FLAG-EOF.
020600*
020700     PERFORM P900-FIM.
020800*-----------------------------------------------------------------
020900 P100-INICIALIZA.
021000*
021100     MOVE ZEROS              TO WS-CONTADORES.
021200     MOVE ZERO               TO WS-QTD-TAB.
021300     MOVE ZERO               TO WS-QTD-RPT-TAB.
021400     MOVE "N"                TO WS-FIM-DE-ARQUIVO.
021500     MOVE "N"                TO WS-PULA-CARRINHO.
021600     MOVE ZEROS               TO WS-CART-ID-ANT.
021700*
021800     PERFORM P110-CARREGA-CARRINHOS-GRAVADOS THRU P110-FIM.
021900*
022000     OPEN EXTEND FACTCART.
022100     IF WS-FS-FACTCART-NAO-EXISTE THEN
022200         OPEN OUTPUT FACTCART
022300     END-IF
022400     IF NOT WS-FS-FACTCART-OK THEN
022500         DISPLAY "ERRO NA ABERTURA DE FACTCART - FS: "
022600                 WS-FS-FACTCART
022700         PERFORM P900-FIM
022800     END-IF.
022900*
023000     OPEN EXTEND FACTCITM.
023100     IF WS-FS-FACTCITM-NAO-EXISTE THEN
023200         OPEN OUTPUT FACTCITM
023300     END-IF
023400     IF NOT WS-FS-FACTCITM-OK THEN
023500         DISPLAY "ERRO NA ABERTURA DE FACTCITM - FS: "
023600                 WS-FS-FACTCITM
023700         PERFORM P900-FIM
023800     END-IF.
023900*
024000     OPEN INPUT STGCLIN.
024100     IF NOT WS-FS-STGCLIN-OK THEN
024200         DISPLAY "ERRO NA ABERTURA DE STGCLIN - FS: "
024300                 WS-FS-STGCLIN
024400         PERFORM P900-FIM
024500     END-IF.
024600*
024700     OPEN INPUT DIMPROD.
024800     OPEN INPUT DIMCUST.
024900     IF NOT WS-FS-DIMPROD-OK OR NOT WS-FS-DIMCUST-OK THEN
025000         DISPLAY "ERRO NA ABERTURA DE UMA DIMENSAO - VERIFIQUE A "
025100                 "CARGA DAS DIMENSOES ANTES DO FATO CARRINHO"
025200         PERFORM P900-FIM
025300     END-IF.
025400 P100-FIM.
025500     EXIT.
025600*-----------------------------------------------------------------
025700 P110-CARREGA-CARRINHOS-GRAVADOS.
025800*    LE O FATO CARRINHO JA GRAVADO EM EXECUCOES ANTERIORES PARA
025900*    MONTAR A TABELA DE DEDUPE PELA CHAVE NATURAL FC-CART-ID.
026000     OPEN INPUT FACTCART.
026100     IF WS-FS-FACTCART-NAO-EXISTE THEN
026200         CONTINUE
026300     ELSE
026400         IF NOT WS-FS-FACTCART-OK THEN
026500             DISPLAY "ERRO NA LEITURA PREVIA DE FACTCART - FS: "
026600                     WS-FS-FACTCART
026700             PERFORM P900-FIM
026800         ELSE
026900             MOVE "N"        TO WS-FIM-DE-ARQUIVO
027000             PERFORM P115-LE-CARRINHO-EXISTENTE THRU P115-FIM
027100                 UNTIL FLAG-EOF
027200             MOVE "N"        TO WS-FIM-DE-ARQUIVO
027300             CLOSE FACTCART
027400         END-IF
027500     END-IF.
027600 P110-FIM.
027700     EXIT.
027800*-----------------------------------------------------------------
027900 P115-LE-CARRINHO-EXISTENTE.
028000*
028100     READ FACTCART
028200         AT END
028300             MOVE "S"        TO WS-FIM-DE-ARQUIVO
028400         NOT AT END
028500             ADD 1           TO WS-IND-CARGA
028600             IF WS-IND-CARGA > 3000 THEN
028700                 DISPLAY "*** LIMITE DA TABELA DE CARRINHOS ***"
028800                 PERFORM P900-FIM
028900             END-IF
029000             MOVE WS-IND-CARGA       TO WS-QTD-TAB
029100             MOVE FC-CART-ID         TO TAB-CART-ID (WS-IND-CARGA)
029200     END-READ.
029300 P115-FIM.
029400     EXIT.
029500*-----------------------------------------------------------------
029600 P200-PROCESSA-1A-LINHA.
029700*    PRIMEIRA LEITURA DO ARQUIVO DE LINHAS DE CARRINHO, JA
029800*    ORDENADO POR CARRINHO NA SAIDA DO PASSO CARTFLAT.
029900     READ STGCLIN INTO WS-REG-STG-CART-LINE
030000         AT END
030100             MOVE "S"        TO WS-FIM-DE-ARQUIVO
030200         NOT AT END
030300             PERFORM P510-INICIA-CARRINHO THRU P510-FIM
030400             PERFORM P520-PROCESSA-ITEM   THRU P520-FIM
030500     END-READ.
030600 P200-FIM.
030700     EXIT.
030800*-----------------------------------------------------------------
030900 P300-PROCESSA-PROX-LINHA.
031000*    A QUEBRA DE CONTROLE COMPARA O CARRINHO DA LINHA ATUAL COM
031100*    O CARRINHO ANTERIOR (WS-CART-ID-ANT), NO MESMO ESPIRITO DA
031200*    COMPARACAO COM WS-TP-PRD-ANT/WS-CD-PRD-ANT DO SCMP0410.
031300     READ STGCLIN INTO WS-REG-STG-CART-LINE
031400         AT END
031500             PERFORM P500-FINALIZA-CARRINHO THRU P500-FIM
031600             MOVE "S"        TO WS-FIM-DE-ARQUIVO
031700         NOT AT END
031800             IF CL-CART-ID NOT = WS-CART-ID-ANT THEN
031900                 PERFORM P500-FINALIZA-CARRINHO THRU P500-FIM
032000                 PERFORM P510-INICIA-CARRINHO   THRU P510-FIM
032100             END-IF
032200             PERFORM P520-PROCESSA-ITEM THRU P520-FIM
032300     END-READ.
032400 P300-FIM.
032500     EXIT.
032600*-----------------------------------------------------------------
032700 P410-RESOLVE-CLIENTE-VIGENTE.
032800*    LOCALIZA A VERSAO VIGENTE (DU-IS-CURRENT = 'Y') DO CLIENTE
032900*    DO CARRINHO, PELA CHAVE ALTERNATIVA DU-CUSTOMER-ID.
033000     MOVE ZERO               TO WS-CUSTOMER-SK-RESOLVIDO.
033100     MOVE "N"                TO WS-ACHOU-VERSAO-ATUAL.
033200     MOVE "N"                TO WS-FIM-DE-VERSOES.
033300     MOVE CL-USER-ID         TO WS-CUST-ID-PROCURADO.
033400     MOVE CL-USER-ID         TO DU-CUSTOMER-ID.
033500*
033600     START DIMCUST KEY IS EQUAL TO DU-CUSTOMER-ID
033700         INVALID KEY
033800             MOVE "S"        TO WS-FIM-DE-VERSOES
033900     END-START.
034000*
034100     PERFORM P415-LE-PROXIMA-VERSAO THRU P415-FIM
034200         UNTIL FLAG-FIM-VERSOES OR FLAG-ACHOU-ATUAL.
034300*
034400     IF FLAG-ACHOU-ATUAL THEN
034500         MOVE DU-CUSTOMER-SK TO WS-CUSTOMER-SK-RESOLVIDO
034600     END-IF.
034700 P410-FIM.
034800     EXIT.
034900*-----------------------------------------------------------------
035000 P415-LE-PROXIMA-VERSAO.
035100*
035200     READ DIMCUST NEXT RECORD
035300         AT END
035400             MOVE "S"        TO WS-FIM-DE-VERSOES
035500         NOT AT END
035600             IF DU-CUSTOMER-ID NOT = WS-CUST-ID-PROCURADO THEN
035700                 MOVE "S"    TO WS-FIM-DE-VERSOES
035800             ELSE
035900                 IF DU-IS-CURRENT = "Y" THEN
036000                     MOVE "S" TO WS-ACHOU-VERSAO-ATUAL
036100                 END-IF
036200             END-IF
036300     END-READ.
036400 P415-FIM.
036500     EXIT.
036600*-----------------------------------------------------------------
036700 P510-INICIA-CARRINHO.
036800*    PRIMEIRA LINHA DE UM CARRINHO NOVO: VERIFICA DEDUPE E, SE
036900*    NAO FOR REPETIDO, RESOLVE O CLIENTE VIGENTE E ZERA OS
037000*    ACUMULADORES DO GRUPO.
037100     MOVE CL-CART-ID         TO WS-CART-ID-ANT.
037200     ADD 1                   TO WS-QTD-LIDOS.
037300*
037400     PERFORM P515-VERIFICA-DEDUPE THRU P515-FIM.
037500*
037600     IF FLAG-ACHOU-TABELA THEN
037700         MOVE "S"            TO WS-PULA-CARRINHO
037800     ELSE
037900         MOVE "N"            TO WS-PULA-CARRINHO
038000         PERFORM P410-RESOLVE-CLIENTE-VIGENTE THRU P410-FIM
038100         MOVE CL-CART-ID     TO WS-GA-CART-ID
038200         MOVE WS-CUSTOMER-SK-RESOLVIDO
038300                             TO WS-GA-CUSTOMER-SK
038400         MOVE CL-DATE        TO WS-GA-DATE-ID
038500         MOVE ZERO           TO WS-GA-TOTAL-ITENS
038600         MOVE ZERO           TO WS-GA-TOTAL-VALOR
038700     END-IF.
038800 P510-FIM.
038900     EXIT.
039000*-----------------------------------------------------------------
039100 P515-VERIFICA-DEDUPE.
039200*
039300     MOVE "N"                TO WS-ACHOU-NA-TABELA.
039400     IF WS-QTD-TAB > 0 THEN
039500         SEARCH TAB-CART-ID VARYING IX-CART
039600             AT END
039700                 CONTINUE
039800             WHEN TAB-CART-ID (IX-CART) = CL-CART-ID
039900                 MOVE "S"     TO WS-ACHOU-NA-TABELA
040000         END-SEARCH
040100     END-IF.
040200 P515-FIM.
040300     EXIT.
040400*-----------------------------------------------------------------
040500 P520-PROCESSA-ITEM.
040600*    GRAVA UMA LINHA DE FACT-CART-ITEM POR LINHA DE ENTRADA, A
040700*    NAO SER QUE O CARRINHO INTEIRO ESTEJA SENDO IGNORADO.
040800     IF NOT FLAG-PULA-CARRINHO THEN
040900         PERFORM P525-RESOLVE-PRODUTO THRU P525-FIM
041000         MOVE CL-CART-ID             TO FCI-CART-ID
041100         MOVE WS-PRODUTO-SK-RESOLVIDO TO FCI-PRODUCT-SK
041200         MOVE CL-QUANTITY            TO FCI-QUANTITY
041300         COMPUTE FCI-LINE-VALUE = CL-QUANTITY *
041400                 WS-PRODUTO-PRECO-RESOLVIDO
041500*
041600         WRITE REG-FACT-CART-ITEM
041700         IF WS-FS-FACTCITM-OK THEN
041800             ADD 1           TO WS-QTD-ITENS-GRAVADOS
041900             ADD CL-QUANTITY      TO WS-GA-TOTAL-ITENS
042000             ADD FCI-LINE-VALUE   TO WS-GA-TOTAL-VALOR
042100         ELSE
042200             DISPLAY "ERRO NA GRAVACAO DE FACTCITM - FS: "
042300                     WS-FS-FACTCITM
042400         END-IF
042500     END-IF.
042600 P520-FIM.
042700     EXIT.
042800*-----------------------------------------------------------------
042900 P525-RESOLVE-PRODUTO.
043000*    PRODUTO DESCONHECIDO: SK E PRECO ZERADOS, A LINHA E GRAVADA
043100*    ASSIM MESMO, CONFORME NOTA DE IMPLANTACAO CR-0064.
043200     MOVE ZERO               TO WS-PRODUTO-SK-RESOLVIDO.
043300     MOVE ZERO               TO WS-PRODUTO-PRECO-RESOLVIDO.
043400     MOVE CL-PRODUCT-ID      TO DP-PRODUCT-ID.
043500*
043600     READ DIMPROD
043700         INVALID KEY
043800             MOVE WS-PRODUTO-SK-RESOLVIDO
043900                                 TO WS-PRODUTO-SK-RESOLVIDO-X
044000             DISPLAY "ITEM DO CARRINHO " CL-CART-ID
044100                     " COM PRODUTO NAO ENCONTRADO - SK: "
044200                     WS-PSK-RES-ALTO WS-PSK-RES-BAIXO
044300         NOT INVALID KEY
044400             MOVE DP-PRODUCT-SK     TO WS-PRODUTO-SK-RESOLVIDO
044500             MOVE DP-PRICE          TO WS-PRODUTO-PRECO-RESOLVIDO
044600     END-READ.
044700 P525-FIM.
044800     EXIT.
044900*-----------------------------------------------------------------
045000 P500-FINALIZA-CARRINHO.
045100*    NA QUEBRA (OU NO FIM DO ARQUIVO) GRAVA O FATO CARRINHO COM
045200*    OS TOTAIS ACUMULADOS, OU CONTA COMO IGNORADO SE O CARRINHO
045300*    FOI PULADO POR DEDUPE.
045400     IF FLAG-PULA-CARRINHO THEN
045500         ADD 1                TO WS-QTD-IGNORADOS
045600     ELSE
045700         MOVE WS-GA-CART-ID       TO FC-CART-ID
045800         MOVE WS-GA-CUSTOMER-SK   TO FC-CUSTOMER-SK
045900         MOVE WS-GA-DATE-ID       TO FC-DATE-ID
046000         MOVE WS-GA-TOTAL-ITENS   TO FC-TOTAL-ITEMS
046100         MOVE WS-GA-TOTAL-VALOR   TO FC-TOTAL-VALUE
046200*
046300         WRITE REG-FACT-CART
046400         IF WS-FS-FACTCART-OK THEN
046500             ADD 1            TO WS-QTD-GRAVADOS
046600             IF WS-QTD-RPT-TAB < 3000 THEN
046700                 ADD 1            TO WS-QTD-RPT-TAB
046800                 MOVE WS-GA-CART-ID
046900                   TO TAB-RPT-CART-ID (WS-QTD-RPT-TAB)
047000                 MOVE WS-GA-TOTAL-ITENS
047100                   TO TAB-RPT-TOTAL-ITENS (WS-QTD-RPT-TAB)
047200                 MOVE WS-GA-TOTAL-VALOR
047300                   TO TAB-RPT-TOTAL-VALOR (WS-QTD-RPT-TAB)
047400             END-IF
047500         ELSE
047600             DISPLAY "ERRO NA GRAVACAO DE FACTCART - FS: "
047700                     WS-FS-FACTCART " (" WS-FS-FACTCART-CL ")"
047800         END-IF
047900     END-IF.
048000 P500-FIM.
048100     EXIT.
048200*-----------------------------------------------------------------
048300 P900-FIM.
048400*
048500     MOVE WS-QTD-LIDOS                TO LK-CT-LIDOS.
048600     MOVE WS-QTD-GRAVADOS             TO LK-CT-GRAVADOS.
048700     MOVE WS-QTD-IGNORADOS            TO LK-CT-IGNORADOS.
048800     MOVE WS-QTD-ITENS-GRAVADOS       TO LK-CT-ITENS-GRAVADOS.
048900     MOVE WS-QTD-RPT-TAB              TO LK-CT-QTD-RPT.
049000     DISPLAY "CONTADORES FACTCART (DUMP): "
049100             WS-CONT-ALFA (1) "/" WS-CONT-ALFA (2) "/"
049200             WS-CONT-ALFA (3) "/" WS-CONT-ALFA (4).
049300     PERFORM P910-COPIA-TAB-RELATORIO THRU P910-FIM
049400         VARYING WS-IX-RPT FROM 1 BY 1
049500             UNTIL WS-IX-RPT > WS-QTD-RPT-TAB.
049600*
049700     CLOSE   STGCLIN
049800             DIMPROD
049900             DIMCUST
050000             FACTCART
050100             FACTCITM.
050200     GOBACK.
050300*-----------------------------------------------------------------
050400 P910-COPIA-TAB-RELATORIO.
050500*    DEVOLVE AO PROGRAMA CHAMADOR (DWBATCH0) AS LINHAS DE
050600*    CARRINHO GRAVADAS NESTA EXECUCAO, PARA A SECAO DE QUEBRA
050700*    DE CARRINHO NO RELATORIO DE CONTROLE.
050800     MOVE TAB-RPT-CART-ID (WS-IX-RPT)
050900       TO LK-CT-RPT-CART-ID (WS-IX-RPT).
051000     MOVE TAB-RPT-TOTAL-ITENS (WS-IX-RPT)
051100       TO LK-CT-RPT-TOTAL-ITENS (WS-IX-RPT).
051200     MOVE TAB-RPT-TOTAL-VALOR (WS-IX-RPT)
051300       TO LK-CT-RPT-TOTAL-VALOR (WS-IX-RPT).
051400 P910-FIM.
051500     EXIT.
